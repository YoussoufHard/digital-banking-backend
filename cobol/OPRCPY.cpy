000100****************************************************************  00000100
000200* OPRCPY     -  ACCOUNT OPERATION LOG RECORD LAYOUT              *00000200
000300****************************************************************  00000300
000400* INSTALLATION:  CONSOLIDATED TRUST BANK - DP OPERATIONS          00000400
000500* COPYBOOK  :    OPRCPY                                           00000500
000600* AUTHOR    :    D. STOUT                                         00000600
000700*                                                                 00000700
000800* DESCRIBES ONE RECORD OF THE ACCOUNT OPERATION LOG (OPERFILE).   00000800
000900* THE LOG IS APPEND-ONLY - ACCTPOST WRITES A RECORD EVERY TIME    00000900
001000* IT POSTS A CREDIT OR A DEBIT, AND NOTHING EVER REWRITES OR      00001000
001100* DELETES ONE.  THE LOG CARRIES NO KEY OF ITS OWN; ACCTLIST AND   00001100
001200* ACCTSTMT BOTH READ IT FRONT TO BACK AND SELECT THE RECORDS      00001200
001300* THAT MATCH THE ACCOUNT THEY CARE ABOUT.                         00001300
001400*                                                                 00001400
001500* FIELD NOTES -                                                   00001500
001600*   OP-ID          ASSIGNED BY ACCTPOST FROM A RUNNING COUNTER    00001600
001700*                  CARRIED IN ITS OWN WORKING-STORAGE (NOT ON     00001700
001800*                  THIS RECORD) - SEE MAX-OP-ID IN ACCTPOST'S     00001800
001900*                  WS-FIELDS.  NEVER REUSED.                      00001900
002000*   OP-ACCT-ID     THE ACCOUNT THE OPERATION WAS POSTED AGAINST.  00002000
002100*                  ON A TRANSFER, TWO RECORDS ARE WRITTEN - ONE   00002100
002200*                  DEBIT AGAINST THE SOURCE, ONE CREDIT AGAINST   00002200
002300*                  THE DESTINATION - EACH CARRYING ITS OWN        00002300
002400*                  ACCOUNT ID HERE.                               00002400
002500*   OP-DATE        RUN DATE THE OPERATION WAS POSTED, CCYYMMDD.   00002500
002600*                  ACCTSTMT SORTS ON THIS FIELD, MOST RECENT      00002600
002700*                  FIRST, WHEN BUILDING A STATEMENT PAGE.         00002700
002800*   OP-AMOUNT      ALWAYS CARRIED POSITIVE.  OP-TYPE SAYS         00002800
002900*                  WHETHER IT ADDS TO OR SUBTRACTS FROM THE       00002900
003000*                  ACCOUNT BALANCE - THE SIGN ITSELF NEVER        00003000
003100*                  CHANGES.                                       00003100
003200*   OP-DESCRIPTION FREE-TEXT NARRATIVE.  ACCTPOST BUILDS THE      00003200
003300*                  TRANSFER NARRATIVE ("TRANSFER TO/FROM          00003300
003400*                  <ACCT-ID>") ITSELF; ON A PLAIN CREDIT OR       00003400
003500*                  DEBIT THE CALLING TRANSACTION SUPPLIES IT.     00003500
003600*                                                                 00003600
003700*--------------------------------------------------------------*  00003700
003800* CHANGE LOG                                                      00003800
003900*--------------------------------------------------------------*  00003900
004000* 1990-02-19  DS   ORIGINAL LAYOUT FOR THE OVERNIGHT POSTING RUN  00004000
004100* 1992-05-14  RLH  WIDENED OP-DESCRIPTION FOR TRANSFER NARRATIVE  00004100
004200*                  TEXT ("TRANSFER TO/FROM <ACCOUNT>")            00004200
004300* 1999-01-06  KMB  Y2K - OP-DATE CARRIED CCYYMMDD FROM THE START  00004300
004400* 2004-03-02  PNS  WIDENED OP-ACCT-ID TO MATCH THE NEW 36-BYTE    00004400
004500*                  ACCOUNT NUMBERING SCHEME (REQ AMS-2201)        00004500
004600*--------------------------------------------------------------*  00004600
004700*                                                                 00004700
004800 01  :TAG:-RECORD.                                                00004800
004900     05  :TAG:-ID                   PIC 9(09).                    00004900
005000     05  :TAG:-ACCT-ID              PIC X(36).                    00005000
005100     05  :TAG:-DATE                 PIC 9(08).                    00005100
005200     05  :TAG:-DATE-G REDEFINES :TAG:-DATE.                       00005200
005300         10  :TAG:-DATE-CCYY        PIC 9(04).                    00005300
005400         10  :TAG:-DATE-MM          PIC 9(02).                    00005400
005500         10  :TAG:-DATE-DD          PIC 9(02).                    00005500
005600     05  :TAG:-AMOUNT               PIC S9(9)V99 COMP-3.          00005600
005700     05  :TAG:-TYPE                 PIC X(06).                    00005700
005800         88  :TAG:-TYPE-CREDIT            VALUE 'CREDIT'.         00005800
005900         88  :TAG:-TYPE-DEBIT             VALUE 'DEBIT '.         00005900
006000     05  :TAG:-DESCRIPTION          PIC X(30).                    00006000
006100     05  FILLER                     PIC X(08) VALUE SPACES.       00006100
