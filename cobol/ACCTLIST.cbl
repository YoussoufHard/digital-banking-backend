000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK        00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ACCTLIST                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  RLH                                                   00000700
000800* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS           00000800
000900* DATE-WRITTEN: 06/02/93                                          00000900
001000* DATE-COMPILED:                                                  00001000
001100* SECURITY: CONFIDENTIAL - BANK CUSTOMER/ACCOUNT DATA, RESTRICTED 00001100
001200*                                                                 00001200
001300* READ-ONLY LISTING PROGRAM FOR THE CUSTOMER SERVICE DESK.  ONE   00001300
001400* PARAMETER CARD TELLS THE RUN WHICH OF THREE LISTINGS TO         00001400
001500* PRODUCE -                                                       00001500
001600*   C  LIST EVERY CUSTOMER ON THE CUSTOMER MASTER                 00001600
001700*   A  LIST EVERY ACCOUNT ON THE BANK ACCOUNT MASTER              00001700
001800*   H  LIST EVERY OPERATION LOG RECORD FOR ONE ACCOUNT, IN THE    00001800
001900*      ORDER THE LOG WAS WRITTEN (NO SORTING - SEE ACCTSTMT FOR   00001900
002000*      THE PAGED, MOST-RECENT-FIRST VERSION OF THIS LISTING)      00002000
002100*                                                                 00002100
002200* NOTHING IS EVER ADDED TO, CHANGED ON, OR REMOVED FROM ANY OF    00002200
002300* THE THREE FILES THIS PROGRAM TOUCHES - IT IS STRICTLY A         00002300
002400* REPORTING RUN.                                                  00002400
002500*                                                                 00002500
002600*--------------------------------------------------------------*  00002600
002700* CHANGE LOG                                                      00002700
002800*--------------------------------------------------------------*  00002800
002900* 1993-06-02  RLH  ORIGINAL PROGRAM - CUSTOMER AND ACCOUNT        00002900
003000*                  LISTINGS ONLY, FOR THE NEW CUSTOMER SERVICE    00003000
003100*                  DESK (REQ AMS-1190)                            00003100
003200* 1996-03-12  KMB  CONVERTED CUSTOMER LISTING FROM A MATCHED      00003200
003300*                  SEQUENTIAL PASS TO AN IN-MEMORY TABLE LOAD,    00003300
003400*                  SAME CONVENTION AS CUSTMNT                     00003400
003500* 1999-01-09  KMB  Y2K - VERIFIED NO DATE ARITHMETIC IN THIS      00003500
003600*                  PROGRAM NEEDS CENTURY WINDOWING                00003600
003700* 2004-03-08  PNS  ADDED THE 'H' ACCOUNT HISTORY LISTING AGAINST  00003700
003800*                  THE OPERATION LOG (REQ AMS-2201)               00003800
003900* 2009-01-20  PNS  ADDED UPSI-0 TEST TRACE SWITCH, SAME AS        00003900
004000*                  CUSTMNT/ACCTOPN/ACCTPOST (TICKET HD-6602)      00004000
004100*--------------------------------------------------------------*  00004100
004200*                                                                 00004200
004300 IDENTIFICATION DIVISION.                                         00004300
004400 PROGRAM-ID. ACCTLIST.                                            00004400
004500 AUTHOR. RLH.                                                     00004500
004600 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.           00004600
004700 DATE-WRITTEN. 06/02/93.                                          00004700
004800 DATE-COMPILED.                                                   00004800
004900 SECURITY. CONFIDENTIAL - BANK CUSTOMER/ACCOUNT DATA, RESTRICTED. 00004900
005000 ENVIRONMENT DIVISION.                                            00005000
005100 CONFIGURATION SECTION.                                           00005100
005200 SOURCE-COMPUTER. IBM-370.                                        00005200
005300 OBJECT-COMPUTER. IBM-370.                                        00005300
005400 SPECIAL-NAMES.                                                   00005400
005500     C01 IS TOP-OF-FORM                                           00005500
005600     UPSI-0 IS ACCTLIST-TRACE-SWITCH                              00005600
005700     CLASS NUMERIC-KEY-CLASS IS '0' THRU '9'.                     00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000     SELECT CUST-MASTER-FILE ASSIGN TO CUSTOLD                    00006000
006100         ACCESS IS SEQUENTIAL                                     00006100
006200         FILE STATUS IS WS-CUSTMAST-STATUS.                       00006200
006300                                                                  00006300
006400     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTOLD                    00006400
006500         ACCESS IS SEQUENTIAL                                     00006500
006600         FILE STATUS IS WS-ACCTMAST-STATUS.                       00006600
006700                                                                  00006700
006800     SELECT OPER-LOG-FILE    ASSIGN TO OPERLOG                    00006800
006900         ACCESS IS SEQUENTIAL                                     00006900
007000         FILE STATUS IS WS-OPERLOG-STATUS.                        00007000
007100                                                                  00007100
007200     SELECT LIST-RPT-FILE    ASSIGN TO ACCTLRPT                   00007200
007300         FILE STATUS IS WS-LISTRPT-STATUS.                        00007300
007400*                                                                 00007400
007500 DATA DIVISION.                                                   00007500
007600 FILE SECTION.                                                    00007600
007700*                                                                 00007700
007800 FD  CUST-MASTER-FILE                                             00007800
007900     RECORDING MODE IS F.                                         00007900
008000 COPY CUSTCPY REPLACING ==:TAG:== BY ==CM-CUST==.                 00008000
008100*                                                                 00008100
008200 FD  ACCT-MASTER-FILE                                             00008200
008300     RECORDING MODE IS F.                                         00008300
008400 COPY ACCTCPY REPLACING ==:TAG:== BY ==CM-ACCT==.                 00008400
008500*                                                                 00008500
008600 FD  OPER-LOG-FILE                                                00008600
008700     RECORDING MODE IS F.                                         00008700
008800 COPY OPRCPY  REPLACING ==:TAG:== BY ==CM-OPR==.                  00008800
008900*                                                                 00008900
009000 FD  LIST-RPT-FILE                                                00009000
009100     RECORDING MODE IS F.                                         00009100
009200 01  REPORT-RECORD               PIC X(132).                      00009200
009300*                                                                 00009300
009400****************************************************************  00009400
009500 WORKING-STORAGE SECTION.                                         00009500
009600****************************************************************  00009600
009700*                                                                 00009700
009800 01  SYSTEM-DATE-AND-TIME.                                        00009800
009900     05  WS-RUN-DATE.                                             00009900
010000         10  WS-RUN-CCYY          PIC 9(4).                       00010000
010100         10  WS-RUN-MM            PIC 9(2).                       00010100
010200         10  WS-RUN-DD            PIC 9(2).                       00010200
010300     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE                      00010300
010400                                  PIC 9(8).                       00010400
010500     05  CURRENT-TIME.                                            00010500
010600         10  CURRENT-HOUR         PIC 9(2).                       00010600
010700         10  CURRENT-MINUTE       PIC 9(2).                       00010700
010800         10  CURRENT-SECOND       PIC 9(2).                       00010800
010900         10  CURRENT-HNDSEC       PIC 9(2).                       00010900
011000*                                                                 00011000
011100*    ------------------------------------------------------       00011100
011200*    PARAMETER CARD - TELLS THE RUN WHICH LISTING TO BUILD.       00011200
011300*    FOR AN 'H' (HISTORY) REQUEST, LIST-PARM-ACCT-ID CARRIES      00011300
011400*    THE ACCOUNT TO LIST.                                         00011400
011500*    ------------------------------------------------------       00011500
011600 01  LIST-PARM-CARD.                                              00011600
011700     05  LIST-REQUEST-TYPE        PIC X(01).                      00011700
011800         88  LIST-IS-CUSTOMERS        VALUE 'C'.                  00011800
011900         88  LIST-IS-ACCOUNTS         VALUE 'A'.                  00011900
012000         88  LIST-IS-HISTORY          VALUE 'H'.                  00012000
012100     05  LIST-PARM-ACCT-ID        PIC X(36).                      00012100
012200     05  FILLER                   PIC X(43) VALUE SPACES.         00012200
012300*                                                                 00012300
012400 01  WS-FIELDS.                                                   00012400
012500     05  WS-CUSTMAST-STATUS       PIC X(2) VALUE SPACES.          00012500
012600     05  WS-ACCTMAST-STATUS       PIC X(2) VALUE SPACES.          00012600
012700     05  WS-OPERLOG-STATUS        PIC X(2) VALUE SPACES.          00012700
012800     05  WS-LISTRPT-STATUS        PIC X(2) VALUE SPACES.          00012800
012900     05  WS-OPER-EOF-SW           PIC X    VALUE 'N'.             00012900
013000         88  OPER-AT-EOF               VALUE 'Y'.                 00013000
013100     05  WS-TABLE-FULL-SW         PIC X    VALUE 'N'.             00013100
013200         88  LIST-TABLE-IS-FULL        VALUE 'Y'.                 00013200
013300*                                                                 00013300
013400 01  REPORT-TOTALS.                                               00013400
013500     05  NUM-CUSTOMERS-LISTED     PIC S9(9) COMP-3 VALUE +0.      00013500
013600     05  NUM-ACCOUNTS-LISTED      PIC S9(9) COMP-3 VALUE +0.      00013600
013700     05  NUM-HISTORY-LINES        PIC S9(9) COMP-3 VALUE +0.      00013700
013800*                                                                 00013800
013900*    ------------------------------------------------------       00013900
014000*    THE CUSTOMER TABLE - SAME SHAPE AND LOAD DISCIPLINE AS       00014000
014100*    CUSTMNT'S.  READ-ONLY HERE.                                  00014100
014200*    ------------------------------------------------------       00014200
014300 01  CUSTOMER-TABLE.                                              00014300
014400     05  CUST-TABLE-COUNT         PIC S9(5) COMP VALUE 0.         00014400
014500     05  CUST-TABLE-ENTRY OCCURS 1 TO 5000 TIMES                  00014500
014600             DEPENDING ON CUST-TABLE-COUNT                        00014600
014700             INDEXED BY CUST-IDX.                                 00014700
014800         10  TBL-CUST-ID          PIC 9(9).                       00014800
014900         10  TBL-CUST-NAME        PIC X(40).                      00014900
015000         10  TBL-CUST-EMAIL       PIC X(40).                      00015000
015100         10  TBL-CUST-REC-STATUS  PIC X(01).                      00015100
015200             88  TBL-CUST-ACTIVE       VALUE 'A'.                 00015200
015300             88  TBL-CUST-LOG-DELETED  VALUE 'D'.                 00015300
015400*                                                                 00015400
015500*    ------------------------------------------------------       00015500
015600*    THE ACCOUNT TABLE - SAME SHAPE AND LOAD DISCIPLINE AS        00015600
015700*    ACCTOPN'S/ACCTPOST'S.  READ-ONLY HERE.                       00015700
015800*    ------------------------------------------------------       00015800
015900 01  ACCOUNT-TABLE.                                               00015900
016000     05  ACCT-TABLE-COUNT         PIC S9(5) COMP VALUE 0.         00016000
016100     05  ACCT-TABLE-ENTRY OCCURS 1 TO 8000 TIMES                  00016100
016200             DEPENDING ON ACCT-TABLE-COUNT                        00016200
016300             INDEXED BY ACCT-IDX.                                 00016300
016400         10  TBL-ACCT-ID            PIC X(36).                    00016400
016500         10  TBL-ACCT-TYPE          PIC X(04).                    00016500
016600         10  TBL-ACCT-BALANCE       PIC S9(9)V99 COMP-3.          00016600
016700         10  TBL-ACCT-CREATED-DATE  PIC 9(08).                    00016700
016800         10  TBL-ACCT-STATUS        PIC X(07).                    00016800
016900         10  TBL-ACCT-CUST-ID       PIC 9(09).                    00016900
017000         10  TBL-ACCT-OVERDRAFT     PIC S9(9)V99 COMP-3.          00017000
017100         10  TBL-ACCT-INT-RATE      PIC S9(3)V99 COMP-3.          00017100
017200*                                                                 00017200
017300*    ------------------------------------------------------       00017300
017400*    REPORT LINES                                                 00017400
017500*    ------------------------------------------------------       00017500
017600 01  RPT-HEADER1.                                                 00017600
017700     05  FILLER                   PIC X(40)                       00017700
017800                  VALUE 'ACCOUNT/CUSTOMER LISTING RUN   DATE: '.  00017800
017900     05  RPT-MM                   PIC 99.                         00017900
018000     05  FILLER                   PIC X VALUE '/'.                00018000
018100     05  RPT-DD                   PIC 99.                         00018100
018200     05  FILLER                   PIC X VALUE '/'.                00018200
018300     05  RPT-CCYY                 PIC 9999.                       00018300
018400     05  FILLER                   PIC X(20)                       00018400
018500                  VALUE '   (mm/dd/ccyy)   T:'.                   00018500
018600     05  RPT-HH                   PIC 99.                         00018600
018700     05  FILLER                   PIC X VALUE ':'.                00018700
018800     05  RPT-MIN                  PIC 99.                         00018800
018900     05  FILLER                   PIC X(51) VALUE SPACES.         00018900
019000*                                                                 00019000
019100 01  RPT-CUST-LINE.                                               00019100
019200     05  FILLER                   PIC X(08) VALUE 'CUST ID '.     00019200
019300     05  RPT-CUST-ID              PIC 9(9).                       00019300
019400     05  FILLER                   PIC X(02) VALUE SPACES.         00019400
019500     05  RPT-CUST-NAME            PIC X(40) VALUE SPACES.         00019500
019600     05  RPT-CUST-EMAIL           PIC X(40) VALUE SPACES.         00019600
019700     05  RPT-CUST-STATUS          PIC X(01) VALUE SPACES.         00019700
019800     05  FILLER                   PIC X(30) VALUE SPACES.         00019800
019900*                                                                 00019900
020000 01  RPT-ACCT-LINE.                                               00020000
020100     05  FILLER                   PIC X(08) VALUE 'ACCT ID '.     00020100
020200     05  RPT-ACCT-ID              PIC X(36) VALUE SPACES.         00020200
020300     05  FILLER                   PIC X(01) VALUE SPACES.         00020300
020400     05  RPT-ACCT-TYPE            PIC X(04) VALUE SPACES.         00020400
020500     05  FILLER                   PIC X(01) VALUE SPACES.         00020500
020600     05  RPT-ACCT-BALANCE         PIC -(9)9.99.                   00020600
020700     05  FILLER                   PIC X(01) VALUE SPACES.         00020700
020800     05  RPT-ACCT-STATUS          PIC X(07) VALUE SPACES.         00020800
020900     05  FILLER                   PIC X(01) VALUE SPACES.         00020900
021000     05  RPT-ACCT-CUST-ID         PIC 9(09).                      00021000
021100     05  FILLER                   PIC X(22) VALUE SPACES.         00021100
021200*                                                                 00021200
021300 01  RPT-HIST-LINE.                                               00021300
021400     05  FILLER                   PIC X(08) VALUE '  OP ID '.     00021400
021500     05  RPT-HIST-OP-ID           PIC 9(09).                      00021500
021600     05  FILLER                   PIC X(01) VALUE SPACES.         00021600
021700     05  RPT-HIST-OP-DATE         PIC 9(08).                      00021700
021800     05  FILLER                   PIC X(01) VALUE SPACES.         00021800
021900     05  RPT-HIST-OP-TYPE         PIC X(06) VALUE SPACES.         00021900
022000     05  FILLER                   PIC X(01) VALUE SPACES.         00022000
022100     05  RPT-HIST-OP-AMOUNT       PIC -(9)9.99.                   00022100
022200     05  FILLER                   PIC X(01) VALUE SPACES.         00022200
022300     05  RPT-HIST-OP-DESC         PIC X(30) VALUE SPACES.         00022300
022400     05  FILLER                   PIC X(28) VALUE SPACES.         00022400
022500*                                                                 00022500
022600 01  RPT-STATS-LINE.                                              00022600
022700     05  FILLER                   PIC X(20)                       00022700
022800                  VALUE 'LIST RUN TOTALS - '.                     00022800
022900     05  RPT-STATS-CUST           PIC ZZZ,ZZZ,ZZ9.                00022900
023000     05  FILLER                   PIC X(12) VALUE ' CUSTOMERS, '. 00023000
023100     05  RPT-STATS-ACCT           PIC ZZZ,ZZZ,ZZ9.                00023100
023200     05  FILLER                   PIC X(10) VALUE ' ACCOUNTS,'.   00023200
023300     05  RPT-STATS-HIST           PIC ZZZ,ZZZ,ZZ9.                00023300
023400     05  FILLER                   PIC X(9) VALUE ' HIST LNS'.     00023400
023500     05  FILLER                   PIC X(43) VALUE SPACES.         00023500
023600*                                                                 00023600
023700****************************************************************  00023700
023800 PROCEDURE DIVISION.                                              00023800
023900****************************************************************  00023900
024000*                                                                 00024000
024100 000-MAIN.                                                        00024100
024200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00024200
024300     ACCEPT CURRENT-TIME FROM TIME.                               00024300
024400     DISPLAY 'ACCTLIST STARTED DATE = ' WS-RUN-DATE.              00024400
024500     IF ACCTLIST-TRACE-SWITCH                                     00024500
024600         DISPLAY 'ACCTLIST - TRACE SWITCH ON (UPSI-0)'            00024600
024700     END-IF.                                                      00024700
024800                                                                  00024800
024900     PERFORM 700-GET-PARAMETERS THRU 700-PARM-EXIT.               00024900
025000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00025000
025100     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00025100
025200                                                                  00025200
025300     EVALUATE TRUE                                                00025300
025400         WHEN LIST-IS-CUSTOMERS                                   00025400
025500             PERFORM 100-LIST-CUSTOMERS THRU 100-EXIT             00025500
025600         WHEN LIST-IS-ACCOUNTS                                    00025600
025700             PERFORM 200-LIST-ACCOUNTS THRU 200-EXIT              00025700
025800         WHEN LIST-IS-HISTORY                                     00025800
025900             PERFORM 300-LIST-ACCOUNT-HISTORY THRU 300-EXIT       00025900
026000         WHEN OTHER                                               00026000
026100             DISPLAY 'ACCTLIST - UNRECOGNIZED REQUEST TYPE: '     00026100
026200                     LIST-REQUEST-TYPE                            00026200
026300             MOVE 16 TO RETURN-CODE                               00026300
026400     END-EVALUATE.                                                00026400
026500                                                                  00026500
026600     PERFORM 850-REPORT-LIST-STATS THRU 850-EXIT.                 00026600
026700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00026700
026800                                                                  00026800
026900     GOBACK.                                                      00026900
027000*                                                                 00027000
027100*    ------------------------------------------------------       00027100
027200*    700-GET-PARAMETERS - READS THE ONE-CARD REQUEST FROM         00027200
027300*    SYSIN (PARM-STYLE CARD, SAME IDEA AS THE OLD BATCH           00027300
027400*    ACCEPT-A-PARAMETER-RECORD JOBS THIS SHOP HAS RUN FOR         00027400
027500*    YEARS).                                                      00027500
027600*    ------------------------------------------------------       00027600
027700 700-GET-PARAMETERS.                                              00027700
027800     ACCEPT LIST-PARM-CARD.                                       00027800
027900     IF ACCTLIST-TRACE-SWITCH                                     00027900
028000         DISPLAY 'TRACE - REQUEST TYPE=' LIST-REQUEST-TYPE        00028000
028100                 ' ACCT-ID=' LIST-PARM-ACCT-ID                    00028100
028200     END-IF.                                                      00028200
028300 700-PARM-EXIT.                                                   00028300
028400     EXIT.                                                        00028400
028500*                                                                 00028500
028600*    ------------------------------------------------------       00028600
028700*    100-LIST-CUSTOMERS - EMITS EVERY CUSTOMER RECORD.            00028700
028800*    ------------------------------------------------------       00028800
028900 100-LIST-CUSTOMERS.                                              00028900
029000     PERFORM 750-LOAD-CUSTOMER-TABLE THRU 750-EXIT.               00029000
029100     PERFORM 820-PRINT-ONE-CUSTOMER THRU 820-EXIT                 00029100
029200             VARYING CUST-IDX FROM 1 BY 1                         00029200
029300             UNTIL CUST-IDX > CUST-TABLE-COUNT.                   00029300
029400 100-EXIT.                                                        00029400
029500     EXIT.                                                        00029500
029600*                                                                 00029600
029700*    ------------------------------------------------------       00029700
029800*    200-LIST-ACCOUNTS - EMITS EVERY BANK-ACCOUNT RECORD.         00029800
029900*    ------------------------------------------------------       00029900
030000 200-LIST-ACCOUNTS.                                               00030000
030100     PERFORM 755-LOAD-ACCOUNT-TABLE THRU 755-EXIT.                00030100
030200     PERFORM 830-PRINT-ONE-ACCOUNT THRU 830-EXIT                  00030200
030300             VARYING ACCT-IDX FROM 1 BY 1                         00030300
030400             UNTIL ACCT-IDX > ACCT-TABLE-COUNT.                   00030400
030500 200-EXIT.                                                        00030500
030600     EXIT.                                                        00030600
030700*                                                                 00030700
030800*    ------------------------------------------------------       00030800
030900*    300-LIST-ACCOUNT-HISTORY - SEQUENTIAL SCAN OF THE            00030900
031000*    OPERATION LOG, FILE ORDER, NO SORTING.  EVERY RECORD         00031000
031100*    WHOSE OP-ACCT-ID MATCHES THE PARAMETER CARD'S ACCOUNT        00031100
031200*    IS PRINTED AS IT IS ENCOUNTERED.                             00031200
031300*    ------------------------------------------------------       00031300
031400 300-LIST-ACCOUNT-HISTORY.                                        00031400
031500     PERFORM 310-READ-ONE-OPERATION THRU 310-EXIT                 00031500
031600             UNTIL OPER-AT-EOF.                                   00031600
031700 300-EXIT.                                                        00031700
031800     EXIT.                                                        00031800
031900*                                                                 00031900
032000 310-READ-ONE-OPERATION.                                          00032000
032100     READ OPER-LOG-FILE                                           00032100
032200         AT END                                                   00032200
032300             MOVE 'Y' TO WS-OPER-EOF-SW                           00032300
032400             GO TO 310-EXIT                                       00032400
032500     END-READ.                                                    00032500
032600     IF CM-OPR-ACCT-ID = LIST-PARM-ACCT-ID                        00032600
032700         PERFORM 840-PRINT-ONE-HISTORY-LINE THRU 840-EXIT         00032700
032800     END-IF.                                                      00032800
032900 310-EXIT.                                                        00032900
033000     EXIT.                                                        00033000
033100*                                                                 00033100
033200*    ------------------------------------------------------       00033200
033300*    700-SERIES FILE HANDLING                                     00033300
033400*    ------------------------------------------------------       00033400
033500 700-OPEN-FILES.                                                  00033500
033600     OPEN INPUT  CUST-MASTER-FILE                                 00033600
033700                 ACCT-MASTER-FILE                                 00033700
033800                 OPER-LOG-FILE                                    00033800
033900          OUTPUT LIST-RPT-FILE.                                   00033900
034000     IF WS-CUSTMAST-STATUS NOT = '00'                             00034000
034100         DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC: '            00034100
034200                 WS-CUSTMAST-STATUS                               00034200
034300         MOVE 16 TO RETURN-CODE                                   00034300
034400     END-IF.                                                      00034400
034500     IF WS-ACCTMAST-STATUS NOT = '00'                             00034500
034600         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '             00034600
034700                 WS-ACCTMAST-STATUS                               00034700
034800         MOVE 16 TO RETURN-CODE                                   00034800
034900     END-IF.                                                      00034900
035000     IF WS-OPERLOG-STATUS NOT = '00'                              00035000
035100         DISPLAY 'ERROR OPENING OPERATION LOG. RC: '              00035100
035200                 WS-OPERLOG-STATUS                                00035200
035300         MOVE 16 TO RETURN-CODE                                   00035300
035400     END-IF.                                                      00035400
035500 700-EXIT.                                                        00035500
035600     EXIT.                                                        00035600
035700*                                                                 00035700
035800 750-LOAD-CUSTOMER-TABLE.                                         00035800
035900     MOVE 0 TO CUST-TABLE-COUNT.                                  00035900
036000     READ CUST-MASTER-FILE                                        00036000
036100         AT END                                                   00036100
036200             MOVE HIGH-VALUES TO CM-CUST-KEY-ALPHA                00036200
036300     END-READ.                                                    00036300
036400     PERFORM 755-LOAD-ONE-CUSTOMER THRU 755-CUST-EXIT             00036400
036500             UNTIL CM-CUST-KEY-ALPHA = HIGH-VALUES.               00036500
036600 750-EXIT.                                                        00036600
036700     EXIT.                                                        00036700
036800*                                                                 00036800
036900 755-LOAD-ONE-CUSTOMER.                                           00036900
037000     IF CUST-TABLE-COUNT >= 5000                                  00037000
037100         MOVE 'Y' TO WS-TABLE-FULL-SW                             00037100
037200         DISPLAY 'ACCTLIST - CUSTOMER TABLE FULL AT LOAD TIME'    00037200
037300         MOVE HIGH-VALUES TO CM-CUST-KEY-ALPHA                    00037300
037400         GO TO 755-CUST-EXIT                                      00037400
037500     END-IF.                                                      00037500
037600                                                                  00037600
037700     ADD 1 TO CUST-TABLE-COUNT.                                   00037700
037800     MOVE CM-CUST-ID          TO TBL-CUST-ID(CUST-TABLE-COUNT).   00037800
037900     MOVE CM-CUST-NAME        TO TBL-CUST-NAME(CUST-TABLE-COUNT). 00037900
038000     MOVE CM-CUST-EMAIL       TO TBL-CUST-EMAIL(CUST-TABLE-COUNT).00038000
038100     MOVE CM-CUST-REC-STATUS  TO                                  00038100
038200         TBL-CUST-REC-STATUS(CUST-TABLE-COUNT).                   00038200
038300                                                                  00038300
038400     READ CUST-MASTER-FILE                                        00038400
038500         AT END                                                   00038500
038600             MOVE HIGH-VALUES TO CM-CUST-KEY-ALPHA                00038600
038700     END-READ.                                                    00038700
038800 755-CUST-EXIT.                                                   00038800
038900     EXIT.                                                        00038900
039000*                                                                 00039000
039100 755-LOAD-ACCOUNT-TABLE.                                          00039100
039200     MOVE 0 TO ACCT-TABLE-COUNT.                                  00039200
039300     READ ACCT-MASTER-FILE                                        00039300
039400         AT END                                                   00039400
039500             MOVE HIGH-VALUES TO CM-ACCT-ID                       00039500
039600     END-READ.                                                    00039600
039700     PERFORM 757-LOAD-ONE-ACCOUNT THRU 757-EXIT                   00039700
039800             UNTIL CM-ACCT-ID = HIGH-VALUES.                      00039800
039900 755-EXIT.                                                        00039900
040000     EXIT.                                                        00040000
040100*                                                                 00040100
040200 757-LOAD-ONE-ACCOUNT.                                            00040200
040300     IF ACCT-TABLE-COUNT >= 8000                                  00040300
040400         MOVE 'Y' TO WS-TABLE-FULL-SW                             00040400
040500         DISPLAY 'ACCTLIST - ACCOUNT TABLE FULL AT LOAD TIME'     00040500
040600         MOVE HIGH-VALUES TO CM-ACCT-ID                           00040600
040700         GO TO 757-EXIT                                           00040700
040800     END-IF.                                                      00040800
040900                                                                  00040900
041000     ADD 1 TO ACCT-TABLE-COUNT.                                   00041000
041100     SET ACCT-IDX TO ACCT-TABLE-COUNT.                            00041100
041200     MOVE CM-ACCT-ID            TO TBL-ACCT-ID(ACCT-IDX).         00041200
041300     MOVE CM-ACCT-TYPE          TO TBL-ACCT-TYPE(ACCT-IDX).       00041300
041400     MOVE CM-ACCT-BALANCE       TO TBL-ACCT-BALANCE(ACCT-IDX).    00041400
041500     MOVE CM-ACCT-CREATED-DATE  TO                                00041500
041600             TBL-ACCT-CREATED-DATE(ACCT-IDX).                     00041600
041700     MOVE CM-ACCT-STATUS        TO TBL-ACCT-STATUS(ACCT-IDX).     00041700
041800     MOVE CM-ACCT-CUST-ID       TO TBL-ACCT-CUST-ID(ACCT-IDX).    00041800
041900     MOVE CM-ACCT-OVERDRAFT     TO TBL-ACCT-OVERDRAFT(ACCT-IDX).  00041900
042000     MOVE CM-ACCT-INT-RATE      TO TBL-ACCT-INT-RATE(ACCT-IDX).   00042000
042100                                                                  00042100
042200     READ ACCT-MASTER-FILE                                        00042200
042300         AT END                                                   00042300
042400             MOVE HIGH-VALUES TO CM-ACCT-ID                       00042400
042500     END-READ.                                                    00042500
042600 757-EXIT.                                                        00042600
042700     EXIT.                                                        00042700
042800*                                                                 00042800
042900 790-CLOSE-FILES.                                                 00042900
043000     CLOSE CUST-MASTER-FILE                                       00043000
043100           ACCT-MASTER-FILE                                       00043100
043200           OPER-LOG-FILE                                          00043200
043300           LIST-RPT-FILE.                                         00043300
043400 790-EXIT.                                                        00043400
043500     EXIT.                                                        00043500
043600*                                                                 00043600
043700*    ------------------------------------------------------       00043700
043800*    REPORT PARAGRAPHS                                            00043800
043900*    ------------------------------------------------------       00043900
044000 800-INIT-REPORT.                                                 00044000
044100     MOVE WS-RUN-CCYY TO RPT-CCYY.                                00044100
044200     MOVE WS-RUN-MM   TO RPT-MM.                                  00044200
044300     MOVE WS-RUN-DD   TO RPT-DD.                                  00044300
044400     MOVE CURRENT-HOUR   TO RPT-HH.                               00044400
044500     MOVE CURRENT-MINUTE TO RPT-MIN.                              00044500
044600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00044600
044700 800-EXIT.                                                        00044700
044800     EXIT.                                                        00044800
044900*                                                                 00044900
045000 820-PRINT-ONE-CUSTOMER.                                          00045000
045100     MOVE TBL-CUST-ID(CUST-IDX)   TO RPT-CUST-ID.                 00045100
045200     MOVE TBL-CUST-NAME(CUST-IDX) TO RPT-CUST-NAME.               00045200
045300     MOVE TBL-CUST-EMAIL(CUST-IDX) TO RPT-CUST-EMAIL.             00045300
045400     MOVE TBL-CUST-REC-STATUS(CUST-IDX) TO RPT-CUST-STATUS.       00045400
045500     WRITE REPORT-RECORD FROM RPT-CUST-LINE.                      00045500
045600     ADD 1 TO NUM-CUSTOMERS-LISTED.                               00045600
045700 820-EXIT.                                                        00045700
045800     EXIT.                                                        00045800
045900*                                                                 00045900
046000 830-PRINT-ONE-ACCOUNT.                                           00046000
046100     MOVE TBL-ACCT-ID(ACCT-IDX)      TO RPT-ACCT-ID.              00046100
046200     MOVE TBL-ACCT-TYPE(ACCT-IDX)    TO RPT-ACCT-TYPE.            00046200
046300     MOVE TBL-ACCT-BALANCE(ACCT-IDX) TO RPT-ACCT-BALANCE.         00046300
046400     MOVE TBL-ACCT-STATUS(ACCT-IDX)  TO RPT-ACCT-STATUS.          00046400
046500     MOVE TBL-ACCT-CUST-ID(ACCT-IDX) TO RPT-ACCT-CUST-ID.         00046500
046600     WRITE REPORT-RECORD FROM RPT-ACCT-LINE.                      00046600
046700     ADD 1 TO NUM-ACCOUNTS-LISTED.                                00046700
046800 830-EXIT.                                                        00046800
046900     EXIT.                                                        00046900
047000*                                                                 00047000
047100 840-PRINT-ONE-HISTORY-LINE.                                      00047100
047200     MOVE CM-OPR-ID          TO RPT-HIST-OP-ID.                   00047200
047300     MOVE CM-OPR-DATE        TO RPT-HIST-OP-DATE.                 00047300
047400     MOVE CM-OPR-TYPE        TO RPT-HIST-OP-TYPE.                 00047400
047500     MOVE CM-OPR-AMOUNT      TO RPT-HIST-OP-AMOUNT.               00047500
047600     MOVE CM-OPR-DESCRIPTION TO RPT-HIST-OP-DESC.                 00047600
047700     WRITE REPORT-RECORD FROM RPT-HIST-LINE.                      00047700
047800     ADD 1 TO NUM-HISTORY-LINES.                                  00047800
047900 840-EXIT.                                                        00047900
048000     EXIT.                                                        00048000
048100*                                                                 00048100
048200 850-REPORT-LIST-STATS.                                           00048200
048300     MOVE NUM-CUSTOMERS-LISTED TO RPT-STATS-CUST.                 00048300
048400     MOVE NUM-ACCOUNTS-LISTED  TO RPT-STATS-ACCT.                 00048400
048500     MOVE NUM-HISTORY-LINES    TO RPT-STATS-HIST.                 00048500
048600     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 2.             00048600
048700 850-EXIT.                                                        00048700
048800     EXIT.                                                        00048800
