000100****************************************************************  00000100
000200* ACCTCPY    -  BANK ACCOUNT MASTER RECORD LAYOUT                *00000200
000300****************************************************************  00000300
000400* INSTALLATION:  CONSOLIDATED TRUST BANK - DP OPERATIONS          00000400
000500* COPYBOOK  :    ACCTCPY                                          00000500
000600* AUTHOR    :    D. STOUT                                         00000600
000700*                                                                 00000700
000800* DESCRIBES ONE RECORD OF THE BANK ACCOUNT MASTER FILE            00000800
000900* (ACCTFILE).  ONE PHYSICAL RECORD LAYOUT COVERS BOTH ACCOUNT     00000900
001000* KINDS THE BANK OFFERS - ACCT-TYPE TELLS WHICH ONE IT IS.        00001000
001100* "CURR" ACCOUNTS CARRY AN OVERDRAFT LIMIT IN ACCT-OVERDRAFT,     00001100
001200* "SAVN" ACCOUNTS CARRY A RATE IN ACCT-INT-RATE - THE OTHER OF    00001200
001300* THE TWO FIELDS SITS UNUSED (ZERO) ON ANY GIVEN RECORD.          00001300
001400*                                                                 00001400
001500* KEYED ON ACCT-ID (A 36-BYTE ALPHANUMERIC KEY - THE OWNING       00001500
001600* APPLICATION HANDS US ITS OWN GENERATED KEY STRINGS, NOT A       00001600
001700* DENSE SEQUENCE NUMBER, SO THE FIELD IS CARRIED AS X(36)         00001700
001800* RATHER THAN A COMP-3 OR ZONED NUMERIC KEY).  ACCTOPN BUILDS     00001800
001900* THE KEY STRING AT ACCOUNT-OPEN TIME - SEE ITS PARAGRAPH         00001900
002000* 900-GENERATE-ACCT-ID.                                           00002000
002100*                                                                 00002100
002200* FIELD NOTES -                                                   00002200
002300*   ACCT-BALANCE   CURRENT LEDGER BALANCE.  MAY BE NEGATIVE ON    00002300
002400*                  A CURRENT ACCOUNT (DOWN TO -ACCT-OVERDRAFT),   00002400
002500*                  NEVER NEGATIVE ON A SAVINGS ACCOUNT.           00002500
002600*   ACCT-CREATED-DATE  RUN DATE THE ACCOUNT WAS OPENED, CCYYMMDD. 00002600
002700*   ACCT-STATUS    LIFE-CYCLE FLAG.  NEW ACCOUNTS COME UP         00002700
002800*                  'CREATED' FROM ACCTOPN.  ACTIVATION AND        00002800
002900*                  SUSPENSION ARE HANDLED BY A BRANCH-OPS         00002900
003000*                  MAINTENANCE RUN OUTSIDE THIS SYSTEM AND ARE    00003000
003100*                  CARRIED HERE ONLY AS A STORED STATUS VALUE.    00003100
003200*   ACCT-CUST-ID   OWNING CUSTOMER - FOREIGN KEY TO CUSTCPY'S     00003200
003300*                  CUST-ID.  ACCTOPN VALIDATES THIS EXISTS ON     00003300
003400*                  THE CUSTOMER MASTER BEFORE THE ACCOUNT IS      00003400
003500*                  EVER WRITTEN (A CUSTOMER MAY OWN MANY          00003500
003600*                  ACCOUNTS, AN ACCOUNT BELONGS TO EXACTLY ONE).  00003600
003700*                                                                 00003700
003800* NOTE ON ACCT-STATUS WIDTH - THE FIELD IS ONLY SEVEN BYTES       00003800
003900* WIDE BUT TWO OF THE THREE STATUS WORDS RUN LONGER THAN THAT.    00003900
004000* BY SHOP CONVENTION WE LET THE MOVE STATEMENT TRUNCATE THE       00004000
004100* LITERAL (STANDARD COBOL ALPHANUMERIC MOVE RULES, LEFTMOST       00004100
004200* BYTES KEPT) RATHER THAN WIDEN THE FIELD - ACCT-STATUS WAS       00004200
004300* FIXED AT SEVEN BYTES BY BOR-0447 AND BRANCH OPS DID NOT WANT    00004300
004400* THE MASTER RECORD RESIZED A SECOND TIME.  THE 88-LEVELS BELOW   00004400
004500* CARRY THE TRUNCATED FORM SO A TEST OF ACCT-STATUS-ACTIVATED     00004500
004600* STILL WORKS CORRECTLY AGAINST WHAT WAS ACTUALLY STORED.         00004600
004700*                                                                 00004700
004800*--------------------------------------------------------------*  00004800
004900* CHANGE LOG                                                      00004900
005000*--------------------------------------------------------------*  00005000
005100* 1989-11-30  DS   ORIGINAL LAYOUT - CURRENT ACCOUNTS ONLY        00005100
005200* 1992-05-14  RLH  ADDED ACCT-TYPE AND ACCT-INT-RATE TO SUPPORT   00005200
005300*                  THE NEW SAVINGS PRODUCT LINE                   00005300
005400* 1996-08-09  KMB  ADDED ACCT-STATUS (CREATED/ACTIVATED/          00005400
005500*                  SUSPENDED) PER BRANCH OPS REQUEST BOR-0447     00005500
005600* 1999-01-06  KMB  Y2K - ACCT-CREATED-DATE CARRIED CCYYMMDD       00005600
005700*                  FROM THE START, NO CONVERSION REQUIRED         00005700
005800* 2004-03-02  PNS  WIDENED ACCT-ID FROM 12 TO 36 BYTES FOR THE    00005800
005900*                  NEW ACCOUNT-NUMBERING SCHEME (REQ AMS-2201)    00005900
006000*--------------------------------------------------------------*  00006000
006100*                                                                 00006100
006200 01  :TAG:-RECORD.                                                00006200
006300     05  :TAG:-ID                   PIC X(36).                    00006300
006400     05  :TAG:-TYPE                 PIC X(04).                    00006400
006500         88  :TAG:-TYPE-CURRENT           VALUE 'CURR'.           00006500
006600         88  :TAG:-TYPE-SAVINGS           VALUE 'SAVN'.           00006600
006700     05  :TAG:-BALANCE              PIC S9(9)V99 COMP-3.          00006700
006800     05  :TAG:-CREATED-DATE         PIC 9(08).                    00006800
006900     05  :TAG:-CREATED-DATE-G REDEFINES :TAG:-CREATED-DATE.       00006900
007000         10  :TAG:-CREATED-CCYY     PIC 9(04).                    00007000
007100         10  :TAG:-CREATED-MM       PIC 9(02).                    00007100
007200         10  :TAG:-CREATED-DD       PIC 9(02).                    00007200
007300     05  :TAG:-STATUS               PIC X(07).                    00007300
007400         88  :TAG:-STATUS-CREATED          VALUE 'CREATED'.       00007400
007500         88  :TAG:-STATUS-ACTIVATED        VALUE 'ACTIVAT'.       00007500
007600         88  :TAG:-STATUS-SUSPENDED        VALUE 'SUSPEND'.       00007600
007700     05  :TAG:-CUST-ID              PIC 9(09).                    00007700
007800     05  :TAG:-TYPE-FIELDS.                                       00007800
007900         10  :TAG:-OVERDRAFT        PIC S9(9)V99 COMP-3.          00007900
008000         10  :TAG:-INT-RATE         PIC S9(3)V99 COMP-3.          00008000
008100     05  FILLER                     PIC X(12) VALUE SPACES.       00008100
