000100****************************************************************  00000100
000200* CUSTCPY    -  CUSTOMER MASTER RECORD LAYOUT                   * 00000200
000300****************************************************************  00000300
000400* INSTALLATION:  CONSOLIDATED TRUST BANK - DP OPERATIONS          00000400
000500* COPYBOOK  :    CUSTCPY                                          00000500
000600* AUTHOR    :    D. STOUT                                         00000600
000700*                                                                 00000700
000800* DESCRIBES ONE RECORD OF THE CUSTOMER MASTER FILE (CUSTFILE /    00000800
000900* CUSTOUT).  ONE RECORD PER BANK CUSTOMER.  RECORD IS FIXED       00000900
001000* LENGTH, KEYED ON CUST-ID, MAINTAINED BY PROGRAM CUSTMNT.        00001000
001100*                                                                 00001100
001200* THIS COPYBOOK IS COPY-REPLACED SO THE SAME LAYOUT CAN BE        00001200
001300* GIVEN A DIFFERENT 01-LEVEL NAME AND GROUP PREFIX IN EACH        00001300
001400* CALLING PROGRAM - SEE THE :TAG: PLACEHOLDERS BELOW.  THIS IS    00001400
001500* THE SAME TRICK USED FOR THE OLD/NEW CUSTOMER MASTER COPIES IN   00001500
001600* CUSTMNT (CURRENT MASTER VS. NEW MASTER VS. WORKING COPY ALL     00001600
001700* SHARE ONE LAYOUT, BUT NEED DISTINCT DATA-NAMES SO THE MOVE      00001700
001800* STATEMENTS BETWEEN THEM READ SENSIBLY).                         00001800
001900*                                                                 00001900
002000* COLUMN MAP OF THE RECORD AS IT SITS ON DISK -                   00002000
002100*     0    1    1    2    2    3    3    4    4    5    5    6    00002100
002200* ....5....0....5....0....5....0....5....0....5....0....5....0    00002200
002300* KKKKKKKKKNNNNNNNNNNNNNNNNNNNNNNNNNNNNNNNNNNEEEEEEEEEEEEEEEEEE   00002300
002400*   (K = CUST-ID, N = CUST-NAME, E = CUST-EMAIL, CONTINUED ...)   00002400
002500*                                                                 00002500
002600* FIELD NOTES -                                                   00002600
002700*   CUST-ID        SURROGATE KEY, ASSIGNED BY CUSTMNT ON AN ADD   00002700
002800*                  TRANSACTION FROM A RUNNING HIGH-KEY COUNTER.   00002800
002900*                  NEVER REUSED, EVEN IF A CUSTOMER IS DELETED.   00002900
003000*   CUST-NAME      FREE TEXT, CUSTOMER'S FULL NAME AS GIVEN AT    00003000
003100*                  ACCOUNT OPENING. SEARCHED BY SUBSTRING ON A    00003100
003200*                  SEARCH TRANSACTION - SEE CUSTMNT 600-SEARCH.   00003200
003300*   CUST-EMAIL     FREE TEXT, USED FOR STATEMENT MAILING LIST     00003300
003400*                  EXTRACT (A SEPARATE RUN, NOT PART OF THIS      00003400
003500*                  SYSTEM).                                       00003500
003600*   CUST-REC-STATUS 'A' = ACTIVE, 'D' = LOGICALLY DELETED. A      00003600
003700*                  DELETE TRANSACTION SETS THIS TO 'D' RATHER     00003700
003800*                  THAN PHYSICALLY REMOVING THE RECORD FROM THE   00003800
003900*                  OLD-MASTER/NEW-MASTER REWRITE, SO THE CUST-ID  00003900
004000*                  CANNOT BE REISSUED AND THE AUDIT TRAIL HOLDS.  00004000
004100*                                                                 00004100
004200*--------------------------------------------------------------*  00004200
004300* CHANGE LOG                                                      00004300
004400*--------------------------------------------------------------*  00004400
004500* 1988-04-11  DS   ORIGINAL COPYBOOK - CUST-ID/NAME/BALANCE       00004500
004600* 1991-09-02  DS   ADDED CUST-EMAIL FOR STATEMENT MAILING DRIVE   00004600
004700* 1994-02-17  RLH  DROPPED CUST-ACCT-BALANCE - BALANCES NOW       00004700
004800*                  CARRIED ON THE BANK-ACCOUNT MASTER (ACCTCPY),  00004800
004900*                  ONE CUSTOMER CAN NOW OWN SEVERAL ACCOUNTS      00004900
005000* 1999-01-06  KMB  Y2K - CONFIRMED NO 2-DIGIT YEAR FIELDS REMAIN  00005000
005100*                  IN THIS COPYBOOK (NONE EVER CARRIED A DATE)    00005100
005200* 2003-07-22  PNS  ADDED CUST-REC-STATUS 88-LEVELS FOR LOGICAL    00005200
005300*                  DELETE SUPPORT ON CUST MAINTENANCE DELETE REQ  00005300
005400*                  (REQ AMS-1190) - SEE CUSTMNT 400-DELETE        00005400
005500*--------------------------------------------------------------*  00005500
005600*                                                                 00005600
005700 01  :TAG:-RECORD.                                                00005700
005800*    -----------------------------------------------------        00005800
005900*    CUST-KEY IS THE FULL RECORD KEY - CUST-ID ALONE.  THE        00005900
006000*    ALPHANUMERIC REDEFINITION BELOW LETS THE SEARCH AND          00006000
006100*    MATCH PARAGRAPHS IN CUSTMNT COMPARE KEYS AS STRINGS          00006100
006200*    WITHOUT WORRYING ABOUT SIGN OR USAGE.                        00006200
006300*    -----------------------------------------------------        00006300
006400     05  :TAG:-KEY.                                               00006400
006500         10  :TAG:-ID              PIC 9(9).                      00006500
006600     05  :TAG:-KEY-ALPHA REDEFINES :TAG:-KEY                      00006600
006700                                    PIC X(9).                     00006700
006800     05  :TAG:-NAME                 PIC X(40).                    00006800
006900     05  :TAG:-EMAIL                PIC X(40).                    00006900
007000     05  :TAG:-REC-STATUS           PIC X(01) VALUE 'A'.          00007000
007100         88  :TAG:-REC-ACTIVE               VALUE 'A'.            00007100
007200         88  :TAG:-REC-LOG-DELETED          VALUE 'D'.            00007200
007300     05  FILLER                     PIC X(09) VALUE SPACES.       00007300
