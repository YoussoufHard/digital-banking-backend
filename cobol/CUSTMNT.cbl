000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK        00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CUSTMNT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. STOUT                                              00000700
000800* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS           00000800
000900* DATE-WRITTEN: 04/18/88                                          00000900
001000* DATE-COMPILED:                                                  00001000
001100* SECURITY: CONFIDENTIAL - BANK CUSTOMER DATA, RESTRICTED ACCESS  00001100
001200*                                                                 00001200
001300* READS A SEQUENTIAL CUSTOMER-MAINTENANCE TRANSACTION FILE AND    00001300
001400* APPLIES ADD / UPDATE / DELETE / LOOKUP / SEARCH REQUESTS        00001400
001500* AGAINST THE CUSTOMER MASTER.  THE MASTER IS LOADED ENTIRE INTO  00001500
001600* A WORKING-STORAGE TABLE AT THE START OF THE RUN, MAINTAINED     00001600
001700* THERE FOR THE DURATION OF THE RUN, AND REWRITTEN WHOLESALE TO   00001700
001800* THE NEW MASTER AT THE END - THE FILE IS SMALL ENOUGH THAT THIS  00001800
001900* IS CHEAPER THAN A MATCH/MERGE PASS AGAINST A SORTED             00001900
002000* TRANSACTION FILE, AND IT LETS LOOKUP AND SEARCH REQUESTS BE     00002000
002100* ANSWERED WITHOUT A SECOND PASS OF THE MASTER.                   00002100
002200*                                                                 00002200
002300* A NOT-FOUND TRANSACTION (UPDATE/DELETE/LOOKUP AGAINST A         00002300
002400* CUST-ID NOT ON THE TABLE) IS COUNTED AS REJECTED AND WRITTEN    00002400
002500* TO THE REPORT - THE TABLE IS NOT TOUCHED.                       00002500
002600*                                                                 00002600
002700*--------------------------------------------------------------*  00002700
002800* CHANGE LOG                                                      00002800
002900*--------------------------------------------------------------*  00002900
003000* 1988-04-18  DS   ORIGINAL PROGRAM - ADD/UPDATE/DELETE ONLY      00003000
003100* 1990-06-30  DS   ADDED LOOKUP TRANSACTION PER TELLER OPS REQ    00003100
003200* 1993-11-04  RLH  ADDED SEARCH TRANSACTION (NAME CONTAINS        00003200
003300*                  KEYWORD) FOR THE NEW CUSTOMER SERVICE DESK     00003300
003400* 1994-02-17  RLH  CUST-ACCT-BALANCE DROPPED FROM CUSTCPY - NO    00003400
003500*                  LONGER TOUCHED HERE, SEE ACCTPOST              00003500
003600* 1996-03-12  KMB  CONVERTED MASTER UPDATE FROM MATCH/MERGE PASS  00003600
003700*                  TO IN-MEMORY TABLE - TRANSACTION FILE NO       00003700
003800*                  LONGER NEEDS TO BE PRESORTED BY TELLER OPS     00003800
003900* 1999-01-08  KMB  Y2K - VERIFIED CUST-ID ASSIGNMENT ARITHMETIC   00003900
004000*                  IS NUMERIC-ONLY, NO DATE FIELDS INVOLVED       00004000
004100* 2003-07-22  PNS  ADDED CUST-REC-STATUS LOGICAL DELETE (REQ      00004100
004200*                  AMS-1190) SO A DELETED CUST-ID IS NEVER REUSED 00004200
004300* 2008-10-02  PNS  ADDED UPSI-0 TEST TRACE SWITCH FOR TSG         00004300
004400*                  PARALLEL-RUN VERIFICATION (TICKET HD-6602)     00004400
004500*--------------------------------------------------------------*  00004500
004600*                                                                 00004600
004700 IDENTIFICATION DIVISION.                                         00004700
004800 PROGRAM-ID. CUSTMNT.                                             00004800
004900 AUTHOR. D. STOUT.                                                00004900
005000 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.           00005000
005100 DATE-WRITTEN. 04/18/88.                                          00005100
005200 DATE-COMPILED.                                                   00005200
005300 SECURITY. CONFIDENTIAL - BANK CUSTOMER DATA, RESTRICTED ACCESS.  00005300
005400 ENVIRONMENT DIVISION.                                            00005400
005500 CONFIGURATION SECTION.                                           00005500
005600 SOURCE-COMPUTER. IBM-370.                                        00005600
005700 OBJECT-COMPUTER. IBM-370.                                        00005700
005800 SPECIAL-NAMES.                                                   00005800
005900     C01 IS TOP-OF-FORM                                           00005900
006000     UPSI-0 IS CUSTMNT-TRACE-SWITCH                               00006000
006100     CLASS ALPHA-KEYWORD IS 'A' THRU 'Z' 'a' THRU 'z' SPACE.      00006100
006200 INPUT-OUTPUT SECTION.                                            00006200
006300 FILE-CONTROL.                                                    00006300
006400     SELECT CUST-TRAN-FILE ASSIGN TO CUSTTRAN                     00006400
006500         ACCESS IS SEQUENTIAL                                     00006500
006600         FILE STATUS IS WS-CUSTTRAN-STATUS.                       00006600
006700                                                                  00006700
006800     SELECT CUST-OLD-MASTER ASSIGN TO CUSTOLD                     00006800
006900         ACCESS IS SEQUENTIAL                                     00006900
007000         FILE STATUS IS WS-CUSTOLD-STATUS.                        00007000
007100                                                                  00007100
007200     SELECT CUST-NEW-MASTER ASSIGN TO CUSTNEW                     00007200
007300         ACCESS IS SEQUENTIAL                                     00007300
007400         FILE STATUS IS WS-CUSTNEW-STATUS.                        00007400
007500                                                                  00007500
007600     SELECT CUST-RPT-FILE   ASSIGN TO CUSTRPT                     00007600
007700         FILE STATUS IS WS-CUSTRPT-STATUS.                        00007700
007800*                                                                 00007800
007900 DATA DIVISION.                                                   00007900
008000 FILE SECTION.                                                    00008000
008100*                                                                 00008100
008200 FD  CUST-TRAN-FILE                                               00008200
008300     RECORDING MODE IS F.                                         00008300
008400 01  CUST-TRAN-REC.                                               00008400
008500     05  TRAN-FUNCTION           PIC X(04).                       00008500
008600         88  TRAN-IS-ADD              VALUE 'ADD '.               00008600
008700         88  TRAN-IS-UPDATE            VALUE 'UPDT'.              00008700
008800         88  TRAN-IS-DELETE            VALUE 'DELT'.              00008800
008900         88  TRAN-IS-LOOKUP            VALUE 'LOOK'.              00008900
009000         88  TRAN-IS-SEARCH            VALUE 'SRCH'.              00009000
009100     05  TRAN-CUST-ID            PIC 9(09).                       00009100
009200     05  TRAN-CUST-NAME          PIC X(40).                       00009200
009300     05  TRAN-CUST-EMAIL         PIC X(40).                       00009300
009400     05  TRAN-SEARCH-KEYWORD     PIC X(40).                       00009400
009500     05  FILLER                  PIC X(10).                       00009500
009600*                                                                 00009600
009700 FD  CUST-OLD-MASTER                                              00009700
009800     RECORDING MODE IS F.                                         00009800
009900 COPY CUSTCPY REPLACING ==:TAG:== BY ==OLD-CUST==.                00009900
010000*                                                                 00010000
010100 FD  CUST-NEW-MASTER                                              00010100
010200     RECORDING MODE IS F.                                         00010200
010300 COPY CUSTCPY REPLACING ==:TAG:== BY ==NEW-CUST==.                00010300
010400*                                                                 00010400
010500 FD  CUST-RPT-FILE                                                00010500
010600     RECORDING MODE IS F.                                         00010600
010700 01  REPORT-RECORD               PIC X(132).                      00010700
010800*                                                                 00010800
010900****************************************************************  00010900
011000 WORKING-STORAGE SECTION.                                         00011000
011100****************************************************************  00011100
011200*                                                                 00011200
011300 01  SYSTEM-DATE-AND-TIME.                                        00011300
011400     05  WS-RUN-DATE.                                             00011400
011500         10  WS-RUN-CCYY          PIC 9(4).                       00011500
011600         10  WS-RUN-MM            PIC 9(2).                       00011600
011700         10  WS-RUN-DD            PIC 9(2).                       00011700
011800     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE                      00011800
011900                                  PIC 9(8).                       00011900
012000     05  CURRENT-TIME.                                            00012000
012100         10  CURRENT-HOUR         PIC 9(2).                       00012100
012200         10  CURRENT-MINUTE       PIC 9(2).                       00012200
012300         10  CURRENT-SECOND       PIC 9(2).                       00012300
012400         10  CURRENT-HNDSEC       PIC 9(2).                       00012400
012500*                                                                 00012500
012600 01  WS-FIELDS.                                                   00012600
012700     05  WS-CUSTTRAN-STATUS       PIC X(2) VALUE SPACES.          00012700
012800     05  WS-CUSTOLD-STATUS        PIC X(2) VALUE SPACES.          00012800
012900     05  WS-CUSTNEW-STATUS        PIC X(2) VALUE SPACES.          00012900
013000     05  WS-CUSTRPT-STATUS        PIC X(2) VALUE SPACES.          00013000
013100     05  WS-TRAN-EOF              PIC X    VALUE 'N'.             00013100
013200         88  TRAN-AT-EOF               VALUE 'Y'.                 00013200
013300     05  WS-TABLE-FULL-SW         PIC X    VALUE 'N'.             00013300
013400         88  CUST-TABLE-IS-FULL        VALUE 'Y'.                 00013400
013500     05  WS-FOUND-SW              PIC X    VALUE 'N'.             00013500
013600         88  CUST-WAS-FOUND            VALUE 'Y'.                 00013600
013700     05  MAX-CUST-ID              PIC 9(9)  COMP-3 VALUE 0.       00013700
013800     05  WS-KEYWORD-LEN           PIC S9(4) COMP   VALUE 0.       00013800
013900     05  WS-MATCH-COUNT           PIC S9(4) COMP   VALUE 0.       00013900
014000     05  WS-SUB                   PIC S9(4) COMP   VALUE 0.       00014000
014100*                                                                 00014100
014200 01  REPORT-TOTALS.                                               00014200
014300     05  NUM-ADD-REQUESTS         PIC S9(9) COMP-3 VALUE +0.      00014300
014400     05  NUM-ADD-PROCESSED        PIC S9(9) COMP-3 VALUE +0.      00014400
014500     05  NUM-UPDATE-REQUESTS      PIC S9(9) COMP-3 VALUE +0.      00014500
014600     05  NUM-UPDATE-PROCESSED     PIC S9(9) COMP-3 VALUE +0.      00014600
014700     05  NUM-DELETE-REQUESTS      PIC S9(9) COMP-3 VALUE +0.      00014700
014800     05  NUM-DELETE-PROCESSED     PIC S9(9) COMP-3 VALUE +0.      00014800
014900     05  NUM-LOOKUP-REQUESTS      PIC S9(9) COMP-3 VALUE +0.      00014900
015000     05  NUM-LOOKUP-PROCESSED     PIC S9(9) COMP-3 VALUE +0.      00015000
015100     05  NUM-SEARCH-REQUESTS      PIC S9(9) COMP-3 VALUE +0.      00015100
015200     05  NUM-SEARCH-HITS          PIC S9(9) COMP-3 VALUE +0.      00015200
015300*                                                                 00015300
015400*    ------------------------------------------------------       00015400
015500*    THE CUSTOMER TABLE - THE WHOLE MASTER LIVES HERE FOR         00015500
015600*    THE DURATION OF THE RUN.  5000 ENTRIES IS COMFORTABLY        00015600
015700*    ABOVE OUR CURRENT CUSTOMER COUNT (SEE TSG STUDY 91-226).     00015700
015800*    ------------------------------------------------------       00015800
015900 01  CUSTOMER-TABLE.                                              00015900
016000     05  CUST-TABLE-COUNT         PIC S9(5) COMP VALUE 0.         00016000
016100     05  CUST-TABLE-ENTRY OCCURS 1 TO 5000 TIMES                  00016100
016200             DEPENDING ON CUST-TABLE-COUNT                        00016200
016300             INDEXED BY CUST-IDX.                                 00016300
016400         10  TBL-CUST-ID          PIC 9(9).                       00016400
016500         10  TBL-CUST-NAME        PIC X(40).                      00016500
016600         10  TBL-CUST-EMAIL       PIC X(40).                      00016600
016700         10  TBL-CUST-REC-STATUS  PIC X(01).                      00016700
016800             88  TBL-CUST-ACTIVE       VALUE 'A'.                 00016800
016900             88  TBL-CUST-LOG-DELETED  VALUE 'D'.                 00016900
017000*                                                                 00017000
017100*    ------------------------------------------------------       00017100
017200*    REPORT LINES                                                 00017200
017300*    ------------------------------------------------------       00017300
017400 01  RPT-HEADER1.                                                 00017400
017500     05  FILLER                   PIC X(40)                       00017500
017600                  VALUE 'CUSTOMER MAINTENANCE RUN       DATE: '.  00017600
017700     05  RPT-MM                   PIC 99.                         00017700
017800     05  FILLER                   PIC X VALUE '/'.                00017800
017900     05  RPT-DD                   PIC 99.                         00017900
018000     05  FILLER                   PIC X VALUE '/'.                00018000
018100     05  RPT-CCYY                 PIC 9999.                       00018100
018200     05  FILLER                   PIC X(20)                       00018200
018300                  VALUE '   (mm/dd/ccyy)   T:'.                   00018300
018400     05  RPT-HH                   PIC 99.                         00018400
018500     05  FILLER                   PIC X VALUE ':'.                00018500
018600     05  RPT-MIN                  PIC 99.                         00018600
018700     05  FILLER                   PIC X(51) VALUE SPACES.         00018700
018800*                                                                 00018800
018900 01  RPT-TRAN-DETAIL.                                             00018900
019000     05  RPT-TRAN-LABEL           PIC X(10) VALUE SPACES.         00019000
019100     05  RPT-TRAN-CUST-ID         PIC 9(9).                       00019100
019200     05  FILLER                   PIC X(02) VALUE SPACES.         00019200
019300     05  RPT-TRAN-NAME            PIC X(40) VALUE SPACES.         00019300
019400     05  RPT-TRAN-RESULT          PIC X(50) VALUE SPACES.         00019400
019500     05  FILLER                   PIC X(19) VALUE SPACES.         00019500
019600*                                                                 00019600
019700 01  RPT-SEARCH-HIT.                                              00019700
019800     05  FILLER                   PIC X(10)                       00019800
019900                  VALUE '  MATCH: '.                              00019900
020000     05  RPT-HIT-CUST-ID          PIC 9(9).                       00020000
020100     05  FILLER                   PIC X(02) VALUE SPACES.         00020100
020200     05  RPT-HIT-NAME             PIC X(40) VALUE SPACES.         00020200
020300     05  RPT-HIT-EMAIL            PIC X(40) VALUE SPACES.         00020300
020400     05  FILLER                   PIC X(29) VALUE SPACES.         00020400
020500*                                                                 00020500
020600 01  RPT-STATS-HDR1.                                              00020600
020700     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.     00020700
020800     05  FILLER PIC X(106) VALUE SPACES.                          00020800
020900 01  RPT-STATS-HDR2.                                              00020900
021000     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.     00021000
021100     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'.   00021100
021200     05  FILLER PIC X(78) VALUE SPACES.                           00021200
021300 01  RPT-STATS-HDR3.                                              00021300
021400     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.     00021400
021500     05  FILLER PIC X(28) VALUE '     PROCESSED      REJECTED'.   00021500
021600     05  FILLER PIC X(78) VALUE SPACES.                           00021600
021700 01  RPT-STATS-HDR4.                                              00021700
021800     05  FILLER PIC X(26) VALUE '-----------   ------------'.     00021800
021900     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   00021900
022000     05  FILLER PIC X(78) VALUE SPACES.                           00022000
022100 01  RPT-STATS-DETAIL.                                            00022100
022200     05  RPT-TRAN                 PIC X(10).                      00022200
022300     05  FILLER                   PIC X(4) VALUE SPACES.          00022300
022400     05  RPT-NUM-TRANS             PIC ZZZ,ZZZ,ZZ9.               00022400
022500     05  FILLER                   PIC X(3) VALUE SPACES.          00022500
022600     05  RPT-NUM-TRAN-PROC         PIC ZZZ,ZZZ,ZZ9.               00022600
022700     05  FILLER                   PIC X(3) VALUE SPACES.          00022700
022800     05  RPT-NUM-TRAN-REJ          PIC ZZZ,ZZZ,ZZ9.               00022800
022900     05  FILLER                   PIC X(80) VALUE SPACES.         00022900
023000*                                                                 00023000
023100****************************************************************  00023100
023200 PROCEDURE DIVISION.                                              00023200
023300****************************************************************  00023300
023400*                                                                 00023400
023500 000-MAIN.                                                        00023500
023600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00023600
023700     ACCEPT CURRENT-TIME FROM TIME.                               00023700
023800     DISPLAY 'CUSTMNT STARTED DATE = ' WS-RUN-DATE.               00023800
023900     IF CUSTMNT-TRACE-SWITCH                                      00023900
024000         DISPLAY 'CUSTMNT - TRACE SWITCH ON (UPSI-0)'             00024000
024100     END-IF.                                                      00024100
024200                                                                  00024200
024300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00024300
024400     PERFORM 750-LOAD-CUSTOMER-TABLE THRU 750-EXIT.               00024400
024500     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00024500
024600                                                                  00024600
024700     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00024700
024800     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00024800
024900             UNTIL TRAN-AT-EOF.                                   00024900
025000                                                                  00025000
025100     PERFORM 760-STORE-CUSTOMER-TABLE THRU 760-EXIT.              00025100
025200     PERFORM 850-REPORT-CUST-STATS THRU 850-EXIT.                 00025200
025300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00025300
025400                                                                  00025400
025500     GOBACK.                                                      00025500
025600*                                                                 00025600
025700 100-PROCESS-TRANSACTIONS.                                        00025700
025800     IF CUSTMNT-TRACE-SWITCH                                      00025800
025900         DISPLAY 'TRACE - FUNCTION=' TRAN-FUNCTION                00025900
026000                 ' CUST-ID=' TRAN-CUST-ID                         00026000
026100     END-IF.                                                      00026100
026200     EVALUATE TRUE                                                00026200
026300         WHEN TRAN-IS-ADD                                         00026300
026400             ADD 1 TO NUM-ADD-REQUESTS                            00026400
026500             PERFORM 200-ADD-CUSTOMER THRU 200-EXIT               00026500
026600         WHEN TRAN-IS-UPDATE                                      00026600
026700             ADD 1 TO NUM-UPDATE-REQUESTS                         00026700
026800             PERFORM 300-UPDATE-CUSTOMER THRU 300-EXIT            00026800
026900         WHEN TRAN-IS-DELETE                                      00026900
027000             ADD 1 TO NUM-DELETE-REQUESTS                         00027000
027100             PERFORM 400-DELETE-CUSTOMER THRU 400-EXIT            00027100
027200         WHEN TRAN-IS-LOOKUP                                      00027200
027300             ADD 1 TO NUM-LOOKUP-REQUESTS                         00027300
027400             PERFORM 500-LOOKUP-CUSTOMER THRU 500-EXIT            00027400
027500         WHEN TRAN-IS-SEARCH                                      00027500
027600             ADD 1 TO NUM-SEARCH-REQUESTS                         00027600
027700             PERFORM 600-SEARCH-CUSTOMER THRU 600-EXIT            00027700
027800         WHEN OTHER                                               00027800
027900             MOVE 'UNKNOWN FN' TO RPT-TRAN-LABEL                  00027900
028000             MOVE TRAN-CUST-ID TO RPT-TRAN-CUST-ID                00028000
028100             MOVE 'TRANSACTION FUNCTION NOT RECOGNIZED'           00028100
028200                 TO RPT-TRAN-RESULT                               00028200
028300             WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL             00028300
028400     END-EVALUATE.                                                00028400
028500                                                                  00028500
028600     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00028600
028700 100-EXIT.                                                        00028700
028800     EXIT.                                                        00028800
028900*                                                                 00028900
029000*    ------------------------------------------------------       00029000
029100*    ADD - A NEW CUSTOMER IS ALWAYS ACCEPTED. THE NEXT            00029100
029200*    CUST-ID IS ASSIGNED FROM MAX-CUST-ID + 1, REGARDLESS OF      00029200
029300*    WHAT CUST-ID (IF ANY) THE TRANSACTION CARRIED.               00029300
029400*    ------------------------------------------------------       00029400
029500 200-ADD-CUSTOMER.                                                00029500
029600     IF CUST-TABLE-IS-FULL                                        00029600
029700         MOVE 'ADD       ' TO RPT-TRAN-LABEL                      00029700
029800         MOVE TRAN-CUST-ID TO RPT-TRAN-CUST-ID                    00029800
029900         MOVE 'REJECTED - CUSTOMER TABLE FULL'                    00029900
030000             TO RPT-TRAN-RESULT                                   00030000
030100         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                 00030100
030200         GO TO 200-EXIT                                           00030200
030300     END-IF.                                                      00030300
030400                                                                  00030400
030500     ADD 1 TO MAX-CUST-ID.                                        00030500
030600     ADD 1 TO CUST-TABLE-COUNT.                                   00030600
030700     MOVE MAX-CUST-ID        TO TBL-CUST-ID(CUST-TABLE-COUNT).    00030700
030800     MOVE TRAN-CUST-NAME     TO TBL-CUST-NAME(CUST-TABLE-COUNT).  00030800
030900     MOVE TRAN-CUST-EMAIL    TO TBL-CUST-EMAIL(CUST-TABLE-COUNT). 00030900
031000     MOVE 'A' TO TBL-CUST-REC-STATUS(CUST-TABLE-COUNT).           00031000
031100                                                                  00031100
031200     MOVE 'ADD       '       TO RPT-TRAN-LABEL.                   00031200
031300     MOVE MAX-CUST-ID        TO RPT-TRAN-CUST-ID.                 00031300
031400     MOVE TRAN-CUST-NAME     TO RPT-TRAN-NAME.                    00031400
031500     MOVE 'CUSTOMER ADDED'   TO RPT-TRAN-RESULT.                  00031500
031600     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.                    00031600
031700     ADD 1 TO NUM-ADD-PROCESSED.                                  00031700
031800 200-EXIT.                                                        00031800
031900     EXIT.                                                        00031900
032000*                                                                 00032000
032100 300-UPDATE-CUSTOMER.                                             00032100
032200     PERFORM 670-FIND-CUST-BY-ID THRU 670-EXIT.                   00032200
032300     IF NOT CUST-WAS-FOUND                                        00032300
032400         MOVE 'UPDATE    '   TO RPT-TRAN-LABEL                    00032400
032500         MOVE TRAN-CUST-ID   TO RPT-TRAN-CUST-ID                  00032500
032600         MOVE 'REJECTED - CUSTOMER NOT FOUND'                     00032600
032700             TO RPT-TRAN-RESULT                                   00032700
032800         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                 00032800
032900         GO TO 300-EXIT                                           00032900
033000     END-IF.                                                      00033000
033100                                                                  00033100
033200     MOVE TRAN-CUST-NAME  TO TBL-CUST-NAME(CUST-IDX).             00033200
033300     MOVE TRAN-CUST-EMAIL TO TBL-CUST-EMAIL(CUST-IDX).            00033300
033400                                                                  00033400
033500     MOVE 'UPDATE    '    TO RPT-TRAN-LABEL.                      00033500
033600     MOVE TRAN-CUST-ID    TO RPT-TRAN-CUST-ID.                    00033600
033700     MOVE TRAN-CUST-NAME  TO RPT-TRAN-NAME.                       00033700
033800     MOVE 'CUSTOMER UPDATED' TO RPT-TRAN-RESULT.                  00033800
033900     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.                    00033900
034000     ADD 1 TO NUM-UPDATE-PROCESSED.                               00034000
034100 300-EXIT.                                                        00034100
034200     EXIT.                                                        00034200
034300*                                                                 00034300
034400*    ------------------------------------------------------       00034400
034500*    DELETE IS A LOGICAL DELETE - SEE CUSTCPY CHANGE LOG          00034500
034600*    ENTRY FOR 2003-07-22.  THE CUST-ID IS NEVER REISSUED.        00034600
034700*    ------------------------------------------------------       00034700
034800 400-DELETE-CUSTOMER.                                             00034800
034900     PERFORM 670-FIND-CUST-BY-ID THRU 670-EXIT.                   00034900
035000     IF NOT CUST-WAS-FOUND                                        00035000
035100         MOVE 'DELETE    '  TO RPT-TRAN-LABEL                     00035100
035200         MOVE TRAN-CUST-ID  TO RPT-TRAN-CUST-ID                   00035200
035300         MOVE 'REJECTED - CUSTOMER NOT FOUND'                     00035300
035400             TO RPT-TRAN-RESULT                                   00035400
035500         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                 00035500
035600         GO TO 400-EXIT                                           00035600
035700     END-IF.                                                      00035700
035800                                                                  00035800
035900     MOVE 'D' TO TBL-CUST-REC-STATUS(CUST-IDX).                   00035900
036000                                                                  00036000
036100     MOVE 'DELETE    '   TO RPT-TRAN-LABEL.                       00036100
036200     MOVE TRAN-CUST-ID   TO RPT-TRAN-CUST-ID.                     00036200
036300     MOVE TBL-CUST-NAME(CUST-IDX) TO RPT-TRAN-NAME.               00036300
036400     MOVE 'CUSTOMER DELETED' TO RPT-TRAN-RESULT.                  00036400
036500     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.                    00036500
036600     ADD 1 TO NUM-DELETE-PROCESSED.                               00036600
036700 400-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900*                                                                 00036900
037000 500-LOOKUP-CUSTOMER.                                             00037000
037100     PERFORM 670-FIND-CUST-BY-ID THRU 670-EXIT.                   00037100
037200     IF NOT CUST-WAS-FOUND                                        00037200
037300         MOVE 'LOOKUP    ' TO RPT-TRAN-LABEL                      00037300
037400         MOVE TRAN-CUST-ID TO RPT-TRAN-CUST-ID                    00037400
037500         MOVE 'REJECTED - CUSTOMER NOT FOUND'                     00037500
037600             TO RPT-TRAN-RESULT                                   00037600
037700         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                 00037700
037800         GO TO 500-EXIT                                           00037800
037900     END-IF.                                                      00037900
038000                                                                  00038000
038100     MOVE 'LOOKUP    ' TO RPT-TRAN-LABEL.                         00038100
038200     MOVE TRAN-CUST-ID TO RPT-TRAN-CUST-ID.                       00038200
038300     MOVE TBL-CUST-NAME(CUST-IDX) TO RPT-TRAN-NAME.               00038300
038400     MOVE 'CUSTOMER FOUND' TO RPT-TRAN-RESULT.                    00038400
038500     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.                    00038500
038600     ADD 1 TO NUM-LOOKUP-PROCESSED.                               00038600
038700 500-EXIT.                                                        00038700
038800     EXIT.                                                        00038800
038900*                                                                 00038900
039000*    ------------------------------------------------------       00039000
039100*    SEARCH - CASE-SENSITIVE SUBSTRING MATCH OF THE KEYWORD       00039100
039200*    AGAINST CUST-NAME, AS IN A SQL LIKE '%KEYWORD%'.  THE        00039200
039300*    KEYWORD FIELD IS TRIMMED TO ITS OCCUPIED LENGTH FIRST SO     00039300
039400*    TRAILING SPACES IN THE TRANSACTION DO NOT DEFEAT THE         00039400
039500*    INSPECT.                                                     00039500
039600*    ------------------------------------------------------       00039600
039700 600-SEARCH-CUSTOMER.                                             00039700
039800     PERFORM 680-COMPUTE-KEYWORD-LEN THRU 680-EXIT.               00039800
039900     IF WS-KEYWORD-LEN = 0                                        00039900
040000         MOVE 'SEARCH    ' TO RPT-TRAN-LABEL                      00040000
040100         MOVE 'REJECTED - BLANK SEARCH KEYWORD'                   00040100
040200             TO RPT-TRAN-RESULT                                   00040200
040300         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL                 00040300
040400         GO TO 600-EXIT                                           00040400
040500     END-IF.                                                      00040500
040600                                                                  00040600
040700     PERFORM 690-CHECK-ONE-NAME THRU 690-EXIT                     00040700
040800             VARYING CUST-IDX FROM 1 BY 1                         00040800
040900             UNTIL CUST-IDX > CUST-TABLE-COUNT.                   00040900
041000 600-EXIT.                                                        00041000
041100     EXIT.                                                        00041100
041200*                                                                 00041200
041300 690-CHECK-ONE-NAME.                                              00041300
041400     IF TBL-CUST-ACTIVE(CUST-IDX)                                 00041400
041500         MOVE 0 TO WS-MATCH-COUNT                                 00041500
041600         INSPECT TBL-CUST-NAME(CUST-IDX) TALLYING                 00041600
041700                 WS-MATCH-COUNT FOR ALL                           00041700
041800                 TRAN-SEARCH-KEYWORD(1:WS-KEYWORD-LEN)            00041800
041900         IF WS-MATCH-COUNT > 0                                    00041900
042000             MOVE TBL-CUST-ID(CUST-IDX)    TO RPT-HIT-CUST-ID     00042000
042100             MOVE TBL-CUST-NAME(CUST-IDX)  TO RPT-HIT-NAME        00042100
042200             MOVE TBL-CUST-EMAIL(CUST-IDX) TO RPT-HIT-EMAIL       00042200
042300             WRITE REPORT-RECORD FROM RPT-SEARCH-HIT              00042300
042400             ADD 1 TO NUM-SEARCH-HITS                             00042400
042500         END-IF                                                   00042500
042600     END-IF.                                                      00042600
042700 690-EXIT.                                                        00042700
042800     EXIT.                                                        00042800
042900*                                                                 00042900
043000*    ------------------------------------------------------       00043000
043100*    COMMON LOOKASIDE PARAGRAPHS                                  00043100
043200*    ------------------------------------------------------       00043200
043300 670-FIND-CUST-BY-ID.                                             00043300
043400     MOVE 'N' TO WS-FOUND-SW.                                     00043400
043500     PERFORM 672-CHECK-CUST-ENTRY THRU 672-EXIT                   00043500
043600             VARYING CUST-IDX FROM 1 BY 1                         00043600
043700             UNTIL CUST-IDX > CUST-TABLE-COUNT                    00043700
043800             OR CUST-WAS-FOUND.                                   00043800
043900 670-EXIT.                                                        00043900
044000     EXIT.                                                        00044000
044100*                                                                 00044100
044200 672-CHECK-CUST-ENTRY.                                            00044200
044300     IF TBL-CUST-ID(CUST-IDX) = TRAN-CUST-ID                      00044300
044400       AND TBL-CUST-ACTIVE(CUST-IDX)                              00044400
044500         MOVE 'Y' TO WS-FOUND-SW                                  00044500
044600     END-IF.                                                      00044600
044700 672-EXIT.                                                        00044700
044800     EXIT.                                                        00044800
044900*                                                                 00044900
045000 680-COMPUTE-KEYWORD-LEN.                                         00045000
045100     MOVE 40 TO WS-KEYWORD-LEN.                                   00045100
045200     PERFORM 685-TRIM-KEYWORD THRU 685-EXIT                       00045200
045300             UNTIL WS-KEYWORD-LEN = 0                             00045300
045400             OR TRAN-SEARCH-KEYWORD(WS-KEYWORD-LEN:1) NOT = SPACE.00045400
045500 680-EXIT.                                                        00045500
045600     EXIT.                                                        00045600
045700*                                                                 00045700
045800 685-TRIM-KEYWORD.                                                00045800
045900     SUBTRACT 1 FROM WS-KEYWORD-LEN.                              00045900
046000 685-EXIT.                                                        00046000
046100     EXIT.                                                        00046100
046200*                                                                 00046200
046300*    ------------------------------------------------------       00046300
046400*    FILE HANDLING PARAGRAPHS                                     00046400
046500*    ------------------------------------------------------       00046500
046600 700-OPEN-FILES.                                                  00046600
046700     OPEN INPUT  CUST-TRAN-FILE                                   00046700
046800                 CUST-OLD-MASTER                                  00046800
046900          OUTPUT CUST-NEW-MASTER                                  00046900
047000                 CUST-RPT-FILE.                                   00047000
047100     IF WS-CUSTTRAN-STATUS NOT = '00'                             00047100
047200         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '           00047200
047300                 WS-CUSTTRAN-STATUS                               00047300
047400         MOVE 16 TO RETURN-CODE                                   00047400
047500         MOVE 'Y' TO WS-TRAN-EOF                                  00047500
047600     END-IF.                                                      00047600
047700     IF WS-CUSTOLD-STATUS NOT = '00'                              00047700
047800         DISPLAY 'ERROR OPENING OLD MASTER FILE. RC: '            00047800
047900                 WS-CUSTOLD-STATUS                                00047900
048000         MOVE 16 TO RETURN-CODE                                   00048000
048100         MOVE 'Y' TO WS-TRAN-EOF                                  00048100
048200     END-IF.                                                      00048200
048300 700-EXIT.                                                        00048300
048400     EXIT.                                                        00048400
048500*                                                                 00048500
048600 710-READ-TRAN-FILE.                                              00048600
048700     READ CUST-TRAN-FILE                                          00048700
048800         AT END                                                   00048800
048900             MOVE 'Y' TO WS-TRAN-EOF                              00048900
049000     END-READ.                                                    00049000
049100 710-EXIT.                                                        00049100
049200     EXIT.                                                        00049200
049300*                                                                 00049300
049400 750-LOAD-CUSTOMER-TABLE.                                         00049400
049500     MOVE 0 TO CUST-TABLE-COUNT.                                  00049500
049600     MOVE 0 TO MAX-CUST-ID.                                       00049600
049700     READ CUST-OLD-MASTER                                         00049700
049800         AT END                                                   00049800
049900             MOVE HIGH-VALUES TO OLD-CUST-KEY-ALPHA               00049900
050000     END-READ.                                                    00050000
050100     PERFORM 755-LOAD-ONE-CUSTOMER THRU 755-EXIT                  00050100
050200             UNTIL OLD-CUST-KEY-ALPHA = HIGH-VALUES.              00050200
050300 750-EXIT.                                                        00050300
050400     EXIT.                                                        00050400
050500*                                                                 00050500
050600 755-LOAD-ONE-CUSTOMER.                                           00050600
050700     IF CUST-TABLE-COUNT >= 5000                                  00050700
050800         MOVE 'Y' TO WS-TABLE-FULL-SW                             00050800
050900         DISPLAY 'CUSTMNT - CUSTOMER TABLE FULL AT LOAD TIME'     00050900
051000         MOVE HIGH-VALUES TO OLD-CUST-KEY-ALPHA                   00051000
051100         GO TO 755-EXIT                                           00051100
051200     END-IF.                                                      00051200
051300                                                                  00051300
051400     ADD 1 TO CUST-TABLE-COUNT.                                   00051400
051500     MOVE OLD-CUST-ID          TO TBL-CUST-ID(CUST-TABLE-COUNT).  00051500
051600     MOVE OLD-CUST-NAME        TO TBL-CUST-NAME(CUST-TABLE-COUNT).00051600
051700     MOVE OLD-CUST-EMAIL TO TBL-CUST-EMAIL(CUST-TABLE-COUNT).     00051700
051800     MOVE OLD-CUST-REC-STATUS TO                                  00051800
051900         TBL-CUST-REC-STATUS(CUST-TABLE-COUNT).                   00051900
052000     IF OLD-CUST-ID > MAX-CUST-ID                                 00052000
052100         MOVE OLD-CUST-ID TO MAX-CUST-ID                          00052100
052200     END-IF.                                                      00052200
052300                                                                  00052300
052400     READ CUST-OLD-MASTER                                         00052400
052500         AT END                                                   00052500
052600             MOVE HIGH-VALUES TO OLD-CUST-KEY-ALPHA               00052600
052700     END-READ.                                                    00052700
052800 755-EXIT.                                                        00052800
052900     EXIT.                                                        00052900
053000*                                                                 00053000
053100 760-STORE-CUSTOMER-TABLE.                                        00053100
053200     PERFORM 765-WRITE-ONE-CUSTOMER THRU 765-EXIT                 00053200
053300             VARYING CUST-IDX FROM 1 BY 1                         00053300
053400             UNTIL CUST-IDX > CUST-TABLE-COUNT.                   00053400
053500 760-EXIT.                                                        00053500
053600     EXIT.                                                        00053600
053700*                                                                 00053700
053800 765-WRITE-ONE-CUSTOMER.                                          00053800
053900     MOVE TBL-CUST-ID(CUST-IDX)         TO NEW-CUST-ID.           00053900
054000     MOVE TBL-CUST-NAME(CUST-IDX)       TO NEW-CUST-NAME.         00054000
054100     MOVE TBL-CUST-EMAIL(CUST-IDX)      TO NEW-CUST-EMAIL.        00054100
054200     MOVE TBL-CUST-REC-STATUS(CUST-IDX) TO NEW-CUST-REC-STATUS.   00054200
054300     WRITE NEW-CUST-RECORD.                                       00054300
054400 765-EXIT.                                                        00054400
054500     EXIT.                                                        00054500
054600*                                                                 00054600
054700 790-CLOSE-FILES.                                                 00054700
054800     CLOSE CUST-TRAN-FILE                                         00054800
054900           CUST-OLD-MASTER                                        00054900
055000           CUST-NEW-MASTER                                        00055000
055100           CUST-RPT-FILE.                                         00055100
055200 790-EXIT.                                                        00055200
055300     EXIT.                                                        00055300
055400*                                                                 00055400
055500*    ------------------------------------------------------       00055500
055600*    REPORT PARAGRAPHS                                            00055600
055700*    ------------------------------------------------------       00055700
055800 800-INIT-REPORT.                                                 00055800
055900     MOVE WS-RUN-CCYY TO RPT-CCYY.                                00055900
056000     MOVE WS-RUN-MM   TO RPT-MM.                                  00056000
056100     MOVE WS-RUN-DD   TO RPT-DD.                                  00056100
056200     MOVE CURRENT-HOUR   TO RPT-HH.                               00056200
056300     MOVE CURRENT-MINUTE TO RPT-MIN.                              00056300
056400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00056400
056500 800-EXIT.                                                        00056500
056600     EXIT.                                                        00056600
056700*                                                                 00056700
056800 850-REPORT-CUST-STATS.                                           00056800
056900     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00056900
057000     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00057000
057100     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00057100
057200     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             00057200
057300                                                                  00057300
057400     MOVE 'ADD       '        TO RPT-TRAN.                        00057400
057500     MOVE NUM-ADD-REQUESTS    TO RPT-NUM-TRANS.                   00057500
057600     MOVE NUM-ADD-PROCESSED   TO RPT-NUM-TRAN-PROC.               00057600
057700     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =                           00057700
057800                NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.             00057800
057900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00057900
058000                                                                  00058000
058100     MOVE 'UPDATE    '        TO RPT-TRAN.                        00058100
058200     MOVE NUM-UPDATE-REQUESTS TO RPT-NUM-TRANS.                   00058200
058300     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.              00058300
058400     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =                           00058400
058500                NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.       00058500
058600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00058600
058700                                                                  00058700
058800     MOVE 'DELETE    '        TO RPT-TRAN.                        00058800
058900     MOVE NUM-DELETE-REQUESTS TO RPT-NUM-TRANS.                   00058900
059000     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.              00059000
059100     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =                           00059100
059200                NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.       00059200
059300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00059300
059400                                                                  00059400
059500     MOVE 'LOOKUP    '        TO RPT-TRAN.                        00059500
059600     MOVE NUM-LOOKUP-REQUESTS TO RPT-NUM-TRANS.                   00059600
059700     MOVE NUM-LOOKUP-PROCESSED TO RPT-NUM-TRAN-PROC.              00059700
059800     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =                           00059800
059900                NUM-LOOKUP-REQUESTS - NUM-LOOKUP-PROCESSED.       00059900
060000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00060000
060100                                                                  00060100
060200     MOVE 'SEARCH    '        TO RPT-TRAN.                        00060200
060300     MOVE NUM-SEARCH-REQUESTS TO RPT-NUM-TRANS.                   00060300
060400     MOVE NUM-SEARCH-HITS     TO RPT-NUM-TRAN-PROC.               00060400
060500     MOVE ZEROS                TO RPT-NUM-TRAN-REJ.               00060500
060600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00060600
060700 850-EXIT.                                                        00060700
060800     EXIT.                                                        00060800
