000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK        00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ACCTSORT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  KMB                                                   00000700
000800* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS           00000800
000900* DATE-WRITTEN: 07/11/96                                          00000900
001000* DATE-COMPILED:                                                  00001000
001100* SECURITY: CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS   00001100
001200*                                                                 00001200
001300* CALLED SUBPROGRAM - SORTS A CALLER-SUPPLIED TABLE OF ACCOUNT    00001300
001400* OPERATION LOG ENTRIES INTO OP-DATE DESCENDING ORDER (MOST       00001400
001500* RECENT OPERATION FIRST) SO ACCTSTMT CAN SLICE OFF A STATEMENT   00001500
001600* PAGE WITHOUT RESORTING TO A SORT VERB FOR WHAT IS A SMALL,      00001600
001700* ALREADY-IN-MEMORY TABLE.  AN INSERTION SORT WAS PICKED BECAUSE  00001700
001800* A SINGLE ACCOUNT'S OPERATION HISTORY NEVER RUNS LARGE ENOUGH    00001800
001900* TO MAKE THE QUADRATIC COST MATTER.                              00001900
002000*                                                                 00002000
002100* THE ALGORITHM IS THE SAME SHAPE AS THE OLD ARRAY-SORT ROUTINE   00002100
002200* THIS SHOP HAS CARRIED FOR YEARS ON OTHER PROJECTS - WALK THE    00002200
002300* TABLE FROM THE SECOND ENTRY, LIFT EACH ENTRY OUT, SLIDE THE     00002300
002400* ALREADY-SORTED ENTRIES AHEAD OF IT DOWN ONE SLOT UNTIL THE      00002400
002500* RIGHT HOME IS FOUND, THEN DROP THE LIFTED ENTRY IN.             00002500
002600*                                                                 00002600
002700*--------------------------------------------------------------*  00002700
002800* CHANGE LOG                                                      00002800
002900*--------------------------------------------------------------*  00002900
003000* 1996-07-11  KMB  ORIGINAL PROGRAM - WRITTEN FOR ACCTSTMT'S      00003000
003100*                  STATEMENT PAGING (REQ AMS-1190)                00003100
003200* 1999-01-11  KMB  Y2K - CONFIRMED OP-DATE-SRT CCYYMMDD COMPARE   00003200
003300*                  NEEDS NO CENTURY WINDOWING, NO CODE CHANGE     00003300
003400* 2004-03-05  PNS  WIDENED SRT-OP-ACCT-ID TO 36 BYTES TO MATCH    00003400
003500*                  THE NEW ACCOUNT KEY FORMAT (REQ AMS-2201)      00003500
003600*--------------------------------------------------------------*  00003600
003700*                                                                 00003700
003800 IDENTIFICATION DIVISION.                                         00003800
003900 PROGRAM-ID. ACCTSORT.                                            00003900
004000 AUTHOR. KMB.                                                     00004000
004100 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.           00004100
004200 DATE-WRITTEN. 07/11/96.                                          00004200
004300 DATE-COMPILED.                                                   00004300
004400 SECURITY. CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS.   00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER. IBM-370.                                        00004700
004800 OBJECT-COMPUTER. IBM-370.                                        00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM                                           00005000
005100     UPSI-0 IS ACCTSORT-TRACE-SWITCH.                             00005100
005200 DATA DIVISION.                                                   00005200
005300 WORKING-STORAGE SECTION.                                         00005300
005400*                                                                 00005400
005500*    ------------------------------------------------------       00005500
005600*    WORK-VARIABLES HOLDS THE ONE ENTRY CURRENTLY BEING           00005600
005700*    LIFTED OUT OF THE TABLE AND RE-HOMED.                        00005700
005800*    ------------------------------------------------------       00005800
005900 01  WORK-VARIABLES.                                              00005900
006000     05  WS-INSERT-ENTRY.                                         00006000
006100         10  WS-INSERT-OP-ID            PIC 9(09).                00006100
006200         10  WS-INSERT-OP-ACCT-ID       PIC X(36).                00006200
006300         10  WS-INSERT-OP-DATE          PIC 9(08).                00006300
006400         10  WS-INSERT-OP-DATE-G                                  00006400
006500                 REDEFINES WS-INSERT-OP-DATE.                     00006500
006600             15  WS-INSERT-OP-CCYY      PIC 9(04).                00006600
006700             15  WS-INSERT-OP-MM        PIC 9(02).                00006700
006800             15  WS-INSERT-OP-DD        PIC 9(02).                00006800
006900         10  WS-INSERT-OP-AMOUNT        PIC S9(9)V99 COMP-3.      00006900
007000         10  WS-INSERT-OP-TYPE          PIC X(06).                00007000
007100         10  WS-INSERT-OP-DESCRIPTION   PIC X(30).                00007100
007200         10  FILLER                     PIC X(08).                00007200
007300     05  WS-INSERT-ENTRY-X                                        00007300
007400             REDEFINES WS-INSERT-ENTRY  PIC X(103).               00007400
007500 01  ARRAY-SUBSCRIPTS.                                            00007500
007600     05  WS-OUTER-IDX               PIC S9(8) COMP SYNC.          00007600
007700     05  WS-INSERT-TO               PIC S9(8) COMP SYNC.          00007700
007800 01  ACCTSORT-TRACE-FIELDS.                                       00007800
007900     05  WS-TRACE-COUNT             PIC S9(8) COMP SYNC VALUE 0.  00007900
008000*                                                                 00008000
008100*    ------------------------------------------------------       00008100
008200*    LINKAGE SECTION - THE TABLE ITSELF LIVES IN THE              00008200
008300*    CALLER'S WORKING-STORAGE (ACCTSTMT'S OPERATION TABLE)        00008300
008400*    AND IS SORTED IN PLACE.  SRT-TABLE-SIZE COMES IN AND         00008400
008500*    GOES BACK UNCHANGED - THE SORT NEVER ADDS OR DROPS           00008500
008600*    ENTRIES, ONLY REORDERS THEM.                                 00008600
008700*    ------------------------------------------------------       00008700
008800 LINKAGE SECTION.                                                 00008800
008900 01  SRT-TABLE-SIZE                 PIC S9(8) COMP.               00008900
009000 01  SRT-OPERATION-TABLE.                                         00009000
009100     05  SRT-OPERATION-ENTRY OCCURS 0 TO 400 TIMES                00009100
009200             DEPENDING ON SRT-TABLE-SIZE                          00009200
009300             INDEXED BY SRT-IDX.                                  00009300
009400         10  SRT-OP-ID               PIC 9(09).                   00009400
009500         10  SRT-OP-ACCT-ID          PIC X(36).                   00009500
009600         10  SRT-OP-DATE             PIC 9(08).                   00009600
009700         10  SRT-OP-DATE-G REDEFINES SRT-OP-DATE.                 00009700
009800             15  SRT-OP-CCYY         PIC 9(04).                   00009800
009900             15  SRT-OP-MM           PIC 9(02).                   00009900
010000             15  SRT-OP-DD           PIC 9(02).                   00010000
010100         10  SRT-OP-AMOUNT           PIC S9(9)V99 COMP-3.         00010100
010200         10  SRT-OP-TYPE             PIC X(06).                   00010200
010300         10  SRT-OP-DESCRIPTION      PIC X(30).                   00010300
010400         10  FILLER                  PIC X(08).                   00010400
010500 PROCEDURE DIVISION USING SRT-TABLE-SIZE, SRT-OPERATION-TABLE.    00010500
010600*                                                                 00010600
010700*    ------------------------------------------------------       00010700
010800*    000-MAIN - WALKS THE TABLE FROM THE SECOND ENTRY ON,         00010800
010900*    SLOTTING EACH ONE INTO ITS SORTED HOME AMONG THE             00010900
011000*    ENTRIES ALREADY PLACED AHEAD OF IT.                          00011000
011100*    ------------------------------------------------------       00011100
011200 000-MAIN.                                                        00011200
011300     IF ACCTSORT-TRACE-SWITCH                                     00011300
011400         DISPLAY 'ACCTSORT TRACE SWITCH ON (UPSI-0) - TABLE '     00011400
011500                 'SIZE = ' SRT-TABLE-SIZE                         00011500
011600     END-IF.                                                      00011600
011700     IF SRT-TABLE-SIZE < 2                                        00011700
011800         GOBACK                                                   00011800
011900     END-IF.                                                      00011900
012000     PERFORM 100-PLACE-ONE-ENTRY THRU 100-EXIT                    00012000
012100             VARYING WS-OUTER-IDX FROM 2 BY 1                     00012100
012200             UNTIL WS-OUTER-IDX > SRT-TABLE-SIZE.                 00012200
012300     GOBACK.                                                      00012300
012400*                                                                 00012400
012500*    ------------------------------------------------------       00012500
012600*    100-PLACE-ONE-ENTRY - LIFTS SRT-OPERATION-ENTRY              00012600
012700*    (WS-OUTER-IDX) OUT INTO WS-INSERT-ENTRY, THEN SLIDES         00012700
012800*    EVERY ALREADY-SORTED ENTRY WITH AN EARLIER OP-DATE           00012800
012900*    DOWN ONE SLOT UNTIL THE LIFTED ENTRY'S HOME IS FOUND.        00012900
013000*    ------------------------------------------------------       00013000
013100 100-PLACE-ONE-ENTRY.                                             00013100
013200     SET SRT-IDX TO WS-OUTER-IDX.                                 00013200
013300     MOVE SRT-OPERATION-ENTRY(SRT-IDX) TO WS-INSERT-ENTRY.        00013300
013400     SET WS-INSERT-TO TO WS-OUTER-IDX.                            00013400
013500     SUBTRACT 1 FROM WS-INSERT-TO.                                00013500
013600     PERFORM 110-SHIFT-ONE-DOWN THRU 110-EXIT                     00013600
013700         UNTIL WS-INSERT-TO <= 0                                  00013700
013800         OR SRT-OP-DATE(WS-INSERT-TO) >= WS-INSERT-OP-DATE.       00013800
013900     ADD 1 TO WS-INSERT-TO.                                       00013900
014000     SET SRT-IDX TO WS-INSERT-TO.                                 00014000
014100     MOVE WS-INSERT-ENTRY TO SRT-OPERATION-ENTRY(SRT-IDX).        00014100
014200     IF ACCTSORT-TRACE-SWITCH                                     00014200
014300         ADD 1 TO WS-TRACE-COUNT                                  00014300
014400     END-IF.                                                      00014400
014500 100-EXIT.                                                        00014500
014600     EXIT.                                                        00014600
014700*                                                                 00014700
014800*    ------------------------------------------------------       00014800
014900*    110-SHIFT-ONE-DOWN - SLIDES ONE ALREADY-SORTED ENTRY         00014900
015000*    DOWN A SLOT TO OPEN ROOM FOR THE ENTRY BEING PLACED.         00015000
015100*    ------------------------------------------------------       00015100
015200 110-SHIFT-ONE-DOWN.                                              00015200
015300     SET SRT-IDX TO WS-INSERT-TO.                                 00015300
015400     MOVE SRT-OPERATION-ENTRY(SRT-IDX) TO                         00015400
015500             SRT-OPERATION-ENTRY(SRT-IDX + 1).                    00015500
015600     SUBTRACT 1 FROM WS-INSERT-TO.                                00015600
015700 110-EXIT.                                                        00015700
015800     EXIT.                                                        00015800
