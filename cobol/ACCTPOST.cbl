000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK        00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ACCTPOST                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  D. STOUT                                              00000700
000800* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS           00000800
000900* DATE-WRITTEN: 02/19/90                                          00000900
001000* DATE-COMPILED:                                                  00001000
001100* SECURITY: CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS   00001100
001200*                                                                 00001200
001300* THE OVERNIGHT POSTING RUN.  READS A SEQUENTIAL POSTING          00001300
001400* TRANSACTION FILE AND APPLIES CREDIT, DEBIT, AND TRANSFER        00001400
001500* REQUESTS AGAINST THE BANK ACCOUNT MASTER, WRITING AN            00001500
001600* ACCOUNT-OPERATION LOG RECORD FOR EVERY POSTING THAT ACTUALLY    00001600
001700* TAKES.                                                          00001700
001800*                                                                 00001800
001900* THE ACCOUNT MASTER IS LOADED ENTIRE INTO A WORKING-STORAGE      00001900
002000* TABLE AT THE START OF THE RUN (SAME TECHNIQUE AS ACCTOPN),      00002000
002100* UPDATED IN PLACE AS POSTINGS ARE APPLIED, AND REWRITTEN         00002100
002200* WHOLESALE TO THE NEW ACCOUNT MASTER AT END OF RUN.              00002200
002300*                                                                 00002300
002400* A DEBIT (PLAIN OR AS THE FIRST LEG OF A TRANSFER) IS REJECTED   00002400
002500* WITHOUT TOUCHING THE BALANCE WHEN THE ACCOUNT DOES NOT HOLD     00002500
002600* SUFFICIENT FUNDS - SEE 310/320 BELOW FOR THE SAVINGS/CURRENT    00002600
002700* RULE.  A CREDIT NEVER FAILS FOR INSUFFICIENT FUNDS.  ON A       00002700
002800* TRANSFER THE CREDIT LEG IS NEVER ATTEMPTED IF THE DEBIT LEG     00002800
002900* WAS REJECTED.                                                   00002900
003000*                                                                 00003000
003100*--------------------------------------------------------------*  00003100
003200* CHANGE LOG                                                      00003200
003300*--------------------------------------------------------------*  00003300
003400* 1990-02-19  DS   ORIGINAL PROGRAM - CREDIT AND DEBIT ONLY       00003400
003500* 1992-06-02  RLH  ADDED TRANSFER POSTING (DEBIT THEN CREDIT,     00003500
003600*                  ONE TRANSACTION RECORD DRIVES BOTH LEGS)       00003600
003700* 1994-09-27  RLH  SPLIT DEBIT SUFFICIENCY CHECK INTO SEPARATE    00003700
003800*                  SAVINGS/CURRENT PARAGRAPHS - CURRENT ACCOUNTS  00003800
003900*                  MAY OVERDRAW UP TO THE ACCOUNT'S LIMIT         00003900
004000* 1996-04-02  KMB  CONVERTED ACCOUNT MASTER ACCESS FROM MATCHED   00004000
004100*                  SEQUENTIAL PASS TO IN-MEMORY TABLE, SAME AS    00004100
004200*                  ACCTOPN - POSTING FILE NO LONGER NEEDS         00004200
004300*                  PRESORTING BY ACCOUNT                          00004300
004400* 1999-01-12  KMB  Y2K - OP-DATE CONFIRMED CCYYMMDD, NO 2-DIGIT   00004400
004500*                  YEAR ARITHMETIC ANYWHERE IN THIS PROGRAM       00004500
004600* 2004-03-09  PNS  WIDENED POST-ACCT-ID/POST-TO-ACCT-ID TO MATCH  00004600
004700*                  THE NEW 36-BYTE ACCOUNT KEY (REQ AMS-2201)     00004700
004800* 2009-01-20  PNS  ADDED UPSI-0 TEST TRACE SWITCH, SAME AS        00004800
004900*                  CUSTMNT/ACCTOPN (TICKET HD-6602)               00004900
005000* 2011-06-08  KMB  770-FIND-MAX-OP-ID WAS A STUB THAT ALWAYS SET  00005000
005100*                  MAX-OP-ID TO ZERO - FIXED TO ACTUALLY OPEN     00005100
005200*                  THE LOG INPUT AND READ IT TO END BEFORE THE    00005200
005300*                  EXTEND OPEN, AS THE PARAGRAPH HEADER ALWAYS    00005300
005400*                  SAID IT DID (TICKET AMS-2377)                  00005400
005500*--------------------------------------------------------------*  00005500
005600*                                                                 00005600
005700 IDENTIFICATION DIVISION.                                         00005700
005800 PROGRAM-ID. ACCTPOST.                                            00005800
005900 AUTHOR. D. STOUT.                                                00005900
006000 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.           00006000
006100 DATE-WRITTEN. 02/19/90.                                          00006100
006200 DATE-COMPILED.                                                   00006200
006300 SECURITY. CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS.   00006300
006400 ENVIRONMENT DIVISION.                                            00006400
006500 CONFIGURATION SECTION.                                           00006500
006600 SOURCE-COMPUTER. IBM-370.                                        00006600
006700 OBJECT-COMPUTER. IBM-370.                                        00006700
006800 SPECIAL-NAMES.                                                   00006800
006900     C01 IS TOP-OF-FORM                                           00006900
007000     UPSI-0 IS ACCTPOST-TRACE-SWITCH                              00007000
007100     CLASS NUMERIC-KEY-CLASS IS '0' THRU '9'.                     00007100
007200 INPUT-OUTPUT SECTION.                                            00007200
007300 FILE-CONTROL.                                                    00007300
007400     SELECT POST-TRAN-FILE  ASSIGN TO POSTTRAN                    00007400
007500         ACCESS IS SEQUENTIAL                                     00007500
007600         FILE STATUS IS WS-POSTTRAN-STATUS.                       00007600
007700                                                                  00007700
007800     SELECT ACCT-OLD-MASTER ASSIGN TO ACCTOLD                     00007800
007900         ACCESS IS SEQUENTIAL                                     00007900
008000         FILE STATUS IS WS-ACCTOLD-STATUS.                        00008000
008100                                                                  00008100
008200     SELECT ACCT-NEW-MASTER ASSIGN TO ACCTNEW                     00008200
008300         ACCESS IS SEQUENTIAL                                     00008300
008400         FILE STATUS IS WS-ACCTNEW-STATUS.                        00008400
008500                                                                  00008500
008600     SELECT OPER-LOG-FILE   ASSIGN TO OPERFILE                    00008600
008700         ACCESS IS SEQUENTIAL                                     00008700
008800         FILE STATUS IS WS-OPERFILE-STATUS.                       00008800
008900                                                                  00008900
009000     SELECT POST-RPT-FILE   ASSIGN TO POSTRPT                     00009000
009100         FILE STATUS IS WS-POSTRPT-STATUS.                        00009100
009200*                                                                 00009200
009300 DATA DIVISION.                                                   00009300
009400 FILE SECTION.                                                    00009400
009500*                                                                 00009500
009600 FD  POST-TRAN-FILE                                               00009600
009700     RECORDING MODE IS F.                                         00009700
009800 01  POST-TRAN-REC.                                               00009800
009900     05  POST-TRAN-TYPE            PIC X(08).                     00009900
010000         88  POST-IS-CREDIT             VALUE 'CREDIT  '.         00010000
010100         88  POST-IS-DEBIT              VALUE 'DEBIT   '.         00010100
010200         88  POST-IS-TRANSFER           VALUE 'TRANSFER'.         00010200
010300     05  POST-ACCT-ID              PIC X(36).                     00010300
010400     05  POST-TO-ACCT-ID           PIC X(36).                     00010400
010500     05  POST-AMOUNT               PIC S9(7)V99.                  00010500
010600     05  POST-DESCRIPTION          PIC X(30).                     00010600
010700     05  FILLER                    PIC X(06).                     00010700
010800*                                                                 00010800
010900 FD  ACCT-OLD-MASTER                                              00010900
011000     RECORDING MODE IS F.                                         00011000
011100 COPY ACCTCPY REPLACING ==:TAG:== BY ==OLD-ACCT==.                00011100
011200*                                                                 00011200
011300 FD  ACCT-NEW-MASTER                                              00011300
011400     RECORDING MODE IS F.                                         00011400
011500 COPY ACCTCPY REPLACING ==:TAG:== BY ==NEW-ACCT==.                00011500
011600*                                                                 00011600
011700 FD  OPER-LOG-FILE                                                00011700
011800     RECORDING MODE IS F.                                         00011800
011900 COPY OPRCPY REPLACING ==:TAG:== BY ==LOG-OPR==.                  00011900
012000*                                                                 00012000
012100 FD  POST-RPT-FILE                                                00012100
012200     RECORDING MODE IS F.                                         00012200
012300 01  REPORT-RECORD                PIC X(132).                     00012300
012400*                                                                 00012400
012500****************************************************************  00012500
012600 WORKING-STORAGE SECTION.                                         00012600
012700****************************************************************  00012700
012800*                                                                 00012800
012900 01  SYSTEM-DATE-AND-TIME.                                        00012900
013000     05  WS-RUN-DATE.                                             00013000
013100         10  WS-RUN-CCYY           PIC 9(4).                      00013100
013200         10  WS-RUN-MM             PIC 9(2).                      00013200
013300         10  WS-RUN-DD             PIC 9(2).                      00013300
013400     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE                      00013400
013500                                   PIC 9(8).                      00013500
013600     05  CURRENT-TIME.                                            00013600
013700         10  CURRENT-HOUR          PIC 9(2).                      00013700
013800         10  CURRENT-MINUTE        PIC 9(2).                      00013800
013900         10  CURRENT-SECOND        PIC 9(2).                      00013900
014000         10  CURRENT-HNDSEC        PIC 9(2).                      00014000
014100*                                                                 00014100
014200 01  WS-FIELDS.                                                   00014200
014300     05  WS-POSTTRAN-STATUS        PIC X(2) VALUE SPACES.         00014300
014400     05  WS-ACCTOLD-STATUS         PIC X(2) VALUE SPACES.         00014400
014500     05  WS-ACCTNEW-STATUS         PIC X(2) VALUE SPACES.         00014500
014600     05  WS-OPERFILE-STATUS        PIC X(2) VALUE SPACES.         00014600
014700     05  WS-POSTRPT-STATUS         PIC X(2) VALUE SPACES.         00014700
014800     05  WS-POST-EOF               PIC X    VALUE 'N'.            00014800
014900         88  POST-AT-EOF                VALUE 'Y'.                00014900
015000     05  WS-FOUND-SW               PIC X    VALUE 'N'.            00015000
015100         88  ACCT-WAS-FOUND             VALUE 'Y'.                00015100
015200     05  WS-DEBIT-OK-SW            PIC X    VALUE 'N'.            00015200
015300         88  DEBIT-LEG-OK                VALUE 'Y'.               00015300
015400     05  WS-OPERLOG-EOF-SW         PIC X    VALUE 'N'.            00015400
015500         88  OPERLOG-AT-EOF              VALUE 'Y'.               00015500
015600     05  MAX-OP-ID                 PIC 9(9)  COMP-3 VALUE 0.      00015600
015700     05  WS-POST-ACCT-IDX          PIC S9(5) COMP   VALUE 0.      00015700
015800     05  WS-TO-ACCT-IDX            PIC S9(5) COMP   VALUE 0.      00015800
015900     05  WS-TRANSFER-SOURCE-ID     PIC X(36) VALUE SPACES.        00015900
016000*                                                                 00016000
016100 01  REPORT-TOTALS.                                               00016100
016200     05  NUM-CREDIT-REQUESTS       PIC S9(9) COMP-3 VALUE +0.     00016200
016300     05  NUM-CREDIT-PROCESSED      PIC S9(9) COMP-3 VALUE +0.     00016300
016400     05  NUM-DEBIT-REQUESTS        PIC S9(9) COMP-3 VALUE +0.     00016400
016500     05  NUM-DEBIT-PROCESSED       PIC S9(9) COMP-3 VALUE +0.     00016500
016600     05  NUM-TRANSFER-REQUESTS     PIC S9(9) COMP-3 VALUE +0.     00016600
016700     05  NUM-TRANSFER-PROCESSED    PIC S9(9) COMP-3 VALUE +0.     00016700
016800*                                                                 00016800
016900*    ------------------------------------------------------       00016900
017000*    THE ACCOUNT TABLE - SAME SHAPE AS ACCTOPN'S, REPEATED        00017000
017100*    HERE BECAUSE WORKING-STORAGE IS NOT SHARED BETWEEN LOAD      00017100
017200*    MODULES IN THIS SHOP (NO COMMON COPYBOOK FOR A TABLE         00017200
017300*    LAYOUT - SEE ACCTCPY'S OWN HEADER FOR WHY THE FILE RECORD    00017300
017400*    ITSELF IS SHARED BUT THE IN-MEMORY SHAPE IS NOT).            00017400
017500*    ------------------------------------------------------       00017500
017600 01  ACCOUNT-TABLE.                                               00017600
017700     05  ACCT-TABLE-COUNT          PIC S9(5) COMP VALUE 0.        00017700
017800     05  ACCT-TABLE-ENTRY OCCURS 1 TO 8000 TIMES                  00017800
017900             DEPENDING ON ACCT-TABLE-COUNT                        00017900
018000             INDEXED BY ACCT-IDX.                                 00018000
018100         10  TBL-ACCT-ID           PIC X(36).                     00018100
018200         10  TBL-ACCT-TYPE         PIC X(04).                     00018200
018300             88  TBL-ACCT-TYPE-CURRENT  VALUE 'CURR'.             00018300
018400             88  TBL-ACCT-TYPE-SAVINGS  VALUE 'SAVN'.             00018400
018500         10  TBL-ACCT-BALANCE      PIC S9(9)V99 COMP-3.           00018500
018600         10  TBL-ACCT-CREATED-DATE PIC 9(08).                     00018600
018700         10  TBL-ACCT-STATUS       PIC X(07).                     00018700
018800         10  TBL-ACCT-CUST-ID      PIC 9(09).                     00018800
018900         10  TBL-ACCT-OVERDRAFT    PIC S9(9)V99 COMP-3.           00018900
019000         10  TBL-ACCT-INT-RATE     PIC S9(3)V99 COMP-3.           00019000
019100*                                                                 00019100
019200*    ------------------------------------------------------       00019200
019300*    REPORT LINES                                                 00019300
019400*    ------------------------------------------------------       00019400
019500 01  RPT-HEADER1.                                                 00019500
019600     05  FILLER                    PIC X(40)                      00019600
019700              VALUE 'OVERNIGHT POSTING RUN          DATE: '.      00019700
019800     05  RPT-MM                    PIC 99.                        00019800
019900     05  FILLER                    PIC X VALUE '/'.               00019900
020000     05  RPT-DD                    PIC 99.                        00020000
020100     05  FILLER                    PIC X VALUE '/'.               00020100
020200     05  RPT-CCYY                  PIC 9999.                      00020200
020300     05  FILLER                    PIC X(20)                      00020300
020400              VALUE '   (mm/dd/ccyy)   T:'.                       00020400
020500     05  RPT-HH                    PIC 99.                        00020500
020600     05  FILLER                    PIC X VALUE ':'.               00020600
020700     05  RPT-MIN                   PIC 99.                        00020700
020800     05  FILLER                    PIC X(51) VALUE SPACES.        00020800
020900*                                                                 00020900
021000 01  RPT-DETAIL.                                                  00021000
021100     05  RPT-TRAN-TYPE             PIC X(08).                     00021100
021200     05  FILLER                    PIC X(02) VALUE SPACES.        00021200
021300     05  RPT-ACCT-ID               PIC X(36).                     00021300
021400     05  FILLER                    PIC X(02) VALUE SPACES.        00021400
021500     05  RPT-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.           00021500
021600     05  FILLER                    PIC X(02) VALUE SPACES.        00021600
021700     05  RPT-RESULT                PIC X(40) VALUE SPACES.        00021700
021800*                                                                 00021800
021900 01  RPT-STATS-HDR1.                                              00021900
022000     05  FILLER PIC X(26) VALUE 'POSTING TOTALS:           '.     00022000
022100     05  FILLER PIC X(106) VALUE SPACES.                          00022100
022200 01  RPT-STATS-HDR2.                                              00022200
022300     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.     00022300
022400     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'.   00022400
022500     05  FILLER PIC X(78) VALUE SPACES.                           00022500
022600 01  RPT-STATS-HDR3.                                              00022600
022700     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.     00022700
022800     05  FILLER PIC X(28) VALUE '     PROCESSED      REJECTED'.   00022800
022900     05  FILLER PIC X(78) VALUE SPACES.                           00022900
023000 01  RPT-STATS-DETAIL.                                            00023000
023100     05  RPT-TRAN                  PIC X(10).                     00023100
023200     05  FILLER                    PIC X(4) VALUE SPACES.         00023200
023300     05  RPT-NUM-TRANS             PIC ZZZ,ZZZ,ZZ9.               00023300
023400     05  FILLER                    PIC X(3) VALUE SPACES.         00023400
023500     05  RPT-NUM-TRAN-PROC         PIC ZZZ,ZZZ,ZZ9.               00023500
023600     05  FILLER                    PIC X(3) VALUE SPACES.         00023600
023700     05  RPT-NUM-TRAN-REJ          PIC ZZZ,ZZZ,ZZ9.               00023700
023800     05  FILLER                    PIC X(80) VALUE SPACES.        00023800
023900*                                                                 00023900
024000****************************************************************  00024000
024100 PROCEDURE DIVISION.                                              00024100
024200****************************************************************  00024200
024300*                                                                 00024300
024400 000-MAIN.                                                        00024400
024500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00024500
024600     ACCEPT CURRENT-TIME FROM TIME.                               00024600
024700     DISPLAY 'ACCTPOST STARTED DATE = ' WS-RUN-DATE.              00024700
024800     IF ACCTPOST-TRACE-SWITCH                                     00024800
024900         DISPLAY 'ACCTPOST - TRACE SWITCH ON (UPSI-0)'            00024900
025000     END-IF.                                                      00025000
025100                                                                  00025100
025200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00025200
025300     PERFORM 750-LOAD-ACCOUNT-TABLE THRU 750-EXIT.                00025300
025400     PERFORM 770-FIND-MAX-OP-ID THRU 770-EXIT.                    00025400
025500     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00025500
025600                                                                  00025600
025700     PERFORM 710-READ-POST-FILE THRU 710-EXIT.                    00025700
025800     PERFORM 100-PROCESS-POSTING-TRANS THRU 100-EXIT              00025800
025900             UNTIL POST-AT-EOF.                                   00025900
026000                                                                  00026000
026100     PERFORM 760-STORE-ACCOUNT-TABLE THRU 760-EXIT.               00026100
026200     PERFORM 850-REPORT-POST-STATS THRU 850-EXIT.                 00026200
026300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00026300
026400                                                                  00026400
026500     GOBACK.                                                      00026500
026600*                                                                 00026600
026700 100-PROCESS-POSTING-TRANS.                                       00026700
026800     IF ACCTPOST-TRACE-SWITCH                                     00026800
026900         DISPLAY 'TRACE - TYPE=' POST-TRAN-TYPE                   00026900
027000                 ' ACCT=' POST-ACCT-ID                            00027000
027100     END-IF.                                                      00027100
027200     EVALUATE TRUE                                                00027200
027300         WHEN POST-IS-CREDIT                                      00027300
027400             ADD 1 TO NUM-CREDIT-REQUESTS                         00027400
027500             PERFORM 200-POST-CREDIT THRU 200-EXIT                00027500
027600         WHEN POST-IS-DEBIT                                       00027600
027700             ADD 1 TO NUM-DEBIT-REQUESTS                          00027700
027800             PERFORM 300-POST-DEBIT THRU 300-EXIT                 00027800
027900         WHEN POST-IS-TRANSFER                                    00027900
028000             ADD 1 TO NUM-TRANSFER-REQUESTS                       00028000
028100             PERFORM 400-POST-TRANSFER THRU 400-EXIT              00028100
028200         WHEN OTHER                                               00028200
028300             MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE                 00028300
028400             MOVE POST-ACCT-ID   TO RPT-ACCT-ID                   00028400
028500             MOVE 'TRANSACTION TYPE NOT RECOGNIZED'               00028500
028600                 TO RPT-RESULT                                    00028600
028700             WRITE REPORT-RECORD FROM RPT-DETAIL                  00028700
028800     END-EVALUATE.                                                00028800
028900                                                                  00028900
029000     PERFORM 710-READ-POST-FILE THRU 710-EXIT.                    00029000
029100 100-EXIT.                                                        00029100
029200     EXIT.                                                        00029200
029300*                                                                 00029300
029400*    ------------------------------------------------------       00029400
029500*    CREDIT ALWAYS SUCCEEDS ONCE THE ACCOUNT IS FOUND.            00029500
029600*    ------------------------------------------------------       00029600
029700 200-POST-CREDIT.                                                 00029700
029800     PERFORM 650-FIND-ACCT-BY-ID THRU 650-EXIT.                   00029800
029900     IF NOT ACCT-WAS-FOUND                                        00029900
030000         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE                     00030000
030100         MOVE POST-ACCT-ID   TO RPT-ACCT-ID                       00030100
030200         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO RPT-RESULT        00030200
030300         WRITE REPORT-RECORD FROM RPT-DETAIL                      00030300
030400         GO TO 200-EXIT                                           00030400
030500     END-IF.                                                      00030500
030600                                                                  00030600
030700     ADD POST-AMOUNT TO TBL-ACCT-BALANCE(WS-POST-ACCT-IDX).       00030700
030800     MOVE 'CREDIT' TO LOG-OPR-TYPE.                               00030800
030900     PERFORM 450-WRITE-OPERATION-RECORD THRU 450-EXIT.            00030900
031000                                                                  00031000
031100     MOVE POST-TRAN-TYPE  TO RPT-TRAN-TYPE.                       00031100
031200     MOVE POST-ACCT-ID    TO RPT-ACCT-ID.                         00031200
031300     MOVE POST-AMOUNT     TO RPT-AMOUNT.                          00031300
031400     MOVE 'POSTED' TO RPT-RESULT.                                 00031400
031500     WRITE REPORT-RECORD FROM RPT-DETAIL.                         00031500
031600     ADD 1 TO NUM-CREDIT-PROCESSED.                               00031600
031700 200-EXIT.                                                        00031700
031800     EXIT.                                                        00031800
031900*                                                                 00031900
032000*    ------------------------------------------------------       00032000
032100*    DEBIT IS REJECTED WITHOUT TOUCHING THE BALANCE WHEN          00032100
032200*    THE ACCOUNT DOES NOT HOLD SUFFICIENT FUNDS.  310/320         00032200
032300*    CARRY THE SAVINGS-VS-CURRENT SUFFICIENCY RULE.               00032300
032400*    ------------------------------------------------------       00032400
032500 300-POST-DEBIT.                                                  00032500
032600     MOVE 'N' TO WS-DEBIT-OK-SW.                                  00032600
032700     PERFORM 650-FIND-ACCT-BY-ID THRU 650-EXIT.                   00032700
032800     IF NOT ACCT-WAS-FOUND                                        00032800
032900         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE                     00032900
033000         MOVE POST-ACCT-ID   TO RPT-ACCT-ID                       00033000
033100         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO RPT-RESULT        00033100
033200         WRITE REPORT-RECORD FROM RPT-DETAIL                      00033200
033300         GO TO 300-EXIT                                           00033300
033400     END-IF.                                                      00033400
033500                                                                  00033500
033600     IF TBL-ACCT-TYPE-SAVINGS(WS-POST-ACCT-IDX)                   00033600
033700         PERFORM 310-CHECK-SAVINGS-FUNDS THRU 310-EXIT            00033700
033800     ELSE                                                         00033800
033900         PERFORM 320-CHECK-CURRENT-FUNDS THRU 320-EXIT            00033900
034000     END-IF.                                                      00034000
034100                                                                  00034100
034200     IF NOT DEBIT-LEG-OK                                          00034200
034300         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE                     00034300
034400         MOVE POST-ACCT-ID   TO RPT-ACCT-ID                       00034400
034500         MOVE POST-AMOUNT    TO RPT-AMOUNT                        00034500
034600         MOVE 'REJECTED - INSUFFICIENT FUNDS' TO RPT-RESULT       00034600
034700         WRITE REPORT-RECORD FROM RPT-DETAIL                      00034700
034800         GO TO 300-EXIT                                           00034800
034900     END-IF.                                                      00034900
035000                                                                  00035000
035100     SUBTRACT POST-AMOUNT FROM TBL-ACCT-BALANCE(WS-POST-ACCT-IDX).00035100
035200     MOVE 'DEBIT ' TO LOG-OPR-TYPE.                               00035200
035300     PERFORM 450-WRITE-OPERATION-RECORD THRU 450-EXIT.            00035300
035400                                                                  00035400
035500     MOVE POST-TRAN-TYPE  TO RPT-TRAN-TYPE.                       00035500
035600     MOVE POST-ACCT-ID    TO RPT-ACCT-ID.                         00035600
035700     MOVE POST-AMOUNT     TO RPT-AMOUNT.                          00035700
035800     MOVE 'POSTED' TO RPT-RESULT.                                 00035800
035900     WRITE REPORT-RECORD FROM RPT-DETAIL.                         00035900
036000     ADD 1 TO NUM-DEBIT-PROCESSED.                                00036000
036100 300-EXIT.                                                        00036100
036200     EXIT.                                                        00036200
036300*                                                                 00036300
036400*    ------------------------------------------------------       00036400
036500*    A SAVINGS ACCOUNT MAY NEVER GO NEGATIVE - THE BALANCE        00036500
036600*    ALONE MUST COVER THE DEBIT.                                  00036600
036700*    ------------------------------------------------------       00036700
036800 310-CHECK-SAVINGS-FUNDS.                                         00036800
036900     IF TBL-ACCT-BALANCE(WS-POST-ACCT-IDX) >= POST-AMOUNT         00036900
037000         MOVE 'Y' TO WS-DEBIT-OK-SW                               00037000
037100     ELSE                                                         00037100
037200         MOVE 'N' TO WS-DEBIT-OK-SW                               00037200
037300     END-IF.                                                      00037300
037400 310-EXIT.                                                        00037400
037500     EXIT.                                                        00037500
037600*                                                                 00037600
037700*    ------------------------------------------------------       00037700
037800*    A CURRENT ACCOUNT MAY GO NEGATIVE DOWN TO THE ACCOUNT'S      00037800
037900*    OVERDRAFT LIMIT - BALANCE PLUS OVERDRAFT MUST COVER THE      00037900
038000*    DEBIT.                                                       00038000
038100*    ------------------------------------------------------       00038100
038200 320-CHECK-CURRENT-FUNDS.                                         00038200
038300     IF TBL-ACCT-BALANCE(WS-POST-ACCT-IDX) +                      00038300
038400        TBL-ACCT-OVERDRAFT(WS-POST-ACCT-IDX) >= POST-AMOUNT       00038400
038500         MOVE 'Y' TO WS-DEBIT-OK-SW                               00038500
038600     ELSE                                                         00038600
038700         MOVE 'N' TO WS-DEBIT-OK-SW                               00038700
038800     END-IF.                                                      00038800
038900 320-EXIT.                                                        00038900
039000     EXIT.                                                        00039000
039100*                                                                 00039100
039200*    ------------------------------------------------------       00039200
039300*    TRANSFER = DEBIT THE SOURCE THEN CREDIT THE DESTINATION.     00039300
039400*    THE CREDIT LEG IS NEVER ATTEMPTED IF THE DEBIT LEG WAS       00039400
039500*    REJECTED (NOT FOUND OR INSUFFICIENT FUNDS).  NUM-DEBIT/      00039500
039600*    NUM-CREDIT COUNTERS ARE NOT TOUCHED BY A TRANSFER - IT       00039600
039700*    KEEPS ITS OWN NUM-TRANSFER-* TOTALS.                         00039700
039800*    ------------------------------------------------------       00039800
039900 400-POST-TRANSFER.                                               00039900
040000     MOVE 'N' TO WS-DEBIT-OK-SW.                                  00040000
040100     PERFORM 650-FIND-ACCT-BY-ID THRU 650-EXIT.                   00040100
040200     IF NOT ACCT-WAS-FOUND                                        00040200
040300         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE                     00040300
040400         MOVE POST-ACCT-ID   TO RPT-ACCT-ID                       00040400
040500         MOVE 'REJECTED - SOURCE ACCOUNT NOT FOUND'               00040500
040600             TO RPT-RESULT                                        00040600
040700         WRITE REPORT-RECORD FROM RPT-DETAIL                      00040700
040800         GO TO 400-EXIT                                           00040800
040900     END-IF.                                                      00040900
041000                                                                  00041000
041100     IF TBL-ACCT-TYPE-SAVINGS(WS-POST-ACCT-IDX)                   00041100
041200         PERFORM 310-CHECK-SAVINGS-FUNDS THRU 310-EXIT            00041200
041300     ELSE                                                         00041300
041400         PERFORM 320-CHECK-CURRENT-FUNDS THRU 320-EXIT            00041400
041500     END-IF.                                                      00041500
041600                                                                  00041600
041700     IF NOT DEBIT-LEG-OK                                          00041700
041800         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE                     00041800
041900         MOVE POST-ACCT-ID   TO RPT-ACCT-ID                       00041900
042000         MOVE POST-AMOUNT    TO RPT-AMOUNT                        00042000
042100         MOVE 'REJECTED - INSUFFICIENT FUNDS' TO RPT-RESULT       00042100
042200         WRITE REPORT-RECORD FROM RPT-DETAIL                      00042200
042300         GO TO 400-EXIT                                           00042300
042400     END-IF.                                                      00042400
042500                                                                  00042500
042600     MOVE POST-ACCT-ID    TO WS-TRANSFER-SOURCE-ID.               00042600
042700     SUBTRACT POST-AMOUNT FROM                                    00042700
042800             TBL-ACCT-BALANCE(WS-POST-ACCT-IDX).                  00042800
042900     STRING 'TRANSFER TO ' DELIMITED BY SIZE                      00042900
043000            POST-TO-ACCT-ID DELIMITED BY SIZE                     00043000
043100            INTO LOG-OPR-DESCRIPTION.                             00043100
043200     MOVE 'DEBIT ' TO LOG-OPR-TYPE.                               00043200
043300     PERFORM 450-WRITE-OPERATION-RECORD THRU 450-EXIT.            00043300
043400                                                                  00043400
043500*    NOW LOCATE THE DESTINATION AND APPLY THE CREDIT LEG.         00043500
043600     MOVE POST-TO-ACCT-ID TO POST-ACCT-ID.                        00043600
043700     PERFORM 650-FIND-ACCT-BY-ID THRU 650-EXIT.                   00043700
043800     IF NOT ACCT-WAS-FOUND                                        00043800
043900         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE                     00043900
044000         MOVE POST-ACCT-ID   TO RPT-ACCT-ID                       00044000
044100         MOVE 'REJECTED - DESTINATION ACCOUNT NOT FOUND'          00044100
044200             TO RPT-RESULT                                        00044200
044300         WRITE REPORT-RECORD FROM RPT-DETAIL                      00044300
044400         GO TO 400-EXIT                                           00044400
044500     END-IF.                                                      00044500
044600                                                                  00044600
044700     ADD POST-AMOUNT TO TBL-ACCT-BALANCE(WS-POST-ACCT-IDX).       00044700
044800     STRING 'TRANSFER FROM ' DELIMITED BY SIZE                    00044800
044900            WS-TRANSFER-SOURCE-ID DELIMITED BY SIZE               00044900
045000            INTO LOG-OPR-DESCRIPTION.                             00045000
045100     MOVE 'CREDIT' TO LOG-OPR-TYPE.                               00045100
045200     PERFORM 450-WRITE-OPERATION-RECORD THRU 450-EXIT.            00045200
045300                                                                  00045300
045400     MOVE POST-TRAN-TYPE  TO RPT-TRAN-TYPE.                       00045400
045500     MOVE POST-ACCT-ID    TO RPT-ACCT-ID.                         00045500
045600     MOVE POST-AMOUNT     TO RPT-AMOUNT.                          00045600
045700     MOVE 'TRANSFER POSTED' TO RPT-RESULT.                        00045700
045800     WRITE REPORT-RECORD FROM RPT-DETAIL.                         00045800
045900     ADD 1 TO NUM-TRANSFER-PROCESSED.                             00045900
046000 400-EXIT.                                                        00046000
046100     EXIT.                                                        00046100
046200*                                                                 00046200
046300*    ------------------------------------------------------       00046300
046400*    COMMON LOOKASIDE / LOG-WRITE PARAGRAPHS                      00046400
046500*    ------------------------------------------------------       00046500
046600 450-WRITE-OPERATION-RECORD.                                      00046600
046700     ADD 1 TO MAX-OP-ID.                                          00046700
046800     MOVE MAX-OP-ID      TO LOG-OPR-ID.                           00046800
046900     MOVE POST-ACCT-ID   TO LOG-OPR-ACCT-ID.                      00046900
047000     MOVE WS-RUN-DATE-N  TO LOG-OPR-DATE.                         00047000
047100     MOVE POST-AMOUNT    TO LOG-OPR-AMOUNT.                       00047100
047200     IF NOT POST-IS-TRANSFER                                      00047200
047300         IF POST-DESCRIPTION = SPACES                             00047300
047400             MOVE 'POSTED BY ACCTPOST' TO LOG-OPR-DESCRIPTION     00047400
047500         ELSE                                                     00047500
047600             MOVE POST-DESCRIPTION TO LOG-OPR-DESCRIPTION         00047600
047700         END-IF                                                   00047700
047800     END-IF.                                                      00047800
047900     WRITE LOG-OPR-RECORD.                                        00047900
048000 450-EXIT.                                                        00048000
048100     EXIT.                                                        00048100
048200*                                                                 00048200
048300 650-FIND-ACCT-BY-ID.                                             00048300
048400     MOVE 'N' TO WS-FOUND-SW.                                     00048400
048500     MOVE 0   TO WS-POST-ACCT-IDX.                                00048500
048600     PERFORM 655-CHECK-ACCT-ENTRY THRU 655-EXIT                   00048600
048700             VARYING ACCT-IDX FROM 1 BY 1                         00048700
048800             UNTIL ACCT-IDX > ACCT-TABLE-COUNT                    00048800
048900             OR ACCT-WAS-FOUND.                                   00048900
049000 650-EXIT.                                                        00049000
049100     EXIT.                                                        00049100
049200*                                                                 00049200
049300 655-CHECK-ACCT-ENTRY.                                            00049300
049400     IF TBL-ACCT-ID(ACCT-IDX) = POST-ACCT-ID                      00049400
049500         MOVE 'Y' TO WS-FOUND-SW                                  00049500
049600         MOVE ACCT-IDX TO WS-POST-ACCT-IDX                        00049600
049700     END-IF.                                                      00049700
049800 655-EXIT.                                                        00049800
049900     EXIT.                                                        00049900
050000*                                                                 00050000
050100*    ------------------------------------------------------       00050100
050200*    700-SERIES FILE HANDLING                                     00050200
050300*    ------------------------------------------------------       00050300
050400 700-OPEN-FILES.                                                  00050400
050500     OPEN INPUT  POST-TRAN-FILE                                   00050500
050600                 ACCT-OLD-MASTER                                  00050600
050700          OUTPUT ACCT-NEW-MASTER                                  00050700
050800                 POST-RPT-FILE.                                   00050800
050900     IF WS-POSTTRAN-STATUS NOT = '00'                             00050900
051000         DISPLAY 'ERROR OPENING POSTING TRAN FILE. RC: '          00051000
051100                 WS-POSTTRAN-STATUS                               00051100
051200         MOVE 16 TO RETURN-CODE                                   00051200
051300         MOVE 'Y' TO WS-POST-EOF                                  00051300
051400     END-IF.                                                      00051400
051500     IF WS-ACCTOLD-STATUS NOT = '00'                              00051500
051600         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '             00051600
051700                 WS-ACCTOLD-STATUS                                00051700
051800         MOVE 16 TO RETURN-CODE                                   00051800
051900         MOVE 'Y' TO WS-POST-EOF                                  00051900
052000     END-IF.                                                      00052000
052100 700-EXIT.                                                        00052100
052200     EXIT.                                                        00052200
052300*                                                                 00052300
052400 710-READ-POST-FILE.                                              00052400
052500     READ POST-TRAN-FILE                                          00052500
052600         AT END                                                   00052600
052700             MOVE 'Y' TO WS-POST-EOF                              00052700
052800     END-READ.                                                    00052800
052900 710-EXIT.                                                        00052900
053000     EXIT.                                                        00053000
053100*                                                                 00053100
053200 750-LOAD-ACCOUNT-TABLE.                                          00053200
053300     MOVE 0 TO ACCT-TABLE-COUNT.                                  00053300
053400     READ ACCT-OLD-MASTER                                         00053400
053500         AT END                                                   00053500
053600             MOVE HIGH-VALUES TO OLD-ACCT-ID                      00053600
053700     END-READ.                                                    00053700
053800     PERFORM 755-LOAD-ONE-ACCOUNT THRU 755-EXIT                   00053800
053900             UNTIL OLD-ACCT-ID = HIGH-VALUES.                     00053900
054000 750-EXIT.                                                        00054000
054100     EXIT.                                                        00054100
054200*                                                                 00054200
054300 755-LOAD-ONE-ACCOUNT.                                            00054300
054400     ADD 1 TO ACCT-TABLE-COUNT.                                   00054400
054500     SET ACCT-IDX TO ACCT-TABLE-COUNT.                            00054500
054600     MOVE OLD-ACCT-ID           TO TBL-ACCT-ID(ACCT-IDX).         00054600
054700     MOVE OLD-ACCT-TYPE         TO TBL-ACCT-TYPE(ACCT-IDX).       00054700
054800     MOVE OLD-ACCT-BALANCE      TO TBL-ACCT-BALANCE(ACCT-IDX).    00054800
054900     MOVE OLD-ACCT-CREATED-DATE TO                                00054900
055000             TBL-ACCT-CREATED-DATE(ACCT-IDX).                     00055000
055100     MOVE OLD-ACCT-STATUS       TO TBL-ACCT-STATUS(ACCT-IDX).     00055100
055200     MOVE OLD-ACCT-CUST-ID      TO TBL-ACCT-CUST-ID(ACCT-IDX).    00055200
055300     MOVE OLD-ACCT-OVERDRAFT    TO TBL-ACCT-OVERDRAFT(ACCT-IDX).  00055300
055400     MOVE OLD-ACCT-INT-RATE     TO TBL-ACCT-INT-RATE(ACCT-IDX).   00055400
055500                                                                  00055500
055600     READ ACCT-OLD-MASTER                                         00055600
055700         AT END                                                   00055700
055800             MOVE HIGH-VALUES TO OLD-ACCT-ID                      00055800
055900     END-READ.                                                    00055900
056000 755-EXIT.                                                        00056000
056100     EXIT.                                                        00056100
056200*                                                                 00056200
056300 760-STORE-ACCOUNT-TABLE.                                         00056300
056400     PERFORM 765-WRITE-ONE-ACCOUNT THRU 765-EXIT                  00056400
056500             VARYING ACCT-IDX FROM 1 BY 1                         00056500
056600             UNTIL ACCT-IDX > ACCT-TABLE-COUNT.                   00056600
056700 760-EXIT.                                                        00056700
056800     EXIT.                                                        00056800
056900*                                                                 00056900
057000 765-WRITE-ONE-ACCOUNT.                                           00057000
057100     MOVE TBL-ACCT-ID(ACCT-IDX)      TO NEW-ACCT-ID               00057100
057200     MOVE TBL-ACCT-TYPE(ACCT-IDX)    TO NEW-ACCT-TYPE             00057200
057300     MOVE TBL-ACCT-BALANCE(ACCT-IDX) TO NEW-ACCT-BALANCE          00057300
057400     MOVE TBL-ACCT-CREATED-DATE(ACCT-IDX) TO                      00057400
057500             NEW-ACCT-CREATED-DATE                                00057500
057600     MOVE TBL-ACCT-STATUS(ACCT-IDX)  TO NEW-ACCT-STATUS           00057600
057700     MOVE TBL-ACCT-CUST-ID(ACCT-IDX) TO NEW-ACCT-CUST-ID          00057700
057800     MOVE TBL-ACCT-OVERDRAFT(ACCT-IDX) TO NEW-ACCT-OVERDRAFT      00057800
057900     MOVE TBL-ACCT-INT-RATE(ACCT-IDX) TO NEW-ACCT-INT-RATE        00057900
058000     WRITE NEW-ACCT-RECORD.                                       00058000
058100 765-EXIT.                                                        00058100
058200     EXIT.                                                        00058200
058300*                                                                 00058300
058400*    ------------------------------------------------------       00058400
058500*    THE OPERATION LOG IS APPEND-ONLY - WE HAVE TO OPEN IT        00058500
058600*    INPUT AND READ IT ONCE, TO END, BEFORE WE CAN EXTEND IT,     00058600
058700*    SO MAX-OP-ID IS NEVER REISSUED ACROSS RUNS.  STATUS 35       00058700
058800*    (FILE NOT FOUND) IS TREATED AS AN EMPTY LOG - THE VERY       00058800
058900*    FIRST RUN AGAINST A NEW INSTALLATION HAS NO LOG YET.         00058900
059000*    ------------------------------------------------------       00059000
059100 770-FIND-MAX-OP-ID.                                              00059100
059200     MOVE 0 TO MAX-OP-ID.                                         00059200
059300     OPEN INPUT OPER-LOG-FILE.                                    00059300
059400     IF WS-OPERFILE-STATUS = '00'                                 00059400
059500         MOVE 'N' TO WS-OPERLOG-EOF-SW                            00059500
059600         PERFORM 775-READ-ONE-OPERATION THRU 775-EXIT             00059600
059700                 UNTIL OPERLOG-AT-EOF                             00059700
059800         CLOSE OPER-LOG-FILE                                      00059800
059900     ELSE                                                         00059900
060000         IF WS-OPERFILE-STATUS NOT = '35'                         00060000
060100             DISPLAY 'ERROR OPENING OPERATION LOG FOR MAX-ID '    00060100
060200                     'SCAN. RC: ' WS-OPERFILE-STATUS              00060200
060300             MOVE 16 TO RETURN-CODE                               00060300
060400         END-IF                                                   00060400
060500     END-IF.                                                      00060500
060600     OPEN EXTEND OPER-LOG-FILE.                                   00060600
060700     IF WS-OPERFILE-STATUS NOT = '00'                             00060700
060800         DISPLAY 'ERROR OPENING OPERATION LOG FOR EXTEND. RC: '   00060800
060900                 WS-OPERFILE-STATUS                               00060900
061000         MOVE 16 TO RETURN-CODE                                   00061000
061100         MOVE 'Y' TO WS-POST-EOF                                  00061100
061200     END-IF.                                                      00061200
061300 770-EXIT.                                                        00061300
061400     EXIT.                                                        00061400
061500*                                                                 00061500
061600 775-READ-ONE-OPERATION.                                          00061600
061700     READ OPER-LOG-FILE                                           00061700
061800         AT END                                                   00061800
061900             MOVE 'Y' TO WS-OPERLOG-EOF-SW                        00061900
062000     END-READ.                                                    00062000
062100     IF NOT OPERLOG-AT-EOF                                        00062100
062200         IF LOG-OPR-ID > MAX-OP-ID                                00062200
062300             MOVE LOG-OPR-ID TO MAX-OP-ID                         00062300
062400         END-IF                                                   00062400
062500     END-IF.                                                      00062500
062600 775-EXIT.                                                        00062600
062700     EXIT.                                                        00062700
062800*                                                                 00062800
062900 790-CLOSE-FILES.                                                 00062900
063000     CLOSE POST-TRAN-FILE                                         00063000
063100           ACCT-OLD-MASTER                                        00063100
063200           ACCT-NEW-MASTER                                        00063200
063300           OPER-LOG-FILE                                          00063300
063400           POST-RPT-FILE.                                         00063400
063500 790-EXIT.                                                        00063500
063600     EXIT.                                                        00063600
063700*                                                                 00063700
063800*    ------------------------------------------------------       00063800
063900*    REPORT PARAGRAPHS                                            00063900
064000*    ------------------------------------------------------       00064000
064100 800-INIT-REPORT.                                                 00064100
064200     MOVE WS-RUN-CCYY TO RPT-CCYY.                                00064200
064300     MOVE WS-RUN-MM   TO RPT-MM.                                  00064300
064400     MOVE WS-RUN-DD   TO RPT-DD.                                  00064400
064500     MOVE CURRENT-HOUR   TO RPT-HH.                               00064500
064600     MOVE CURRENT-MINUTE TO RPT-MIN.                              00064600
064700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00064700
064800 800-EXIT.                                                        00064800
064900     EXIT.                                                        00064900
065000*                                                                 00065000
065100 850-REPORT-POST-STATS.                                           00065100
065200     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00065200
065300     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00065300
065400     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00065400
065500                                                                  00065500
065600     MOVE 'CREDIT    '         TO RPT-TRAN.                       00065600
065700     MOVE NUM-CREDIT-REQUESTS  TO RPT-NUM-TRANS.                  00065700
065800     MOVE NUM-CREDIT-PROCESSED TO RPT-NUM-TRAN-PROC.              00065800
065900     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =                           00065900
066000                NUM-CREDIT-REQUESTS - NUM-CREDIT-PROCESSED.       00066000
066100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00066100
066200                                                                  00066200
066300     MOVE 'DEBIT     '         TO RPT-TRAN.                       00066300
066400     MOVE NUM-DEBIT-REQUESTS   TO RPT-NUM-TRANS.                  00066400
066500     MOVE NUM-DEBIT-PROCESSED  TO RPT-NUM-TRAN-PROC.              00066500
066600     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =                           00066600
066700                NUM-DEBIT-REQUESTS - NUM-DEBIT-PROCESSED.         00066700
066800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00066800
066900                                                                  00066900
067000     MOVE 'TRANSFER  '         TO RPT-TRAN.                       00067000
067100     MOVE NUM-TRANSFER-REQUESTS TO RPT-NUM-TRANS.                 00067100
067200     MOVE NUM-TRANSFER-PROCESSED TO RPT-NUM-TRAN-PROC.            00067200
067300     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =                           00067300
067400                NUM-TRANSFER-REQUESTS - NUM-TRANSFER-PROCESSED.   00067400
067500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00067500
067600 850-EXIT.                                                        00067600
067700     EXIT.                                                        00067700
