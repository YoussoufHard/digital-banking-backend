000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK        00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ACCTSTMT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  PNS                                                   00000700
000800* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS           00000800
000900* DATE-WRITTEN: 03/11/04                                          00000900
001000* DATE-COMPILED:                                                  00001000
001100* SECURITY: CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS   00001100
001200*                                                                 00001200
001300* BUILDS ONE PAGE OF AN ACCOUNT STATEMENT ON REQUEST.  THE        00001300
001400* PARAMETER CARD CARRIES THE ACCOUNT ID, THE PAGE NUMBER          00001400
001500* WANTED (0-ORIGIN - PAGE ZERO IS THE MOST RECENT PAGE), AND      00001500
001600* THE PAGE SIZE (HOW MANY OPERATIONS PER PAGE).                   00001600
001700*                                                                 00001700
001800* THE ACCOUNT MASTER IS SEARCHED SEQUENTIALLY FOR THE REQUESTED   00001800
001900* ACCT-ID (NO ISAM AVAILABLE FOR THIS MASTER - SEE ACCTOPN'S      00001900
002000* HEADER) - THE REQUEST IS REJECTED IF THE ACCOUNT IS NOT FOUND.  00002000
002100* EVERY OPERATION LOG RECORD FOR THAT ACCOUNT IS THEN PULLED      00002100
002200* INTO A WORKING-STORAGE TABLE, SORTED MOST-RECENT-FIRST BY THE   00002200
002300* CALLED SUBPROGRAM ACCTSORT, AND THE REQUESTED PAGE IS SLICED    00002300
002400* OFF AND PRINTED.  NOTHING ON EITHER FILE IS EVER CHANGED -      00002400
002500* THIS IS A READ-ONLY REPORTING RUN, LIKE ACCTLIST.               00002500
002600*                                                                 00002600
002700*--------------------------------------------------------------*  00002700
002800* CHANGE LOG                                                      00002800
002900*--------------------------------------------------------------*  00002900
003000* 2004-03-11  PNS  ORIGINAL PROGRAM - PAGED STATEMENT BUILDER     00003000
003100*                  FOR THE NEW TELLER-DESK STATEMENT SCREEN       00003100
003200*                  (REQ AMS-2201)                                 00003200
003300* 2009-01-22  PNS  ADDED UPSI-0 TEST TRACE SWITCH, SAME AS        00003300
003400*                  CUSTMNT/ACCTOPN/ACCTPOST/ACCTLIST              00003400
003500*                  (TICKET HD-6602)                               00003500
003600*--------------------------------------------------------------*  00003600
003700*                                                                 00003700
003800 IDENTIFICATION DIVISION.                                         00003800
003900 PROGRAM-ID. ACCTSTMT.                                            00003900
004000 AUTHOR. PNS.                                                     00004000
004100 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.           00004100
004200 DATE-WRITTEN. 03/11/04.                                          00004200
004300 DATE-COMPILED.                                                   00004300
004400 SECURITY. CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS.   00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER. IBM-370.                                        00004700
004800 OBJECT-COMPUTER. IBM-370.                                        00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM                                           00005000
005100     UPSI-0 IS ACCTSTMT-TRACE-SWITCH                              00005100
005200     CLASS NUMERIC-KEY-CLASS IS '0' THRU '9'.                     00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTOLD                    00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS IS WS-ACCTMAST-STATUS.                       00005700
005800                                                                  00005800
005900     SELECT OPER-LOG-FILE    ASSIGN TO OPERLOG                    00005900
006000         ACCESS IS SEQUENTIAL                                     00006000
006100         FILE STATUS IS WS-OPERLOG-STATUS.                        00006100
006200                                                                  00006200
006300     SELECT STMT-RPT-FILE    ASSIGN TO ACCTSRPT                   00006300
006400         FILE STATUS IS WS-STMTRPT-STATUS.                        00006400
006500*                                                                 00006500
006600 DATA DIVISION.                                                   00006600
006700 FILE SECTION.                                                    00006700
006800*                                                                 00006800
006900 FD  ACCT-MASTER-FILE                                             00006900
007000     RECORDING MODE IS F.                                         00007000
007100 COPY ACCTCPY REPLACING ==:TAG:== BY ==CM-ACCT==.                 00007100
007200*                                                                 00007200
007300 FD  OPER-LOG-FILE                                                00007300
007400     RECORDING MODE IS F.                                         00007400
007500 COPY OPRCPY  REPLACING ==:TAG:== BY ==CM-OPR==.                  00007500
007600*                                                                 00007600
007700 FD  STMT-RPT-FILE                                                00007700
007800     RECORDING MODE IS F.                                         00007800
007900 01  REPORT-RECORD               PIC X(132).                      00007900
008000*                                                                 00008000
008100****************************************************************  00008100
008200 WORKING-STORAGE SECTION.                                         00008200
008300****************************************************************  00008300
008400*                                                                 00008400
008500 01  SYSTEM-DATE-AND-TIME.                                        00008500
008600     05  WS-RUN-DATE.                                             00008600
008700         10  WS-RUN-CCYY          PIC 9(4).                       00008700
008800         10  WS-RUN-MM            PIC 9(2).                       00008800
008900         10  WS-RUN-DD            PIC 9(2).                       00008900
009000     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE                      00009000
009100                                  PIC 9(8).                       00009100
009200     05  CURRENT-TIME.                                            00009200
009300         10  CURRENT-HOUR         PIC 9(2).                       00009300
009400         10  CURRENT-MINUTE       PIC 9(2).                       00009400
009500         10  CURRENT-SECOND       PIC 9(2).                       00009500
009600         10  CURRENT-HNDSEC       PIC 9(2).                       00009600
009700*                                                                 00009700
009800*    ------------------------------------------------------       00009800
009900*    PARAMETER CARD - ACCOUNT ID, PAGE WANTED (0-ORIGIN),         00009900
010000*    AND PAGE SIZE.                                               00010000
010100*    ------------------------------------------------------       00010100
010200 01  STMT-PARM-CARD.                                              00010200
010300     05  STMT-PARM-ACCT-ID        PIC X(36).                      00010300
010400     05  STMT-PARM-PAGE-NUMBER    PIC 9(05).                      00010400
010500     05  STMT-PARM-PAGE-SIZE      PIC 9(05).                      00010500
010600     05  FILLER                   PIC X(34) VALUE SPACES.         00010600
010700*                                                                 00010700
010800 01  WS-FIELDS.                                                   00010800
010900     05  WS-ACCTMAST-STATUS       PIC X(2) VALUE SPACES.          00010900
011000     05  WS-OPERLOG-STATUS        PIC X(2) VALUE SPACES.          00011000
011100     05  WS-STMTRPT-STATUS        PIC X(2) VALUE SPACES.          00011100
011200     05  WS-ACCTMAST-EOF-SW       PIC X    VALUE 'N'.             00011200
011300         88  ACCTMAST-AT-EOF          VALUE 'Y'.                  00011300
011400     05  WS-OPER-EOF-SW           PIC X    VALUE 'N'.             00011400
011500         88  OPER-AT-EOF               VALUE 'Y'.                 00011500
011600     05  WS-ACCT-FOUND-SW         PIC X    VALUE 'N'.             00011600
011700         88  STMT-ACCT-WAS-FOUND      VALUE 'Y'.                  00011700
011800     05  WS-TABLE-FULL-SW         PIC X    VALUE 'N'.             00011800
011900         88  OP-TABLE-IS-FULL         VALUE 'Y'.                  00011900
012000*                                                                 00012000
012100*    ------------------------------------------------------       00012100
012200*    THE ACCOUNT RECORD FOUND FOR THE REQUESTED ACCT-ID -         00012200
012300*    HELD HERE SO 800-PRINT-STATEMENT DOES NOT NEED TO            00012300
012400*    RE-READ THE MASTER.                                          00012400
012500*    ------------------------------------------------------       00012500
012600 01  FOUND-ACCOUNT.                                               00012600
012700     05  FA-ACCT-ID                PIC X(36).                     00012700
012800     05  FA-ACCT-BALANCE           PIC S9(9)V99 COMP-3.           00012800
012900*                                                                 00012900
013000*    ------------------------------------------------------       00013000
013100*    PAGING FIELDS - SEE 400-COMPUTE-PAGING.                      00013100
013200*    ------------------------------------------------------       00013200
013300 01  PAGING-FIELDS.                                               00013300
013400     05  TOTAL-PAGES               PIC S9(5) COMP VALUE 0.        00013400
013500     05  WS-START-IDX              PIC S9(8) COMP VALUE 0.        00013500
013600     05  WS-END-IDX                PIC S9(8) COMP VALUE 0.        00013600
013700*                                                                 00013700
013800*    ------------------------------------------------------       00013800
013900*    THE OPERATION TABLE - SAME ENTRY LAYOUT ACCTSORT             00013900
014000*    EXPECTS (SEE ITS LINKAGE SECTION).  LOADED BY                00014000
014100*    200-SELECT-OPERATIONS, RE-ORDERED IN PLACE BY THE CALL       00014100
014200*    TO ACCTSORT, THEN SLICED BY 500-SLICE-PAGE.                  00014200
014300*    ------------------------------------------------------       00014300
014400 01  OPERATION-TABLE.                                             00014400
014500     05  OP-TABLE-COUNT            PIC S9(8) COMP VALUE 0.        00014500
014600     05  OP-TABLE-ENTRY OCCURS 0 TO 400 TIMES                     00014600
014700             DEPENDING ON OP-TABLE-COUNT                          00014700
014800             INDEXED BY OP-IDX.                                   00014800
014900         10  TBL-OP-ID             PIC 9(09).                     00014900
015000         10  TBL-OP-ACCT-ID        PIC X(36).                     00015000
015100         10  TBL-OP-DATE           PIC 9(08).                     00015100
015200         10  TBL-OP-DATE-G REDEFINES TBL-OP-DATE.                 00015200
015300             15  TBL-OP-CCYY       PIC 9(04).                     00015300
015400             15  TBL-OP-MM         PIC 9(02).                     00015400
015500             15  TBL-OP-DD         PIC 9(02).                     00015500
015600         10  TBL-OP-AMOUNT         PIC S9(9)V99 COMP-3.           00015600
015700         10  TBL-OP-TYPE           PIC X(06).                     00015700
015800         10  TBL-OP-DESCRIPTION    PIC X(30).                     00015800
015900         10  FILLER                PIC X(08).                     00015900
016000*                                                                 00016000
016100*    ------------------------------------------------------       00016100
016200*    REPORT LINES                                                 00016200
016300*    ------------------------------------------------------       00016300
016400 01  RPT-HEADER1.                                                 00016400
016500     05  FILLER                   PIC X(40)                       00016500
016600                  VALUE 'ACCOUNT STATEMENT RUN          DATE: '.  00016600
016700     05  RPT-MM                   PIC 99.                         00016700
016800     05  FILLER                   PIC X VALUE '/'.                00016800
016900     05  RPT-DD                   PIC 99.                         00016900
017000     05  FILLER                   PIC X VALUE '/'.                00017000
017100     05  RPT-CCYY                 PIC 9999.                       00017100
017200     05  FILLER                   PIC X(20)                       00017200
017300                  VALUE '   (mm/dd/ccyy)   T:'.                   00017300
017400     05  RPT-HH                   PIC 99.                         00017400
017500     05  FILLER                   PIC X VALUE ':'.                00017500
017600     05  RPT-MIN                  PIC 99.                         00017600
017700     05  FILLER                   PIC X(51) VALUE SPACES.         00017700
017800*                                                                 00017800
017900 01  RPT-STMT-HEADER2.                                            00017900
018000     05  FILLER                   PIC X(11) VALUE 'ACCOUNT:  '.   00018000
018100     05  RPT-STMT-ACCT-ID         PIC X(36) VALUE SPACES.         00018100
018200     05  FILLER                   PIC X(02) VALUE SPACES.         00018200
018300     05  FILLER                   PIC X(09) VALUE 'BALANCE:'.     00018300
018400     05  RPT-STMT-BALANCE         PIC -(9)9.99.                   00018400
018500     05  FILLER                   PIC X(55) VALUE SPACES.         00018500
018600*                                                                 00018600
018700 01  RPT-STMT-HEADER3.                                            00018700
018800     05  FILLER                   PIC X(06) VALUE 'PAGE: '.       00018800
018900     05  RPT-STMT-PAGE-NUM        PIC ZZZZ9.                      00018900
019000     05  FILLER                   PIC X(03) VALUE ' OF'.          00019000
019100     05  RPT-STMT-TOT-PAGES       PIC ZZZZ9.                      00019100
019200     05  FILLER                   PIC X(12) VALUE '  PAGE SIZE:'. 00019200
019300     05  RPT-STMT-PAGE-SIZE       PIC ZZZZ9.                      00019300
019400     05  FILLER                   PIC X(96) VALUE SPACES.         00019400
019500*                                                                 00019500
019600 01  RPT-HIST-LINE.                                               00019600
019700     05  FILLER                   PIC X(08) VALUE '  OP ID '.     00019700
019800     05  RPT-HIST-OP-ID           PIC 9(09).                      00019800
019900     05  FILLER                   PIC X(01) VALUE SPACES.         00019900
020000     05  RPT-HIST-OP-DATE         PIC 9(08).                      00020000
020100     05  FILLER                   PIC X(01) VALUE SPACES.         00020100
020200     05  RPT-HIST-OP-TYPE         PIC X(06) VALUE SPACES.         00020200
020300     05  FILLER                   PIC X(01) VALUE SPACES.         00020300
020400     05  RPT-HIST-OP-AMOUNT       PIC -(9)9.99.                   00020400
020500     05  FILLER                   PIC X(01) VALUE SPACES.         00020500
020600     05  RPT-HIST-OP-DESC         PIC X(30) VALUE SPACES.         00020600
020700     05  FILLER                   PIC X(28) VALUE SPACES.         00020700
020800*                                                                 00020800
020900 01  RPT-REJECT-LINE.                                             00020900
021000     05  FILLER                   PIC X(30)                       00021000
021100                  VALUE 'REQUEST REJECTED - ACCT-ID '.            00021100
021200     05  RPT-REJECT-ACCT-ID       PIC X(36) VALUE SPACES.         00021200
021300     05  FILLER                   PIC X(22)                       00021300
021400                  VALUE ' NOT ON FILE'.                           00021400
021500     05  FILLER                   PIC X(44) VALUE SPACES.         00021500
021600*                                                                 00021600
021700****************************************************************  00021700
021800 PROCEDURE DIVISION.                                              00021800
021900****************************************************************  00021900
022000*                                                                 00022000
022100 000-MAIN.                                                        00022100
022200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00022200
022300     ACCEPT CURRENT-TIME FROM TIME.                               00022300
022400     DISPLAY 'ACCTSTMT STARTED DATE = ' WS-RUN-DATE.              00022400
022500     IF ACCTSTMT-TRACE-SWITCH                                     00022500
022600         DISPLAY 'ACCTSTMT - TRACE SWITCH ON (UPSI-0)'            00022600
022700     END-IF.                                                      00022700
022800                                                                  00022800
022900     PERFORM 700-GET-PARAMETERS THRU 700-PARM-EXIT.               00022900
023000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00023000
023100     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00023100
023200                                                                  00023200
023300     PERFORM 100-READ-ACCOUNT THRU 100-EXIT.                      00023300
023400                                                                  00023400
023500     IF STMT-ACCT-WAS-FOUND                                       00023500
023600         PERFORM 200-SELECT-OPERATIONS THRU 200-EXIT              00023600
023700         PERFORM 300-SORT-OPERATIONS THRU 300-EXIT                00023700
023800         PERFORM 400-COMPUTE-PAGING THRU 400-EXIT                 00023800
023900         PERFORM 500-SLICE-PAGE THRU 500-EXIT                     00023900
024000         PERFORM 800-PRINT-STATEMENT THRU 800-STMT-EXIT           00024000
024100     ELSE                                                         00024100
024200         MOVE STMT-PARM-ACCT-ID TO RPT-REJECT-ACCT-ID             00024200
024300         WRITE REPORT-RECORD FROM RPT-REJECT-LINE                 00024300
024400         MOVE 8 TO RETURN-CODE                                    00024400
024500     END-IF.                                                      00024500
024600                                                                  00024600
024700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00024700
024800                                                                  00024800
024900     GOBACK.                                                      00024900
025000*                                                                 00025000
025100*    ------------------------------------------------------       00025100
025200*    700-GET-PARAMETERS - READS THE ONE-CARD STATEMENT            00025200
025300*    REQUEST FROM SYSIN.                                          00025300
025400*    ------------------------------------------------------       00025400
025500 700-GET-PARAMETERS.                                              00025500
025600     ACCEPT STMT-PARM-CARD.                                       00025600
025700     IF ACCTSTMT-TRACE-SWITCH                                     00025700
025800         DISPLAY 'TRACE - ACCT-ID=' STMT-PARM-ACCT-ID             00025800
025900                 ' PAGE=' STMT-PARM-PAGE-NUMBER                   00025900
026000                 ' SIZE=' STMT-PARM-PAGE-SIZE                     00026000
026100     END-IF.                                                      00026100
026200 700-PARM-EXIT.                                                   00026200
026300     EXIT.                                                        00026300
026400*                                                                 00026400
026500*    ------------------------------------------------------       00026500
026600*    100-READ-ACCOUNT - SEQUENTIAL SEARCH OF THE ACCOUNT          00026600
026700*    MASTER FOR THE REQUESTED ACCT-ID.  NOT-FOUND RULE -          00026700
026800*    THE REQUEST IS REJECTED, NO FILE IS TOUCHED.                 00026800
026900*    ------------------------------------------------------       00026900
027000 100-READ-ACCOUNT.                                                00027000
027100     PERFORM 110-READ-ONE-ACCOUNT THRU 110-EXIT                   00027100
027200         UNTIL ACCTMAST-AT-EOF                                    00027200
027300         OR STMT-ACCT-WAS-FOUND.                                  00027300
027400 100-EXIT.                                                        00027400
027500     EXIT.                                                        00027500
027600*                                                                 00027600
027700 110-READ-ONE-ACCOUNT.                                            00027700
027800     READ ACCT-MASTER-FILE                                        00027800
027900         AT END                                                   00027900
028000             MOVE 'Y' TO WS-ACCTMAST-EOF-SW                       00028000
028100             GO TO 110-EXIT                                       00028100
028200     END-READ.                                                    00028200
028300     IF CM-ACCT-ID = STMT-PARM-ACCT-ID                            00028300
028400         MOVE 'Y' TO WS-ACCT-FOUND-SW                             00028400
028500         MOVE CM-ACCT-ID      TO FA-ACCT-ID                       00028500
028600         MOVE CM-ACCT-BALANCE TO FA-ACCT-BALANCE                  00028600
028700     END-IF.                                                      00028700
028800 110-EXIT.                                                        00028800
028900     EXIT.                                                        00028900
029000*                                                                 00029000
029100*    ------------------------------------------------------       00029100
029200*    200-SELECT-OPERATIONS - PULLS EVERY OPERATION LOG            00029200
029300*    RECORD FOR THE FOUND ACCOUNT INTO THE WORKING TABLE,         00029300
029400*    UNSORTED (FILE ORDER) - 300-SORT-OPERATIONS PUTS THEM        00029400
029500*    IN OP-DATE DESCENDING ORDER AFTERWARD.                       00029500
029600*    ------------------------------------------------------       00029600
029700 200-SELECT-OPERATIONS.                                           00029700
029800     PERFORM 210-READ-ONE-OPERATION THRU 210-EXIT                 00029800
029900             UNTIL OPER-AT-EOF.                                   00029900
030000 200-EXIT.                                                        00030000
030100     EXIT.                                                        00030100
030200*                                                                 00030200
030300 210-READ-ONE-OPERATION.                                          00030300
030400     READ OPER-LOG-FILE                                           00030400
030500         AT END                                                   00030500
030600             MOVE 'Y' TO WS-OPER-EOF-SW                           00030600
030700             GO TO 210-EXIT                                       00030700
030800     END-READ.                                                    00030800
030900     IF CM-OPR-ACCT-ID NOT = FA-ACCT-ID                           00030900
031000         GO TO 210-EXIT                                           00031000
031100     END-IF.                                                      00031100
031200     IF OP-TABLE-COUNT >= 400                                     00031200
031300         MOVE 'Y' TO WS-TABLE-FULL-SW                             00031300
031400         DISPLAY 'ACCTSTMT - OPERATION TABLE FULL AT LOAD TIME'   00031400
031500         GO TO 210-EXIT                                           00031500
031600     END-IF.                                                      00031600
031700     ADD 1 TO OP-TABLE-COUNT.                                     00031700
031800     SET OP-IDX TO OP-TABLE-COUNT.                                00031800
031900     MOVE CM-OPR-ID          TO TBL-OP-ID(OP-IDX).                00031900
032000     MOVE CM-OPR-ACCT-ID     TO TBL-OP-ACCT-ID(OP-IDX).           00032000
032100     MOVE CM-OPR-DATE        TO TBL-OP-DATE(OP-IDX).              00032100
032200     MOVE CM-OPR-AMOUNT      TO TBL-OP-AMOUNT(OP-IDX).            00032200
032300     MOVE CM-OPR-TYPE        TO TBL-OP-TYPE(OP-IDX).              00032300
032400     MOVE CM-OPR-DESCRIPTION TO TBL-OP-DESCRIPTION(OP-IDX).       00032400
032500 210-EXIT.                                                        00032500
032600     EXIT.                                                        00032600
032700*                                                                 00032700
032800*    ------------------------------------------------------       00032800
032900*    300-SORT-OPERATIONS - HANDS THE TABLE TO THE CALLED          00032900
033000*    SUBPROGRAM ACCTSORT, WHICH REORDERS IT IN PLACE BY           00033000
033100*    OP-DATE DESCENDING.                                          00033100
033200*    ------------------------------------------------------       00033200
033300 300-SORT-OPERATIONS.                                             00033300
033400     CALL 'ACCTSORT' USING OP-TABLE-COUNT, OPERATION-TABLE.       00033400
033500 300-EXIT.                                                        00033500
033600     EXIT.                                                        00033600
033700*                                                                 00033700
033800*    ------------------------------------------------------       00033800
033900*    400-COMPUTE-PAGING - TOTAL-PAGES IS THE CEILING OF           00033900
034000*    MATCHING-OPERATION-COUNT / PAGE-SIZE.  THE                   00034000
034100*    (COUNT + SIZE - 1) / SIZE FORM GIVES AN EXACT INTEGER        00034100
034200*    CEILING WITHOUT AN INTRINSIC FUNCTION.                       00034200
034300*    ------------------------------------------------------       00034300
034400 400-COMPUTE-PAGING.                                              00034400
034500     IF STMT-PARM-PAGE-SIZE = 0                                   00034500
034600         MOVE 1 TO STMT-PARM-PAGE-SIZE                            00034600
034700     END-IF.                                                      00034700
034800     COMPUTE TOTAL-PAGES ROUNDED =                                00034800
034900             (OP-TABLE-COUNT + STMT-PARM-PAGE-SIZE - 1)           00034900
035000             / STMT-PARM-PAGE-SIZE.                               00035000
035100 400-EXIT.                                                        00035100
035200     EXIT.                                                        00035200
035300*                                                                 00035300
035400*    ------------------------------------------------------       00035400
035500*    500-SLICE-PAGE - PICKS OFF ENTRIES                           00035500
035600*    [PAGE*SIZE, PAGE*SIZE+SIZE) FROM THE SORTED TABLE.           00035600
035700*    WS-START-IDX/WS-END-IDX ARE 1-ORIGIN TABLE SUBSCRIPTS.       00035700
035800*    ------------------------------------------------------       00035800
035900 500-SLICE-PAGE.                                                  00035900
036000     COMPUTE WS-START-IDX =                                       00036000
036100             (STMT-PARM-PAGE-NUMBER * STMT-PARM-PAGE-SIZE) + 1.   00036100
036200     COMPUTE WS-END-IDX =                                         00036200
036300             WS-START-IDX + STMT-PARM-PAGE-SIZE - 1.              00036300
036400     IF WS-END-IDX > OP-TABLE-COUNT                               00036400
036500         MOVE OP-TABLE-COUNT TO WS-END-IDX                        00036500
036600     END-IF.                                                      00036600
036700 500-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900*                                                                 00036900
037000*    ------------------------------------------------------       00037000
037100*    700-SERIES FILE HANDLING                                     00037100
037200*    ------------------------------------------------------       00037200
037300 700-OPEN-FILES.                                                  00037300
037400     OPEN INPUT  ACCT-MASTER-FILE                                 00037400
037500                 OPER-LOG-FILE                                    00037500
037600          OUTPUT STMT-RPT-FILE.                                   00037600
037700     IF WS-ACCTMAST-STATUS NOT = '00'                             00037700
037800         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '             00037800
037900                 WS-ACCTMAST-STATUS                               00037900
038000         MOVE 16 TO RETURN-CODE                                   00038000
038100     END-IF.                                                      00038100
038200     IF WS-OPERLOG-STATUS NOT = '00'                              00038200
038300         DISPLAY 'ERROR OPENING OPERATION LOG. RC: '              00038300
038400                 WS-OPERLOG-STATUS                                00038400
038500         MOVE 16 TO RETURN-CODE                                   00038500
038600     END-IF.                                                      00038600
038700 700-EXIT.                                                        00038700
038800     EXIT.                                                        00038800
038900*                                                                 00038900
039000 790-CLOSE-FILES.                                                 00039000
039100     CLOSE ACCT-MASTER-FILE                                       00039100
039200           OPER-LOG-FILE                                          00039200
039300           STMT-RPT-FILE.                                         00039300
039400 790-EXIT.                                                        00039400
039500     EXIT.                                                        00039500
039600*                                                                 00039600
039700*    ------------------------------------------------------       00039700
039800*    REPORT PARAGRAPHS                                            00039800
039900*    ------------------------------------------------------       00039900
040000 800-INIT-REPORT.                                                 00040000
040100     MOVE WS-RUN-CCYY TO RPT-CCYY.                                00040100
040200     MOVE WS-RUN-MM   TO RPT-MM.                                  00040200
040300     MOVE WS-RUN-DD   TO RPT-DD.                                  00040300
040400     MOVE CURRENT-HOUR   TO RPT-HH.                               00040400
040500     MOVE CURRENT-MINUTE TO RPT-MIN.                              00040500
040600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00040600
040700 800-EXIT.                                                        00040700
040800     EXIT.                                                        00040800
040900*                                                                 00040900
041000 800-PRINT-STATEMENT.                                             00041000
041100     MOVE FA-ACCT-ID              TO RPT-STMT-ACCT-ID.            00041100
041200     MOVE FA-ACCT-BALANCE         TO RPT-STMT-BALANCE.            00041200
041300     WRITE REPORT-RECORD FROM RPT-STMT-HEADER2 AFTER 2.           00041300
041400                                                                  00041400
041500     MOVE STMT-PARM-PAGE-NUMBER   TO RPT-STMT-PAGE-NUM.           00041500
041600     MOVE TOTAL-PAGES             TO RPT-STMT-TOT-PAGES.          00041600
041700     MOVE STMT-PARM-PAGE-SIZE     TO RPT-STMT-PAGE-SIZE.          00041700
041800     WRITE REPORT-RECORD FROM RPT-STMT-HEADER3 AFTER 1.           00041800
041900                                                                  00041900
042000     IF OP-TABLE-COUNT > 0                                        00042000
042100         PERFORM 850-PRINT-ONE-DETAIL THRU 850-EXIT               00042100
042200                 VARYING OP-IDX FROM WS-START-IDX BY 1            00042200
042300                 UNTIL OP-IDX > WS-END-IDX                        00042300
042400     END-IF.                                                      00042400
042500 800-STMT-EXIT.                                                   00042500
042600     EXIT.                                                        00042600
042700*                                                                 00042700
042800 850-PRINT-ONE-DETAIL.                                            00042800
042900     MOVE TBL-OP-ID(OP-IDX)          TO RPT-HIST-OP-ID.           00042900
043000     MOVE TBL-OP-DATE(OP-IDX)        TO RPT-HIST-OP-DATE.         00043000
043100     MOVE TBL-OP-TYPE(OP-IDX)        TO RPT-HIST-OP-TYPE.         00043100
043200     MOVE TBL-OP-AMOUNT(OP-IDX)      TO RPT-HIST-OP-AMOUNT.       00043200
043300     MOVE TBL-OP-DESCRIPTION(OP-IDX) TO RPT-HIST-OP-DESC.         00043300
043400     WRITE REPORT-RECORD FROM RPT-HIST-LINE.                      00043400
043500 850-EXIT.                                                        00043500
043600     EXIT.                                                        00043600
