000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK        00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ACCTOPN                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. STOUT                                              00000700
000800* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS           00000800
000900* DATE-WRITTEN: 12/04/89                                          00000900
001000* DATE-COMPILED:                                                  00001000
001100* SECURITY: CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS   00001100
001200*                                                                 00001200
001300* OPENS NEW CURRENT AND SAVINGS ACCOUNTS AGAINST THE BANK ACCOUNT 00001300
001400* MASTER.  READS A SEQUENTIAL ACCOUNT-OPEN-REQUEST FILE, VALIDATES00001400
001500* EACH REQUEST'S OWNING CUSTOMER EXISTS ON THE CUSTOMER MASTER,   00001500
001600* ASSIGNS A NEW ACCT-ID AND BUILDS THE ACCOUNT RECORD, THEN ADDS  00001600
001700* IT TO THE BANK ACCOUNT MASTER.                                  00001700
001800*                                                                 00001800
001900* BOTH MASTERS ARE LOADED ENTIRE INTO WORKING-STORAGE TABLES AT   00001900
002000* THE START OF THE RUN (SAME TECHNIQUE AS CUSTMNT - SEE ITS       00002000
002100* HEADER) - THE CUSTOMER TABLE IS READ-ONLY HERE, THE ACCOUNT     00002100
002200* TABLE GROWS BY ONE ENTRY PER ACCOUNT OPENED AND IS REWRITTEN    00002200
002300* WHOLESALE TO THE NEW ACCOUNT MASTER AT END OF RUN.              00002300
002400*                                                                 00002400
002500*--------------------------------------------------------------*  00002500
002600* CHANGE LOG                                                      00002600
002700*--------------------------------------------------------------*  00002700
002800* 1989-12-04  DS   ORIGINAL PROGRAM - CURRENT ACCOUNTS ONLY       00002800
002900* 1992-05-20  RLH  ADDED SAVINGS ACCOUNT OPENING (ACCT-TYPE SAVN) 00002900
003000*                  TO GO WITH THE NEW SAVINGS PRODUCT LINE        00003000
003100* 1996-03-19  KMB  CONVERTED CUSTOMER LOOKUP FROM A MATCHED       00003100
003200*                  SEQUENTIAL PASS TO AN IN-MEMORY TABLE SEARCH - 00003200
003300*                  REQUEST FILE NO LONGER NEEDS PRESORTING        00003300
003400* 1999-01-11  KMB  Y2K - ACCT-CREATED-DATE CONFIRMED CCYYMMDD,    00003400
003500*                  900-GENERATE-ACCT-ID CONFIRMED DATE-INDEPENDENT00003500
003600* 2004-03-05  PNS  REWORKED 900-GENERATE-ACCT-ID FOR THE NEW      00003600
003700*                  36-BYTE ACCOUNT KEY FORMAT (REQ AMS-2201)      00003700
003800* 2009-01-14  PNS  ADDED UPSI-0 TEST TRACE SWITCH, SAME AS CUSTMNT00003800
003900*                  (TICKET HD-6602)                               00003900
004000* 2011-06-08  KMB  ADDED REQ-BALANCE TO THE OPEN-REQUEST RECORD - 00004000
004100*                  300-BUILD-NEW-ACCOUNT WAS FORCING EVERY NEW    00004100
004200*                  ACCOUNT TO A ZERO OPENING BALANCE REGARDLESS   00004200
004300*                  OF WHAT THE BRANCH REQUESTED (TICKET AMS-2377) 00004300
004400*--------------------------------------------------------------*  00004400
004500*                                                                 00004500
004600 IDENTIFICATION DIVISION.                                         00004600
004700 PROGRAM-ID. ACCTOPN.                                             00004700
004800 AUTHOR. D. STOUT.                                                00004800
004900 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.           00004900
005000 DATE-WRITTEN. 12/04/89.                                          00005000
005100 DATE-COMPILED.                                                   00005100
005200 SECURITY. CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS.   00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER. IBM-370.                                        00005500
005600 OBJECT-COMPUTER. IBM-370.                                        00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM                                           00005800
005900     UPSI-0 IS ACCTOPN-TRACE-SWITCH                               00005900
006000     CLASS NUMERIC-KEY-CLASS IS '0' THRU '9'.                     00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300     SELECT ACCT-REQ-FILE   ASSIGN TO ACCTREQ                     00006300
006400         ACCESS IS SEQUENTIAL                                     00006400
006500         FILE STATUS IS WS-ACCTREQ-STATUS.                        00006500
006600                                                                  00006600
006700     SELECT CUST-MASTER     ASSIGN TO CUSTOUT                     00006700
006800         ACCESS IS SEQUENTIAL                                     00006800
006900         FILE STATUS IS WS-CUSTMAST-STATUS.                       00006900
007000                                                                  00007000
007100     SELECT ACCT-OLD-MASTER ASSIGN TO ACCTOLD                     00007100
007200         ACCESS IS SEQUENTIAL                                     00007200
007300         FILE STATUS IS WS-ACCTOLD-STATUS.                        00007300
007400                                                                  00007400
007500     SELECT ACCT-NEW-MASTER ASSIGN TO ACCTNEW                     00007500
007600         ACCESS IS SEQUENTIAL                                     00007600
007700         FILE STATUS IS WS-ACCTNEW-STATUS.                        00007700
007800                                                                  00007800
007900     SELECT ACCT-RPT-FILE   ASSIGN TO ACCTOPRT                    00007900
008000         FILE STATUS IS WS-ACCTRPT-STATUS.                        00008000
008100*                                                                 00008100
008200 DATA DIVISION.                                                   00008200
008300 FILE SECTION.                                                    00008300
008400*                                                                 00008400
008500 FD  ACCT-REQ-FILE                                                00008500
008600     RECORDING MODE IS F.                                         00008600
008700 01  ACCT-REQ-REC.                                                00008700
008800     05  REQ-CUST-ID              PIC 9(09).                      00008800
008900     05  REQ-ACCT-TYPE            PIC X(04).                      00008900
009000         88  REQ-TYPE-CURRENT          VALUE 'CURR'.              00009000
009100         88  REQ-TYPE-SAVINGS          VALUE 'SAVN'.              00009100
009200     05  REQ-BALANCE               PIC S9(9)V99.                  00009200
009300     05  REQ-OVERDRAFT             PIC S9(7)V99.                  00009300
009400     05  REQ-INT-RATE              PIC S9(1)V99.                  00009400
009500     05  FILLER                    PIC X(09).                     00009500
009600*                                                                 00009600
009700 FD  CUST-MASTER                                                  00009700
009800     RECORDING MODE IS F.                                         00009800
009900 COPY CUSTCPY REPLACING ==:TAG:== BY ==CM-CUST==.                 00009900
010000*                                                                 00010000
010100 FD  ACCT-OLD-MASTER                                              00010100
010200     RECORDING MODE IS F.                                         00010200
010300 COPY ACCTCPY REPLACING ==:TAG:== BY ==OLD-ACCT==.                00010300
010400*                                                                 00010400
010500 FD  ACCT-NEW-MASTER                                              00010500
010600     RECORDING MODE IS F.                                         00010600
010700 COPY ACCTCPY REPLACING ==:TAG:== BY ==NEW-ACCT==.                00010700
010800*                                                                 00010800
010900 FD  ACCT-RPT-FILE                                                00010900
011000     RECORDING MODE IS F.                                         00011000
011100 01  REPORT-RECORD                PIC X(132).                     00011100
011200*                                                                 00011200
011300****************************************************************  00011300
011400 WORKING-STORAGE SECTION.                                         00011400
011500****************************************************************  00011500
011600*                                                                 00011600
011700 01  SYSTEM-DATE-AND-TIME.                                        00011700
011800     05  WS-RUN-DATE.                                             00011800
011900         10  WS-RUN-CCYY           PIC 9(4).                      00011900
012000         10  WS-RUN-MM             PIC 9(2).                      00012000
012100         10  WS-RUN-DD             PIC 9(2).                      00012100
012200     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE                      00012200
012300                                   PIC 9(8).                      00012300
012400     05  CURRENT-TIME.                                            00012400
012500         10  CURRENT-HOUR          PIC 9(2).                      00012500
012600         10  CURRENT-MINUTE        PIC 9(2).                      00012600
012700         10  CURRENT-SECOND        PIC 9(2).                      00012700
012800         10  CURRENT-HNDSEC        PIC 9(2).                      00012800
012900*                                                                 00012900
013000 01  WS-FIELDS.                                                   00013000
013100     05  WS-ACCTREQ-STATUS         PIC X(2) VALUE SPACES.         00013100
013200     05  WS-CUSTMAST-STATUS        PIC X(2) VALUE SPACES.         00013200
013300     05  WS-ACCTOLD-STATUS         PIC X(2) VALUE SPACES.         00013300
013400     05  WS-ACCTNEW-STATUS         PIC X(2) VALUE SPACES.         00013400
013500     05  WS-ACCTRPT-STATUS         PIC X(2) VALUE SPACES.         00013500
013600     05  WS-REQ-EOF                PIC X    VALUE 'N'.            00013600
013700         88  REQ-AT-EOF                 VALUE 'Y'.                00013700
013800     05  WS-FOUND-SW               PIC X    VALUE 'N'.            00013800
013900         88  CUST-WAS-FOUND             VALUE 'Y'.                00013900
014000     05  WS-TABLE-FULL-SW          PIC X    VALUE 'N'.            00014000
014100         88  ACCT-TABLE-IS-FULL         VALUE 'Y'.                00014100
014200     05  WS-SEQ-COUNTER            PIC S9(9) COMP-3 VALUE 0.      00014200
014300     05  WS-SEQ-LOW4               PIC 9(4)  COMP   VALUE 0.      00014300
014400     05  WS-SEQ-DIVIDE-QUOT        PIC S9(9) COMP-3 VALUE 0.      00014400
014500*                                                                 00014500
014600 01  REPORT-TOTALS.                                               00014600
014700     05  NUM-OPEN-REQUESTS         PIC S9(9) COMP-3 VALUE +0.     00014700
014800     05  NUM-OPEN-PROCESSED        PIC S9(9) COMP-3 VALUE +0.     00014800
014900     05  NUM-OPEN-REJECTED         PIC S9(9) COMP-3 VALUE +0.     00014900
015000*                                                                 00015000
015100*    ------------------------------------------------------       00015100
015200*    900-GENERATE-ACCT-ID WORK AREA - THE NEW ACCOUNT KEY IS      00015200
015300*    BUILT FROM THE RUN DATE, THE RUN TIME, AND A 4-DIGIT         00015300
015400*    WITHIN-RUN SEQUENCE COUNTER, LAID OUT LIKE THE UUID          00015400
015500*    STRINGS THE OWNING APPLICATION ITSELF GENERATES, SO THE      00015500
015600*    KEY "LOOKS RIGHT" TO ANY DOWNSTREAM PROCESS THAT PARSES      00015600
015700*    ACCT-ID BY POSITION (REQ AMS-2201).                          00015700
015800*    ------------------------------------------------------       00015800
015900 01  ACCT-ID-WORK-AREA.                                           00015900
016000     05  AID-SEGMENT-1             PIC X(08).                     00016000
016100     05  AID-DASH-1                PIC X VALUE '-'.               00016100
016200     05  AID-SEGMENT-2             PIC X(04).                     00016200
016300     05  AID-DASH-2                PIC X VALUE '-'.               00016300
016400     05  AID-SEGMENT-3             PIC X(04).                     00016400
016500     05  AID-DASH-3                PIC X VALUE '-'.               00016500
016600     05  AID-SEGMENT-4             PIC X(04).                     00016600
016700     05  AID-DASH-4                PIC X VALUE '-'.               00016700
016800     05  AID-SEGMENT-5             PIC X(11).                     00016800
016900 01  ACCT-ID-WORK-AREA-X REDEFINES ACCT-ID-WORK-AREA              00016900
017000                                   PIC X(36).                     00017000
017100*                                                                 00017100
017200*    ------------------------------------------------------       00017200
017300*    THE CUSTOMER TABLE - LOADED READ-ONLY, SAME 5000-ENTRY       00017300
017400*    CEILING AS CUSTMNT (SEE TSG STUDY 91-226).                   00017400
017500*    ------------------------------------------------------       00017500
017600 01  CUSTOMER-TABLE.                                              00017600
017700     05  CUST-TABLE-COUNT          PIC S9(5) COMP VALUE 0.        00017700
017800     05  CUST-TABLE-ENTRY OCCURS 1 TO 5000 TIMES                  00017800
017900             DEPENDING ON CUST-TABLE-COUNT                        00017900
018000             INDEXED BY CUST-IDX.                                 00018000
018100         10  TBL-CUST-ID           PIC 9(9).                      00018100
018200         10  TBL-CUST-REC-STATUS   PIC X(01).                     00018200
018300             88  TBL-CUST-ACTIVE        VALUE 'A'.                00018300
018400*                                                                 00018400
018500*    ------------------------------------------------------       00018500
018600*    THE ACCOUNT TABLE - THE WHOLE ACCOUNT MASTER LIVES HERE      00018600
018700*    FOR THE DURATION OF THE RUN, NEW ACCOUNTS ARE APPENDED       00018700
018800*    TO IT, AND IT IS RESTAPED TO ACCT-NEW-MASTER AT THE END.     00018800
018900*    ------------------------------------------------------       00018900
019000 01  ACCOUNT-TABLE.                                               00019000
019100     05  ACCT-TABLE-COUNT          PIC S9(5) COMP VALUE 0.        00019100
019200     05  ACCT-TABLE-ENTRY OCCURS 1 TO 8000 TIMES                  00019200
019300             DEPENDING ON ACCT-TABLE-COUNT                        00019300
019400             INDEXED BY ACCT-IDX.                                 00019400
019500         10  TBL-ACCT-ID           PIC X(36).                     00019500
019600         10  TBL-ACCT-TYPE         PIC X(04).                     00019600
019700         10  TBL-ACCT-BALANCE      PIC S9(9)V99 COMP-3.           00019700
019800         10  TBL-ACCT-CREATED-DATE PIC 9(08).                     00019800
019900         10  TBL-ACCT-STATUS       PIC X(07).                     00019900
020000         10  TBL-ACCT-CUST-ID      PIC 9(09).                     00020000
020100         10  TBL-ACCT-OVERDRAFT    PIC S9(9)V99 COMP-3.           00020100
020200         10  TBL-ACCT-INT-RATE     PIC S9(3)V99 COMP-3.           00020200
020300*                                                                 00020300
020400*    ------------------------------------------------------       00020400
020500*    REPORT LINES                                                 00020500
020600*    ------------------------------------------------------       00020600
020700 01  RPT-HEADER1.                                                 00020700
020800     05  FILLER                    PIC X(40)                      00020800
020900              VALUE 'ACCOUNT OPENING RUN            DATE: '.      00020900
021000     05  RPT-MM                    PIC 99.                        00021000
021100     05  FILLER                    PIC X VALUE '/'.               00021100
021200     05  RPT-DD                    PIC 99.                        00021200
021300     05  FILLER                    PIC X VALUE '/'.               00021300
021400     05  RPT-CCYY                  PIC 9999.                      00021400
021500     05  FILLER                    PIC X(20)                      00021500
021600              VALUE '   (mm/dd/ccyy)   T:'.                       00021600
021700     05  RPT-HH                    PIC 99.                        00021700
021800     05  FILLER                    PIC X VALUE ':'.               00021800
021900     05  RPT-MIN                   PIC 99.                        00021900
022000     05  FILLER                    PIC X(51) VALUE SPACES.        00022000
022100*                                                                 00022100
022200 01  RPT-DETAIL.                                                  00022200
022300     05  RPT-CUST-ID               PIC 9(9).                      00022300
022400     05  FILLER                    PIC X(02) VALUE SPACES.        00022400
022500     05  RPT-ACCT-TYPE             PIC X(04).                     00022500
022600     05  FILLER                    PIC X(02) VALUE SPACES.        00022600
022700     05  RPT-ACCT-ID               PIC X(36).                     00022700
022800     05  FILLER                    PIC X(02) VALUE SPACES.        00022800
022900     05  RPT-RESULT                PIC X(50) VALUE SPACES.        00022900
023000     05  FILLER                    PIC X(27) VALUE SPACES.        00023000
023100*                                                                 00023100
023200 01  RPT-STATS-HDR1.                                              00023200
023300     05  FILLER PIC X(26) VALUE 'ACCOUNTS OPENED TOTALS:   '.     00023300
023400     05  FILLER PIC X(106) VALUE SPACES.                          00023400
023500 01  RPT-STATS-DETAIL.                                            00023500
023600     05  FILLER PIC X(14) VALUE 'REQUESTS    : '.                 00023600
023700     05  RPT-NUM-REQ                PIC ZZZ,ZZZ,ZZ9.              00023700
023800     05  FILLER PIC X(104) VALUE SPACES.                          00023800
023900 01  RPT-STATS-DETAIL2.                                           00023900
024000     05  FILLER PIC X(14) VALUE 'OPENED      : '.                 00024000
024100     05  RPT-NUM-PROC               PIC ZZZ,ZZZ,ZZ9.              00024100
024200     05  FILLER PIC X(104) VALUE SPACES.                          00024200
024300 01  RPT-STATS-DETAIL3.                                           00024300
024400     05  FILLER PIC X(14) VALUE 'REJECTED    : '.                 00024400
024500     05  RPT-NUM-REJ                PIC ZZZ,ZZZ,ZZ9.              00024500
024600     05  FILLER PIC X(104) VALUE SPACES.                          00024600
024700*                                                                 00024700
024800****************************************************************  00024800
024900 PROCEDURE DIVISION.                                              00024900
025000****************************************************************  00025000
025100*                                                                 00025100
025200 000-MAIN.                                                        00025200
025300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00025300
025400     ACCEPT CURRENT-TIME FROM TIME.                               00025400
025500     DISPLAY 'ACCTOPN STARTED DATE = ' WS-RUN-DATE.               00025500
025600     IF ACCTOPN-TRACE-SWITCH                                      00025600
025700         DISPLAY 'ACCTOPN - TRACE SWITCH ON (UPSI-0)'             00025700
025800     END-IF.                                                      00025800
025900                                                                  00025900
026000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00026000
026100     PERFORM 750-LOAD-CUSTOMER-TABLE THRU 750-EXIT.               00026100
026200     PERFORM 755-LOAD-ACCOUNT-TABLE THRU 755-EXIT.                00026200
026300     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00026300
026400                                                                  00026400
026500     PERFORM 710-READ-REQ-FILE THRU 710-EXIT.                     00026500
026600     PERFORM 100-PROCESS-ACCT-REQUESTS THRU 100-EXIT              00026600
026700             UNTIL REQ-AT-EOF.                                    00026700
026800                                                                  00026800
026900     PERFORM 760-STORE-ACCOUNT-TABLE THRU 760-EXIT.               00026900
027000     PERFORM 850-REPORT-OPEN-STATS THRU 850-EXIT.                 00027000
027100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00027100
027200                                                                  00027200
027300     GOBACK.                                                      00027300
027400*                                                                 00027400
027500 100-PROCESS-ACCT-REQUESTS.                                       00027500
027600     ADD 1 TO NUM-OPEN-REQUESTS.                                  00027600
027700     IF ACCTOPN-TRACE-SWITCH                                      00027700
027800         DISPLAY 'TRACE - CUST-ID=' REQ-CUST-ID                   00027800
027900                 ' TYPE=' REQ-ACCT-TYPE                           00027900
028000                 ' BAL=' REQ-BALANCE                              00028000
028100     END-IF.                                                      00028100
028200                                                                  00028200
028300     PERFORM 200-VALIDATE-CUSTOMER THRU 200-EXIT.                 00028300
028400     IF NOT CUST-WAS-FOUND                                        00028400
028500         MOVE REQ-CUST-ID  TO RPT-CUST-ID                         00028500
028600         MOVE REQ-ACCT-TYPE TO RPT-ACCT-TYPE                      00028600
028700         MOVE SPACES        TO RPT-ACCT-ID                        00028700
028800         MOVE 'REJECTED - CUSTOMER NOT FOUND'                     00028800
028900             TO RPT-RESULT                                        00028900
029000         WRITE REPORT-RECORD FROM RPT-DETAIL                      00029000
029100         ADD 1 TO NUM-OPEN-REJECTED                               00029100
029200         GO TO 100-EXIT                                           00029200
029300     END-IF.                                                      00029300
029400                                                                  00029400
029500     IF ACCT-TABLE-IS-FULL                                        00029500
029600         MOVE REQ-CUST-ID  TO RPT-CUST-ID                         00029600
029700         MOVE REQ-ACCT-TYPE TO RPT-ACCT-TYPE                      00029700
029800         MOVE SPACES        TO RPT-ACCT-ID                        00029800
029900         MOVE 'REJECTED - ACCOUNT TABLE FULL'                     00029900
030000             TO RPT-RESULT                                        00030000
030100         WRITE REPORT-RECORD FROM RPT-DETAIL                      00030100
030200         ADD 1 TO NUM-OPEN-REJECTED                               00030200
030300         GO TO 100-EXIT                                           00030300
030400     END-IF.                                                      00030400
030500                                                                  00030500
030600     PERFORM 900-GENERATE-ACCT-ID THRU 900-EXIT.                  00030600
030700     PERFORM 300-BUILD-NEW-ACCOUNT THRU 300-EXIT.                 00030700
030800     PERFORM 400-ADD-TO-ACCOUNT-TABLE THRU 400-EXIT.              00030800
030900                                                                  00030900
031000     MOVE REQ-CUST-ID    TO RPT-CUST-ID.                          00031000
031100     MOVE REQ-ACCT-TYPE  TO RPT-ACCT-TYPE.                        00031100
031200     MOVE ACCT-ID-WORK-AREA-X TO RPT-ACCT-ID.                     00031200
031300     MOVE 'ACCOUNT OPENED' TO RPT-RESULT.                         00031300
031400     WRITE REPORT-RECORD FROM RPT-DETAIL.                         00031400
031500     ADD 1 TO NUM-OPEN-PROCESSED.                                 00031500
031600                                                                  00031600
031700     PERFORM 710-READ-REQ-FILE THRU 710-EXIT.                     00031700
031800 100-EXIT.                                                        00031800
031900     EXIT.                                                        00031900
032000*                                                                 00032000
032100 200-VALIDATE-CUSTOMER.                                           00032100
032200     MOVE 'N' TO WS-FOUND-SW.                                     00032200
032300     PERFORM 210-CHECK-CUST-ENTRY THRU 210-EXIT                   00032300
032400             VARYING CUST-IDX FROM 1 BY 1                         00032400
032500             UNTIL CUST-IDX > CUST-TABLE-COUNT                    00032500
032600             OR CUST-WAS-FOUND.                                   00032600
032700 200-EXIT.                                                        00032700
032800     EXIT.                                                        00032800
032900*                                                                 00032900
033000 210-CHECK-CUST-ENTRY.                                            00033000
033100     IF TBL-CUST-ID(CUST-IDX) = REQ-CUST-ID                       00033100
033200       AND TBL-CUST-ACTIVE(CUST-IDX)                              00033200
033300         MOVE 'Y' TO WS-FOUND-SW                                  00033300
033400     END-IF.                                                      00033400
033500 210-EXIT.                                                        00033500
033600     EXIT.                                                        00033600
033700*                                                                 00033700
033800 300-BUILD-NEW-ACCOUNT.                                           00033800
033900     SET ACCT-IDX TO ACCT-TABLE-COUNT.                            00033900
034000     SET ACCT-IDX UP BY 1.                                        00034000
034100     MOVE ACCT-ID-WORK-AREA-X TO TBL-ACCT-ID(ACCT-IDX).           00034100
034200     MOVE REQ-ACCT-TYPE       TO TBL-ACCT-TYPE(ACCT-IDX).         00034200
034300     MOVE REQ-BALANCE         TO TBL-ACCT-BALANCE(ACCT-IDX).      00034300
034400     MOVE WS-RUN-DATE-N       TO TBL-ACCT-CREATED-DATE(ACCT-IDX). 00034400
034500     MOVE 'CREATED'           TO TBL-ACCT-STATUS(ACCT-IDX).       00034500
034600     MOVE REQ-CUST-ID         TO TBL-ACCT-CUST-ID(ACCT-IDX).      00034600
034700     IF REQ-TYPE-SAVINGS                                          00034700
034800         MOVE ZERO            TO TBL-ACCT-OVERDRAFT(ACCT-IDX)     00034800
034900         MOVE REQ-INT-RATE    TO TBL-ACCT-INT-RATE(ACCT-IDX)      00034900
035000     ELSE                                                         00035000
035100         MOVE REQ-OVERDRAFT   TO TBL-ACCT-OVERDRAFT(ACCT-IDX)     00035100
035200         MOVE ZERO            TO TBL-ACCT-INT-RATE(ACCT-IDX)      00035200
035300     END-IF.                                                      00035300
035400 300-EXIT.                                                        00035400
035500     EXIT.                                                        00035500
035600*                                                                 00035600
035700 400-ADD-TO-ACCOUNT-TABLE.                                        00035700
035800     ADD 1 TO ACCT-TABLE-COUNT.                                   00035800
035900 400-EXIT.                                                        00035900
036000     EXIT.                                                        00036000
036100*                                                                 00036100
036200*    ------------------------------------------------------       00036200
036300*    700-SERIES FILE HANDLING                                     00036300
036400*    ------------------------------------------------------       00036400
036500 700-OPEN-FILES.                                                  00036500
036600     OPEN INPUT  ACCT-REQ-FILE                                    00036600
036700                 CUST-MASTER                                      00036700
036800                 ACCT-OLD-MASTER                                  00036800
036900          OUTPUT ACCT-NEW-MASTER                                  00036900
037000                 ACCT-RPT-FILE.                                   00037000
037100     IF WS-ACCTREQ-STATUS NOT = '00'                              00037100
037200         DISPLAY 'ERROR OPENING REQUEST FILE. RC: '               00037200
037300                 WS-ACCTREQ-STATUS                                00037300
037400         MOVE 16 TO RETURN-CODE                                   00037400
037500         MOVE 'Y' TO WS-REQ-EOF                                   00037500
037600     END-IF.                                                      00037600
037700     IF WS-CUSTMAST-STATUS NOT = '00'                             00037700
037800         DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC: '            00037800
037900                 WS-CUSTMAST-STATUS                               00037900
038000         MOVE 16 TO RETURN-CODE                                   00038000
038100         MOVE 'Y' TO WS-REQ-EOF                                   00038100
038200     END-IF.                                                      00038200
038300 700-EXIT.                                                        00038300
038400     EXIT.                                                        00038400
038500*                                                                 00038500
038600 710-READ-REQ-FILE.                                               00038600
038700     READ ACCT-REQ-FILE                                           00038700
038800         AT END                                                   00038800
038900             MOVE 'Y' TO WS-REQ-EOF                               00038900
039000     END-READ.                                                    00039000
039100 710-EXIT.                                                        00039100
039200     EXIT.                                                        00039200
039300*                                                                 00039300
039400 750-LOAD-CUSTOMER-TABLE.                                         00039400
039500     MOVE 0 TO CUST-TABLE-COUNT.                                  00039500
039600     READ CUST-MASTER                                             00039600
039700         AT END                                                   00039700
039800             MOVE HIGH-VALUES TO CM-CUST-KEY-ALPHA                00039800
039900     END-READ.                                                    00039900
040000     PERFORM 752-LOAD-ONE-CUSTOMER THRU 752-EXIT                  00040000
040100             UNTIL CM-CUST-KEY-ALPHA = HIGH-VALUES.               00040100
040200 750-EXIT.                                                        00040200
040300     EXIT.                                                        00040300
040400*                                                                 00040400
040500 752-LOAD-ONE-CUSTOMER.                                           00040500
040600     IF CUST-TABLE-COUNT < 5000                                   00040600
040700         ADD 1 TO CUST-TABLE-COUNT                                00040700
040800         MOVE CM-CUST-ID          TO TBL-CUST-ID(CUST-TABLE-COUNT)00040800
040900         MOVE CM-CUST-REC-STATUS  TO                              00040900
041000                 TBL-CUST-REC-STATUS(CUST-TABLE-COUNT)            00041000
041100     END-IF.                                                      00041100
041200     READ CUST-MASTER                                             00041200
041300         AT END                                                   00041300
041400             MOVE HIGH-VALUES TO CM-CUST-KEY-ALPHA                00041400
041500     END-READ.                                                    00041500
041600 752-EXIT.                                                        00041600
041700     EXIT.                                                        00041700
041800*                                                                 00041800
041900 755-LOAD-ACCOUNT-TABLE.                                          00041900
042000     MOVE 0 TO ACCT-TABLE-COUNT.                                  00042000
042100     READ ACCT-OLD-MASTER                                         00042100
042200         AT END                                                   00042200
042300             MOVE HIGH-VALUES TO OLD-ACCT-ID                      00042300
042400     END-READ.                                                    00042400
042500     PERFORM 757-LOAD-ONE-ACCOUNT THRU 757-EXIT                   00042500
042600             UNTIL OLD-ACCT-ID = HIGH-VALUES.                     00042600
042700 755-EXIT.                                                        00042700
042800     EXIT.                                                        00042800
042900*                                                                 00042900
043000 757-LOAD-ONE-ACCOUNT.                                            00043000
043100     IF ACCT-TABLE-COUNT >= 8000                                  00043100
043200         MOVE 'Y' TO WS-TABLE-FULL-SW                             00043200
043300         DISPLAY 'ACCTOPN - ACCOUNT TABLE FULL AT LOAD TIME'      00043300
043400         MOVE HIGH-VALUES TO OLD-ACCT-ID                          00043400
043500         GO TO 757-EXIT                                           00043500
043600     END-IF.                                                      00043600
043700                                                                  00043700
043800     ADD 1 TO ACCT-TABLE-COUNT.                                   00043800
043900     SET ACCT-IDX TO ACCT-TABLE-COUNT.                            00043900
044000     MOVE OLD-ACCT-ID           TO TBL-ACCT-ID(ACCT-IDX).         00044000
044100     MOVE OLD-ACCT-TYPE         TO TBL-ACCT-TYPE(ACCT-IDX).       00044100
044200     MOVE OLD-ACCT-BALANCE      TO TBL-ACCT-BALANCE(ACCT-IDX).    00044200
044300     MOVE OLD-ACCT-CREATED-DATE TO                                00044300
044400             TBL-ACCT-CREATED-DATE(ACCT-IDX).                     00044400
044500     MOVE OLD-ACCT-STATUS       TO TBL-ACCT-STATUS(ACCT-IDX).     00044500
044600     MOVE OLD-ACCT-CUST-ID      TO TBL-ACCT-CUST-ID(ACCT-IDX).    00044600
044700     MOVE OLD-ACCT-OVERDRAFT    TO TBL-ACCT-OVERDRAFT(ACCT-IDX).  00044700
044800     MOVE OLD-ACCT-INT-RATE     TO TBL-ACCT-INT-RATE(ACCT-IDX).   00044800
044900                                                                  00044900
045000     READ ACCT-OLD-MASTER                                         00045000
045100         AT END                                                   00045100
045200             MOVE HIGH-VALUES TO OLD-ACCT-ID                      00045200
045300     END-READ.                                                    00045300
045400 757-EXIT.                                                        00045400
045500     EXIT.                                                        00045500
045600*                                                                 00045600
045700 760-STORE-ACCOUNT-TABLE.                                         00045700
045800     PERFORM 765-WRITE-ONE-ACCOUNT THRU 765-EXIT                  00045800
045900             VARYING ACCT-IDX FROM 1 BY 1                         00045900
046000             UNTIL ACCT-IDX > ACCT-TABLE-COUNT.                   00046000
046100 760-EXIT.                                                        00046100
046200     EXIT.                                                        00046200
046300*                                                                 00046300
046400 765-WRITE-ONE-ACCOUNT.                                           00046400
046500     MOVE TBL-ACCT-ID(ACCT-IDX)     TO NEW-ACCT-ID                00046500
046600     MOVE TBL-ACCT-TYPE(ACCT-IDX)   TO NEW-ACCT-TYPE              00046600
046700     MOVE TBL-ACCT-BALANCE(ACCT-IDX) TO NEW-ACCT-BALANCE          00046700
046800     MOVE TBL-ACCT-CREATED-DATE(ACCT-IDX) TO                      00046800
046900             NEW-ACCT-CREATED-DATE                                00046900
047000     MOVE TBL-ACCT-STATUS(ACCT-IDX) TO NEW-ACCT-STATUS            00047000
047100     MOVE TBL-ACCT-CUST-ID(ACCT-IDX) TO NEW-ACCT-CUST-ID          00047100
047200     MOVE TBL-ACCT-OVERDRAFT(ACCT-IDX) TO NEW-ACCT-OVERDRAFT      00047200
047300     MOVE TBL-ACCT-INT-RATE(ACCT-IDX) TO NEW-ACCT-INT-RATE        00047300
047400     WRITE NEW-ACCT-RECORD.                                       00047400
047500 765-EXIT.                                                        00047500
047600     EXIT.                                                        00047600
047700*                                                                 00047700
047800 790-CLOSE-FILES.                                                 00047800
047900     CLOSE ACCT-REQ-FILE                                          00047900
048000           CUST-MASTER                                            00048000
048100           ACCT-OLD-MASTER                                        00048100
048200           ACCT-NEW-MASTER                                        00048200
048300           ACCT-RPT-FILE.                                         00048300
048400 790-EXIT.                                                        00048400
048500     EXIT.                                                        00048500
048600*                                                                 00048600
048700*    ------------------------------------------------------       00048700
048800*    900-GENERATE-ACCT-ID - BUILDS A 36-BYTE PSEUDO-UNIQUE        00048800
048900*    KEY FROM THE RUN DATE, THE RUN TIME, AND A WITHIN-RUN        00048900
049000*    SEQUENCE COUNTER.  UNIQUE WITHIN A RUN BY CONSTRUCTION       00049000
049100*    (THE COUNTER NEVER REPEATS); UNIQUE ACROSS RUNS BECAUSE      00049100
049200*    TWO RUNS NEVER SHARE BOTH A RUN DATE AND A RUN TIME TO       00049200
049300*    THE HUNDREDTH OF A SECOND.                                   00049300
049400*    ------------------------------------------------------       00049400
049500 900-GENERATE-ACCT-ID.                                            00049500
049600     ADD 1 TO WS-SEQ-COUNTER.                                     00049600
049700     DIVIDE WS-SEQ-COUNTER BY 10000                               00049700
049800         GIVING WS-SEQ-DIVIDE-QUOT                                00049800
049900         REMAINDER WS-SEQ-LOW4.                                   00049900
050000     MOVE WS-RUN-DATE-N   TO AID-SEGMENT-1.                       00050000
050100     MOVE CURRENT-HOUR    TO AID-SEGMENT-2(1:2).                  00050100
050200     MOVE CURRENT-MINUTE  TO AID-SEGMENT-2(3:2).                  00050200
050300     MOVE CURRENT-SECOND  TO AID-SEGMENT-3(1:2).                  00050300
050400     MOVE CURRENT-HNDSEC  TO AID-SEGMENT-3(3:2).                  00050400
050500     MOVE WS-SEQ-LOW4     TO AID-SEGMENT-4.                       00050500
050600     MOVE WS-SEQ-COUNTER  TO AID-SEGMENT-5(1:9).                  00050600
050700     MOVE '00'            TO AID-SEGMENT-5(10:2).                 00050700
050800 900-EXIT.                                                        00050800
050900     EXIT.                                                        00050900
051000*                                                                 00051000
051100*    ------------------------------------------------------       00051100
051200*    REPORT PARAGRAPHS                                            00051200
051300*    ------------------------------------------------------       00051300
051400 800-INIT-REPORT.                                                 00051400
051500     MOVE WS-RUN-CCYY TO RPT-CCYY.                                00051500
051600     MOVE WS-RUN-MM   TO RPT-MM.                                  00051600
051700     MOVE WS-RUN-DD   TO RPT-DD.                                  00051700
051800     MOVE CURRENT-HOUR   TO RPT-HH.                               00051800
051900     MOVE CURRENT-MINUTE TO RPT-MIN.                              00051900
052000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00052000
052100 800-EXIT.                                                        00052100
052200     EXIT.                                                        00052200
052300*                                                                 00052300
052400 850-REPORT-OPEN-STATS.                                           00052400
052500     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00052500
052600     MOVE NUM-OPEN-REQUESTS TO RPT-NUM-REQ.                       00052600
052700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00052700
052800     MOVE NUM-OPEN-PROCESSED TO RPT-NUM-PROC.                     00052800
052900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL2 AFTER 1.          00052900
053000     MOVE NUM-OPEN-REJECTED TO RPT-NUM-REJ.                       00053000
053100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL3 AFTER 1.          00053100
053200 850-EXIT.                                                        00053200
053300     EXIT.                                                        00053300
