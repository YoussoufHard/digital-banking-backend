****************************************************************
* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK
* ALL RIGHTS RESERVED
****************************************************************
* PROGRAM:  ACCTOPN
*
* AUTHOR :  D. STOUT
* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS
* DATE-WRITTEN: 12/04/89
* DATE-COMPILED:
* SECURITY: CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS
*
* OPENS NEW CURRENT AND SAVINGS ACCOUNTS AGAINST THE BANK ACCOUNT
* MASTER.  READS A SEQUENTIAL ACCOUNT-OPEN-REQUEST FILE, VALIDATES
* EACH REQUEST'S OWNING CUSTOMER EXISTS ON THE CUSTOMER MASTER,
* ASSIGNS A NEW ACCT-ID AND BUILDS THE ACCOUNT RECORD, THEN ADDS
* IT TO THE BANK ACCOUNT MASTER.
*
* BOTH MASTERS ARE LOADED ENTIRE INTO WORKING-STORAGE TABLES AT
* THE START OF THE RUN (SAME TECHNIQUE AS CUSTMNT - SEE ITS
* HEADER) - THE CUSTOMER TABLE IS READ-ONLY HERE, THE ACCOUNT
* TABLE GROWS BY ONE ENTRY PER ACCOUNT OPENED AND IS REWRITTEN
* WHOLESALE TO THE NEW ACCOUNT MASTER AT END OF RUN.
*
*--------------------------------------------------------------*
* CHANGE LOG
*--------------------------------------------------------------*
* 1989-12-04  DS   ORIGINAL PROGRAM - CURRENT ACCOUNTS ONLY
* 1992-05-20  RLH  ADDED SAVINGS ACCOUNT OPENING (ACCT-TYPE SAVN)
*                  TO GO WITH THE NEW SAVINGS PRODUCT LINE
* 1996-03-19  KMB  CONVERTED CUSTOMER LOOKUP FROM A MATCHED
*                  SEQUENTIAL PASS TO AN IN-MEMORY TABLE SEARCH -
*                  REQUEST FILE NO LONGER NEEDS PRESORTING
* 1999-01-11  KMB  Y2K - ACCT-CREATED-DATE CONFIRMED CCYYMMDD,
*                  900-GENERATE-ACCT-ID CONFIRMED DATE-INDEPENDENT
* 2004-03-05  PNS  REWORKED 900-GENERATE-ACCT-ID FOR THE NEW
*                  36-BYTE ACCOUNT KEY FORMAT (REQ AMS-2201)
* 2009-01-14  PNS  ADDED UPSI-0 TEST TRACE SWITCH, SAME AS CUSTMNT
*                  (TICKET HD-6602)
* 2011-06-08  KMB  ADDED REQ-BALANCE TO THE OPEN-REQUEST RECORD -
*                  300-BUILD-NEW-ACCOUNT WAS FORCING EVERY NEW
*                  ACCOUNT TO A ZERO OPENING BALANCE REGARDLESS
*                  OF WHAT THE BRANCH REQUESTED (TICKET AMS-2377)
*--------------------------------------------------------------*
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. ACCTOPN.
 AUTHOR. D. STOUT.
 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.
 DATE-WRITTEN. 12/04/89.
 DATE-COMPILED.
 SECURITY. CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 IS ACCTOPN-TRACE-SWITCH
     CLASS NUMERIC-KEY-CLASS IS '0' THRU '9'.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT ACCT-REQ-FILE   ASSIGN TO ACCTREQ
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-ACCTREQ-STATUS.

     SELECT CUST-MASTER     ASSIGN TO CUSTOUT
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-CUSTMAST-STATUS.

     SELECT ACCT-OLD-MASTER ASSIGN TO ACCTOLD
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-ACCTOLD-STATUS.

     SELECT ACCT-NEW-MASTER ASSIGN TO ACCTNEW
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-ACCTNEW-STATUS.

     SELECT ACCT-RPT-FILE   ASSIGN TO ACCTOPRT
         FILE STATUS IS WS-ACCTRPT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  ACCT-REQ-FILE
     RECORDING MODE IS F.
 01  ACCT-REQ-REC.
     05  REQ-CUST-ID              PIC 9(09).
     05  REQ-ACCT-TYPE            PIC X(04).
         88  REQ-TYPE-CURRENT          VALUE 'CURR'.
         88  REQ-TYPE-SAVINGS          VALUE 'SAVN'.
     05  REQ-BALANCE               PIC S9(9)V99.
     05  REQ-OVERDRAFT             PIC S9(7)V99.
     05  REQ-INT-RATE              PIC S9(1)V99.
     05  FILLER                    PIC X(09).
*
 FD  CUST-MASTER
     RECORDING MODE IS F.
 COPY CUSTCPY REPLACING ==:TAG:== BY ==CM-CUST==.
*
 FD  ACCT-OLD-MASTER
     RECORDING MODE IS F.
 COPY ACCTCPY REPLACING ==:TAG:== BY ==OLD-ACCT==.
*
 FD  ACCT-NEW-MASTER
     RECORDING MODE IS F.
 COPY ACCTCPY REPLACING ==:TAG:== BY ==NEW-ACCT==.
*
 FD  ACCT-RPT-FILE
     RECORDING MODE IS F.
 01  REPORT-RECORD                PIC X(132).
*
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
*
 01  SYSTEM-DATE-AND-TIME.
     05  WS-RUN-DATE.
         10  WS-RUN-CCYY           PIC 9(4).
         10  WS-RUN-MM             PIC 9(2).
         10  WS-RUN-DD             PIC 9(2).
     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
                                   PIC 9(8).
     05  CURRENT-TIME.
         10  CURRENT-HOUR          PIC 9(2).
         10  CURRENT-MINUTE        PIC 9(2).
         10  CURRENT-SECOND        PIC 9(2).
         10  CURRENT-HNDSEC        PIC 9(2).
*
 01  WS-FIELDS.
     05  WS-ACCTREQ-STATUS         PIC X(2) VALUE SPACES.
     05  WS-CUSTMAST-STATUS        PIC X(2) VALUE SPACES.
     05  WS-ACCTOLD-STATUS         PIC X(2) VALUE SPACES.
     05  WS-ACCTNEW-STATUS         PIC X(2) VALUE SPACES.
     05  WS-ACCTRPT-STATUS         PIC X(2) VALUE SPACES.
     05  WS-REQ-EOF                PIC X    VALUE 'N'.
         88  REQ-AT-EOF                 VALUE 'Y'.
     05  WS-FOUND-SW               PIC X    VALUE 'N'.
         88  CUST-WAS-FOUND             VALUE 'Y'.
     05  WS-TABLE-FULL-SW          PIC X    VALUE 'N'.
         88  ACCT-TABLE-IS-FULL         VALUE 'Y'.
     05  WS-SEQ-COUNTER            PIC S9(9) COMP-3 VALUE 0.
     05  WS-SEQ-LOW4               PIC 9(4)  COMP   VALUE 0.
     05  WS-SEQ-DIVIDE-QUOT        PIC S9(9) COMP-3 VALUE 0.
*
 01  REPORT-TOTALS.
     05  NUM-OPEN-REQUESTS         PIC S9(9) COMP-3 VALUE +0.
     05  NUM-OPEN-PROCESSED        PIC S9(9) COMP-3 VALUE +0.
     05  NUM-OPEN-REJECTED         PIC S9(9) COMP-3 VALUE +0.
*
*    ------------------------------------------------------
*    900-GENERATE-ACCT-ID WORK AREA - THE NEW ACCOUNT KEY IS
*    BUILT FROM THE RUN DATE, THE RUN TIME, AND A 4-DIGIT
*    WITHIN-RUN SEQUENCE COUNTER, LAID OUT LIKE THE UUID
*    STRINGS THE OWNING APPLICATION ITSELF GENERATES, SO THE
*    KEY "LOOKS RIGHT" TO ANY DOWNSTREAM PROCESS THAT PARSES
*    ACCT-ID BY POSITION (REQ AMS-2201).
*    ------------------------------------------------------
 01  ACCT-ID-WORK-AREA.
     05  AID-SEGMENT-1             PIC X(08).
     05  AID-DASH-1                PIC X VALUE '-'.
     05  AID-SEGMENT-2             PIC X(04).
     05  AID-DASH-2                PIC X VALUE '-'.
     05  AID-SEGMENT-3             PIC X(04).
     05  AID-DASH-3                PIC X VALUE '-'.
     05  AID-SEGMENT-4             PIC X(04).
     05  AID-DASH-4                PIC X VALUE '-'.
     05  AID-SEGMENT-5             PIC X(11).
 01  ACCT-ID-WORK-AREA-X REDEFINES ACCT-ID-WORK-AREA
                                   PIC X(36).
*
*    ------------------------------------------------------
*    THE CUSTOMER TABLE - LOADED READ-ONLY, SAME 5000-ENTRY
*    CEILING AS CUSTMNT (SEE TSG STUDY 91-226).
*    ------------------------------------------------------
 01  CUSTOMER-TABLE.
     05  CUST-TABLE-COUNT          PIC S9(5) COMP VALUE 0.
     05  CUST-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON CUST-TABLE-COUNT
             INDEXED BY CUST-IDX.
         10  TBL-CUST-ID           PIC 9(9).
         10  TBL-CUST-REC-STATUS   PIC X(01).
             88  TBL-CUST-ACTIVE        VALUE 'A'.
*
*    ------------------------------------------------------
*    THE ACCOUNT TABLE - THE WHOLE ACCOUNT MASTER LIVES HERE
*    FOR THE DURATION OF THE RUN, NEW ACCOUNTS ARE APPENDED
*    TO IT, AND IT IS RESTAPED TO ACCT-NEW-MASTER AT THE END.
*    ------------------------------------------------------
 01  ACCOUNT-TABLE.
     05  ACCT-TABLE-COUNT          PIC S9(5) COMP VALUE 0.
     05  ACCT-TABLE-ENTRY OCCURS 1 TO 8000 TIMES
             DEPENDING ON ACCT-TABLE-COUNT
             INDEXED BY ACCT-IDX.
         10  TBL-ACCT-ID           PIC X(36).
         10  TBL-ACCT-TYPE         PIC X(04).
         10  TBL-ACCT-BALANCE      PIC S9(9)V99 COMP-3.
         10  TBL-ACCT-CREATED-DATE PIC 9(08).
         10  TBL-ACCT-STATUS       PIC X(07).
         10  TBL-ACCT-CUST-ID      PIC 9(09).
         10  TBL-ACCT-OVERDRAFT    PIC S9(9)V99 COMP-3.
         10  TBL-ACCT-INT-RATE     PIC S9(3)V99 COMP-3.
*
*    ------------------------------------------------------
*    REPORT LINES
*    ------------------------------------------------------
 01  RPT-HEADER1.
     05  FILLER                    PIC X(40)
              VALUE 'ACCOUNT OPENING RUN            DATE: '.
     05  RPT-MM                    PIC 99.
     05  FILLER                    PIC X VALUE '/'.
     05  RPT-DD                    PIC 99.
     05  FILLER                    PIC X VALUE '/'.
     05  RPT-CCYY                  PIC 9999.
     05  FILLER                    PIC X(20)
              VALUE '   (mm/dd/ccyy)   T:'.
     05  RPT-HH                    PIC 99.
     05  FILLER                    PIC X VALUE ':'.
     05  RPT-MIN                   PIC 99.
     05  FILLER                    PIC X(51) VALUE SPACES.
*
 01  RPT-DETAIL.
     05  RPT-CUST-ID               PIC 9(9).
     05  FILLER                    PIC X(02) VALUE SPACES.
     05  RPT-ACCT-TYPE             PIC X(04).
     05  FILLER                    PIC X(02) VALUE SPACES.
     05  RPT-ACCT-ID               PIC X(36).
     05  FILLER                    PIC X(02) VALUE SPACES.
     05  RPT-RESULT                PIC X(50) VALUE SPACES.
     05  FILLER                    PIC X(27) VALUE SPACES.
*
 01  RPT-STATS-HDR1.
     05  FILLER PIC X(26) VALUE 'ACCOUNTS OPENED TOTALS:   '.
     05  FILLER PIC X(106) VALUE SPACES.
 01  RPT-STATS-DETAIL.
     05  FILLER PIC X(14) VALUE 'REQUESTS    : '.
     05  RPT-NUM-REQ                PIC ZZZ,ZZZ,ZZ9.
     05  FILLER PIC X(104) VALUE SPACES.
 01  RPT-STATS-DETAIL2.
     05  FILLER PIC X(14) VALUE 'OPENED      : '.
     05  RPT-NUM-PROC               PIC ZZZ,ZZZ,ZZ9.
     05  FILLER PIC X(104) VALUE SPACES.
 01  RPT-STATS-DETAIL3.
     05  FILLER PIC X(14) VALUE 'REJECTED    : '.
     05  RPT-NUM-REJ                PIC ZZZ,ZZZ,ZZ9.
     05  FILLER PIC X(104) VALUE SPACES.
*
****************************************************************
 PROCEDURE DIVISION.
****************************************************************
*
 000-MAIN.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     ACCEPT CURRENT-TIME FROM TIME.
     DISPLAY 'ACCTOPN STARTED DATE = ' WS-RUN-DATE.
     IF ACCTOPN-TRACE-SWITCH
         DISPLAY 'ACCTOPN - TRACE SWITCH ON (UPSI-0)'
     END-IF.

     PERFORM 700-OPEN-FILES THRU 700-EXIT.
     PERFORM 750-LOAD-CUSTOMER-TABLE THRU 750-EXIT.
     PERFORM 755-LOAD-ACCOUNT-TABLE THRU 755-EXIT.
     PERFORM 800-INIT-REPORT THRU 800-EXIT.

     PERFORM 710-READ-REQ-FILE THRU 710-EXIT.
     PERFORM 100-PROCESS-ACCT-REQUESTS THRU 100-EXIT
             UNTIL REQ-AT-EOF.

     PERFORM 760-STORE-ACCOUNT-TABLE THRU 760-EXIT.
     PERFORM 850-REPORT-OPEN-STATS THRU 850-EXIT.
     PERFORM 790-CLOSE-FILES THRU 790-EXIT.

     GOBACK.
*
 100-PROCESS-ACCT-REQUESTS.
     ADD 1 TO NUM-OPEN-REQUESTS.
     IF ACCTOPN-TRACE-SWITCH
         DISPLAY 'TRACE - CUST-ID=' REQ-CUST-ID
                 ' TYPE=' REQ-ACCT-TYPE
                 ' BAL=' REQ-BALANCE
     END-IF.

     PERFORM 200-VALIDATE-CUSTOMER THRU 200-EXIT.
     IF NOT CUST-WAS-FOUND
         MOVE REQ-CUST-ID  TO RPT-CUST-ID
         MOVE REQ-ACCT-TYPE TO RPT-ACCT-TYPE
         MOVE SPACES        TO RPT-ACCT-ID
         MOVE 'REJECTED - CUSTOMER NOT FOUND'
             TO RPT-RESULT
         WRITE REPORT-RECORD FROM RPT-DETAIL
         ADD 1 TO NUM-OPEN-REJECTED
         GO TO 100-EXIT
     END-IF.

     IF ACCT-TABLE-IS-FULL
         MOVE REQ-CUST-ID  TO RPT-CUST-ID
         MOVE REQ-ACCT-TYPE TO RPT-ACCT-TYPE
         MOVE SPACES        TO RPT-ACCT-ID
         MOVE 'REJECTED - ACCOUNT TABLE FULL'
             TO RPT-RESULT
         WRITE REPORT-RECORD FROM RPT-DETAIL
         ADD 1 TO NUM-OPEN-REJECTED
         GO TO 100-EXIT
     END-IF.

     PERFORM 900-GENERATE-ACCT-ID THRU 900-EXIT.
     PERFORM 300-BUILD-NEW-ACCOUNT THRU 300-EXIT.
     PERFORM 400-ADD-TO-ACCOUNT-TABLE THRU 400-EXIT.

     MOVE REQ-CUST-ID    TO RPT-CUST-ID.
     MOVE REQ-ACCT-TYPE  TO RPT-ACCT-TYPE.
     MOVE ACCT-ID-WORK-AREA-X TO RPT-ACCT-ID.
     MOVE 'ACCOUNT OPENED' TO RPT-RESULT.
     WRITE REPORT-RECORD FROM RPT-DETAIL.
     ADD 1 TO NUM-OPEN-PROCESSED.

     PERFORM 710-READ-REQ-FILE THRU 710-EXIT.
 100-EXIT.
     EXIT.
*
 200-VALIDATE-CUSTOMER.
     MOVE 'N' TO WS-FOUND-SW.
     PERFORM 210-CHECK-CUST-ENTRY THRU 210-EXIT
             VARYING CUST-IDX FROM 1 BY 1
             UNTIL CUST-IDX > CUST-TABLE-COUNT
             OR CUST-WAS-FOUND.
 200-EXIT.
     EXIT.
*
 210-CHECK-CUST-ENTRY.
     IF TBL-CUST-ID(CUST-IDX) = REQ-CUST-ID
       AND TBL-CUST-ACTIVE(CUST-IDX)
         MOVE 'Y' TO WS-FOUND-SW
     END-IF.
 210-EXIT.
     EXIT.
*
 300-BUILD-NEW-ACCOUNT.
     SET ACCT-IDX TO ACCT-TABLE-COUNT.
     SET ACCT-IDX UP BY 1.
     MOVE ACCT-ID-WORK-AREA-X TO TBL-ACCT-ID(ACCT-IDX).
     MOVE REQ-ACCT-TYPE       TO TBL-ACCT-TYPE(ACCT-IDX).
     MOVE REQ-BALANCE         TO TBL-ACCT-BALANCE(ACCT-IDX).
     MOVE WS-RUN-DATE-N       TO TBL-ACCT-CREATED-DATE(ACCT-IDX).
     MOVE 'CREATED'           TO TBL-ACCT-STATUS(ACCT-IDX).
     MOVE REQ-CUST-ID         TO TBL-ACCT-CUST-ID(ACCT-IDX).
     IF REQ-TYPE-SAVINGS
         MOVE ZERO            TO TBL-ACCT-OVERDRAFT(ACCT-IDX)
         MOVE REQ-INT-RATE    TO TBL-ACCT-INT-RATE(ACCT-IDX)
     ELSE
         MOVE REQ-OVERDRAFT   TO TBL-ACCT-OVERDRAFT(ACCT-IDX)
         MOVE ZERO            TO TBL-ACCT-INT-RATE(ACCT-IDX)
     END-IF.
 300-EXIT.
     EXIT.
*
 400-ADD-TO-ACCOUNT-TABLE.
     ADD 1 TO ACCT-TABLE-COUNT.
 400-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    700-SERIES FILE HANDLING
*    ------------------------------------------------------
 700-OPEN-FILES.
     OPEN INPUT  ACCT-REQ-FILE
                 CUST-MASTER
                 ACCT-OLD-MASTER
          OUTPUT ACCT-NEW-MASTER
                 ACCT-RPT-FILE.
     IF WS-ACCTREQ-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING REQUEST FILE. RC: '
                 WS-ACCTREQ-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-REQ-EOF
     END-IF.
     IF WS-CUSTMAST-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC: '
                 WS-CUSTMAST-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-REQ-EOF
     END-IF.
 700-EXIT.
     EXIT.
*
 710-READ-REQ-FILE.
     READ ACCT-REQ-FILE
         AT END
             MOVE 'Y' TO WS-REQ-EOF
     END-READ.
 710-EXIT.
     EXIT.
*
 750-LOAD-CUSTOMER-TABLE.
     MOVE 0 TO CUST-TABLE-COUNT.
     READ CUST-MASTER
         AT END
             MOVE HIGH-VALUES TO CM-CUST-KEY-ALPHA
     END-READ.
     PERFORM 752-LOAD-ONE-CUSTOMER THRU 752-EXIT
             UNTIL CM-CUST-KEY-ALPHA = HIGH-VALUES.
 750-EXIT.
     EXIT.
*
 752-LOAD-ONE-CUSTOMER.
     IF CUST-TABLE-COUNT < 5000
         ADD 1 TO CUST-TABLE-COUNT
         MOVE CM-CUST-ID          TO TBL-CUST-ID(CUST-TABLE-COUNT)
         MOVE CM-CUST-REC-STATUS  TO
                 TBL-CUST-REC-STATUS(CUST-TABLE-COUNT)
     END-IF.
     READ CUST-MASTER
         AT END
             MOVE HIGH-VALUES TO CM-CUST-KEY-ALPHA
     END-READ.
 752-EXIT.
     EXIT.
*
 755-LOAD-ACCOUNT-TABLE.
     MOVE 0 TO ACCT-TABLE-COUNT.
     READ ACCT-OLD-MASTER
         AT END
             MOVE HIGH-VALUES TO OLD-ACCT-ID
     END-READ.
     PERFORM 757-LOAD-ONE-ACCOUNT THRU 757-EXIT
             UNTIL OLD-ACCT-ID = HIGH-VALUES.
 755-EXIT.
     EXIT.
*
 757-LOAD-ONE-ACCOUNT.
     IF ACCT-TABLE-COUNT >= 8000
         MOVE 'Y' TO WS-TABLE-FULL-SW
         DISPLAY 'ACCTOPN - ACCOUNT TABLE FULL AT LOAD TIME'
         MOVE HIGH-VALUES TO OLD-ACCT-ID
         GO TO 757-EXIT
     END-IF.

     ADD 1 TO ACCT-TABLE-COUNT.
     SET ACCT-IDX TO ACCT-TABLE-COUNT.
     MOVE OLD-ACCT-ID           TO TBL-ACCT-ID(ACCT-IDX).
     MOVE OLD-ACCT-TYPE         TO TBL-ACCT-TYPE(ACCT-IDX).
     MOVE OLD-ACCT-BALANCE      TO TBL-ACCT-BALANCE(ACCT-IDX).
     MOVE OLD-ACCT-CREATED-DATE TO
             TBL-ACCT-CREATED-DATE(ACCT-IDX).
     MOVE OLD-ACCT-STATUS       TO TBL-ACCT-STATUS(ACCT-IDX).
     MOVE OLD-ACCT-CUST-ID      TO TBL-ACCT-CUST-ID(ACCT-IDX).
     MOVE OLD-ACCT-OVERDRAFT    TO TBL-ACCT-OVERDRAFT(ACCT-IDX).
     MOVE OLD-ACCT-INT-RATE     TO TBL-ACCT-INT-RATE(ACCT-IDX).

     READ ACCT-OLD-MASTER
         AT END
             MOVE HIGH-VALUES TO OLD-ACCT-ID
     END-READ.
 757-EXIT.
     EXIT.
*
 760-STORE-ACCOUNT-TABLE.
     PERFORM 765-WRITE-ONE-ACCOUNT THRU 765-EXIT
             VARYING ACCT-IDX FROM 1 BY 1
             UNTIL ACCT-IDX > ACCT-TABLE-COUNT.
 760-EXIT.
     EXIT.
*
 765-WRITE-ONE-ACCOUNT.
     MOVE TBL-ACCT-ID(ACCT-IDX)     TO NEW-ACCT-ID
     MOVE TBL-ACCT-TYPE(ACCT-IDX)   TO NEW-ACCT-TYPE
     MOVE TBL-ACCT-BALANCE(ACCT-IDX) TO NEW-ACCT-BALANCE
     MOVE TBL-ACCT-CREATED-DATE(ACCT-IDX) TO
             NEW-ACCT-CREATED-DATE
     MOVE TBL-ACCT-STATUS(ACCT-IDX) TO NEW-ACCT-STATUS
     MOVE TBL-ACCT-CUST-ID(ACCT-IDX) TO NEW-ACCT-CUST-ID
     MOVE TBL-ACCT-OVERDRAFT(ACCT-IDX) TO NEW-ACCT-OVERDRAFT
     MOVE TBL-ACCT-INT-RATE(ACCT-IDX) TO NEW-ACCT-INT-RATE
     WRITE NEW-ACCT-RECORD.
 765-EXIT.
     EXIT.
*
 790-CLOSE-FILES.
     CLOSE ACCT-REQ-FILE
           CUST-MASTER
           ACCT-OLD-MASTER
           ACCT-NEW-MASTER
           ACCT-RPT-FILE.
 790-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    900-GENERATE-ACCT-ID - BUILDS A 36-BYTE PSEUDO-UNIQUE
*    KEY FROM THE RUN DATE, THE RUN TIME, AND A WITHIN-RUN
*    SEQUENCE COUNTER.  UNIQUE WITHIN A RUN BY CONSTRUCTION
*    (THE COUNTER NEVER REPEATS); UNIQUE ACROSS RUNS BECAUSE
*    TWO RUNS NEVER SHARE BOTH A RUN DATE AND A RUN TIME TO
*    THE HUNDREDTH OF A SECOND.
*    ------------------------------------------------------
 900-GENERATE-ACCT-ID.
     ADD 1 TO WS-SEQ-COUNTER.
     DIVIDE WS-SEQ-COUNTER BY 10000
         GIVING WS-SEQ-DIVIDE-QUOT
         REMAINDER WS-SEQ-LOW4.
     MOVE WS-RUN-DATE-N   TO AID-SEGMENT-1.
     MOVE CURRENT-HOUR    TO AID-SEGMENT-2(1:2).
     MOVE CURRENT-MINUTE  TO AID-SEGMENT-2(3:2).
     MOVE CURRENT-SECOND  TO AID-SEGMENT-3(1:2).
     MOVE CURRENT-HNDSEC  TO AID-SEGMENT-3(3:2).
     MOVE WS-SEQ-LOW4     TO AID-SEGMENT-4.
     MOVE WS-SEQ-COUNTER  TO AID-SEGMENT-5(1:9).
     MOVE '00'            TO AID-SEGMENT-5(10:2).
 900-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    REPORT PARAGRAPHS
*    ------------------------------------------------------
 800-INIT-REPORT.
     MOVE WS-RUN-CCYY TO RPT-CCYY.
     MOVE WS-RUN-MM   TO RPT-MM.
     MOVE WS-RUN-DD   TO RPT-DD.
     MOVE CURRENT-HOUR   TO RPT-HH.
     MOVE CURRENT-MINUTE TO RPT-MIN.
     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
 800-EXIT.
     EXIT.
*
 850-REPORT-OPEN-STATS.
     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
     MOVE NUM-OPEN-REQUESTS TO RPT-NUM-REQ.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
     MOVE NUM-OPEN-PROCESSED TO RPT-NUM-PROC.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL2 AFTER 1.
     MOVE NUM-OPEN-REJECTED TO RPT-NUM-REJ.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL3 AFTER 1.
 850-EXIT.
     EXIT.
