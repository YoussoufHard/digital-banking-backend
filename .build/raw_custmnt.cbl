****************************************************************
* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK
* ALL RIGHTS RESERVED
****************************************************************
* PROGRAM:  CUSTMNT
*
* AUTHOR :  D. STOUT
* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS
* DATE-WRITTEN: 04/18/88
* DATE-COMPILED:
* SECURITY: CONFIDENTIAL - BANK CUSTOMER DATA, RESTRICTED ACCESS
*
* READS A SEQUENTIAL CUSTOMER-MAINTENANCE TRANSACTION FILE AND
* APPLIES ADD / UPDATE / DELETE / LOOKUP / SEARCH REQUESTS
* AGAINST THE CUSTOMER MASTER.  THE MASTER IS LOADED ENTIRE INTO
* A WORKING-STORAGE TABLE AT THE START OF THE RUN, MAINTAINED
* THERE FOR THE DURATION OF THE RUN, AND REWRITTEN WHOLESALE TO
* THE NEW MASTER AT THE END - THE FILE IS SMALL ENOUGH THAT THIS
* IS CHEAPER THAN A MATCH/MERGE PASS AGAINST A SORTED
* TRANSACTION FILE, AND IT LETS LOOKUP AND SEARCH REQUESTS BE
* ANSWERED WITHOUT A SECOND PASS OF THE MASTER.
*
* A NOT-FOUND TRANSACTION (UPDATE/DELETE/LOOKUP AGAINST A
* CUST-ID NOT ON THE TABLE) IS COUNTED AS REJECTED AND WRITTEN
* TO THE REPORT - THE TABLE IS NOT TOUCHED.
*
*--------------------------------------------------------------*
* CHANGE LOG
*--------------------------------------------------------------*
* 1988-04-18  DS   ORIGINAL PROGRAM - ADD/UPDATE/DELETE ONLY
* 1990-06-30  DS   ADDED LOOKUP TRANSACTION PER TELLER OPS REQ
* 1993-11-04  RLH  ADDED SEARCH TRANSACTION (NAME CONTAINS
*                  KEYWORD) FOR THE NEW CUSTOMER SERVICE DESK
* 1994-02-17  RLH  CUST-ACCT-BALANCE DROPPED FROM CUSTCPY - NO
*                  LONGER TOUCHED HERE, SEE ACCTPOST
* 1996-03-12  KMB  CONVERTED MASTER UPDATE FROM MATCH/MERGE PASS
*                  TO IN-MEMORY TABLE - TRANSACTION FILE NO
*                  LONGER NEEDS TO BE PRESORTED BY TELLER OPS
* 1999-01-08  KMB  Y2K - VERIFIED CUST-ID ASSIGNMENT ARITHMETIC
*                  IS NUMERIC-ONLY, NO DATE FIELDS INVOLVED
* 2003-07-22  PNS  ADDED CUST-REC-STATUS LOGICAL DELETE (REQ
*                  AMS-1190) SO A DELETED CUST-ID IS NEVER REUSED
* 2008-10-02  PNS  ADDED UPSI-0 TEST TRACE SWITCH FOR TSG
*                  PARALLEL-RUN VERIFICATION (TICKET HD-6602)
*--------------------------------------------------------------*
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. CUSTMNT.
 AUTHOR. D. STOUT.
 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.
 DATE-WRITTEN. 04/18/88.
 DATE-COMPILED.
 SECURITY. CONFIDENTIAL - BANK CUSTOMER DATA, RESTRICTED ACCESS.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 IS CUSTMNT-TRACE-SWITCH
     CLASS ALPHA-KEYWORD IS 'A' THRU 'Z' 'a' THRU 'z' SPACE.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CUST-TRAN-FILE ASSIGN TO CUSTTRAN
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-CUSTTRAN-STATUS.

     SELECT CUST-OLD-MASTER ASSIGN TO CUSTOLD
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-CUSTOLD-STATUS.

     SELECT CUST-NEW-MASTER ASSIGN TO CUSTNEW
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-CUSTNEW-STATUS.

     SELECT CUST-RPT-FILE   ASSIGN TO CUSTRPT
         FILE STATUS IS WS-CUSTRPT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  CUST-TRAN-FILE
     RECORDING MODE IS F.
 01  CUST-TRAN-REC.
     05  TRAN-FUNCTION           PIC X(04).
         88  TRAN-IS-ADD              VALUE 'ADD '.
         88  TRAN-IS-UPDATE            VALUE 'UPDT'.
         88  TRAN-IS-DELETE            VALUE 'DELT'.
         88  TRAN-IS-LOOKUP            VALUE 'LOOK'.
         88  TRAN-IS-SEARCH            VALUE 'SRCH'.
     05  TRAN-CUST-ID            PIC 9(09).
     05  TRAN-CUST-NAME          PIC X(40).
     05  TRAN-CUST-EMAIL         PIC X(40).
     05  TRAN-SEARCH-KEYWORD     PIC X(40).
     05  FILLER                  PIC X(10).
*
 FD  CUST-OLD-MASTER
     RECORDING MODE IS F.
 COPY CUSTCPY REPLACING ==:TAG:== BY ==OLD-CUST==.
*
 FD  CUST-NEW-MASTER
     RECORDING MODE IS F.
 COPY CUSTCPY REPLACING ==:TAG:== BY ==NEW-CUST==.
*
 FD  CUST-RPT-FILE
     RECORDING MODE IS F.
 01  REPORT-RECORD               PIC X(132).
*
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
*
 01  SYSTEM-DATE-AND-TIME.
     05  WS-RUN-DATE.
         10  WS-RUN-CCYY          PIC 9(4).
         10  WS-RUN-MM            PIC 9(2).
         10  WS-RUN-DD            PIC 9(2).
     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
                                  PIC 9(8).
     05  CURRENT-TIME.
         10  CURRENT-HOUR         PIC 9(2).
         10  CURRENT-MINUTE       PIC 9(2).
         10  CURRENT-SECOND       PIC 9(2).
         10  CURRENT-HNDSEC       PIC 9(2).
*
 01  WS-FIELDS.
     05  WS-CUSTTRAN-STATUS       PIC X(2) VALUE SPACES.
     05  WS-CUSTOLD-STATUS        PIC X(2) VALUE SPACES.
     05  WS-CUSTNEW-STATUS        PIC X(2) VALUE SPACES.
     05  WS-CUSTRPT-STATUS        PIC X(2) VALUE SPACES.
     05  WS-TRAN-EOF              PIC X    VALUE 'N'.
         88  TRAN-AT-EOF               VALUE 'Y'.
     05  WS-TABLE-FULL-SW         PIC X    VALUE 'N'.
         88  CUST-TABLE-IS-FULL        VALUE 'Y'.
     05  WS-FOUND-SW              PIC X    VALUE 'N'.
         88  CUST-WAS-FOUND            VALUE 'Y'.
     05  MAX-CUST-ID              PIC 9(9)  COMP-3 VALUE 0.
     05  WS-KEYWORD-LEN           PIC S9(4) COMP   VALUE 0.
     05  WS-MATCH-COUNT           PIC S9(4) COMP   VALUE 0.
     05  WS-SUB                   PIC S9(4) COMP   VALUE 0.
*
 01  REPORT-TOTALS.
     05  NUM-ADD-REQUESTS         PIC S9(9) COMP-3 VALUE +0.
     05  NUM-ADD-PROCESSED        PIC S9(9) COMP-3 VALUE +0.
     05  NUM-UPDATE-REQUESTS      PIC S9(9) COMP-3 VALUE +0.
     05  NUM-UPDATE-PROCESSED     PIC S9(9) COMP-3 VALUE +0.
     05  NUM-DELETE-REQUESTS      PIC S9(9) COMP-3 VALUE +0.
     05  NUM-DELETE-PROCESSED     PIC S9(9) COMP-3 VALUE +0.
     05  NUM-LOOKUP-REQUESTS      PIC S9(9) COMP-3 VALUE +0.
     05  NUM-LOOKUP-PROCESSED     PIC S9(9) COMP-3 VALUE +0.
     05  NUM-SEARCH-REQUESTS      PIC S9(9) COMP-3 VALUE +0.
     05  NUM-SEARCH-HITS          PIC S9(9) COMP-3 VALUE +0.
*
*    ------------------------------------------------------
*    THE CUSTOMER TABLE - THE WHOLE MASTER LIVES HERE FOR
*    THE DURATION OF THE RUN.  5000 ENTRIES IS COMFORTABLY
*    ABOVE OUR CURRENT CUSTOMER COUNT (SEE TSG STUDY 91-226).
*    ------------------------------------------------------
 01  CUSTOMER-TABLE.
     05  CUST-TABLE-COUNT         PIC S9(5) COMP VALUE 0.
     05  CUST-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON CUST-TABLE-COUNT
             INDEXED BY CUST-IDX.
         10  TBL-CUST-ID          PIC 9(9).
         10  TBL-CUST-NAME        PIC X(40).
         10  TBL-CUST-EMAIL       PIC X(40).
         10  TBL-CUST-REC-STATUS  PIC X(01).
             88  TBL-CUST-ACTIVE       VALUE 'A'.
             88  TBL-CUST-LOG-DELETED  VALUE 'D'.
*
*    ------------------------------------------------------
*    REPORT LINES
*    ------------------------------------------------------
 01  RPT-HEADER1.
     05  FILLER                   PIC X(40)
                  VALUE 'CUSTOMER MAINTENANCE RUN       DATE: '.
     05  RPT-MM                   PIC 99.
     05  FILLER                   PIC X VALUE '/'.
     05  RPT-DD                   PIC 99.
     05  FILLER                   PIC X VALUE '/'.
     05  RPT-CCYY                 PIC 9999.
     05  FILLER                   PIC X(20)
                  VALUE '   (mm/dd/ccyy)   T:'.
     05  RPT-HH                   PIC 99.
     05  FILLER                   PIC X VALUE ':'.
     05  RPT-MIN                  PIC 99.
     05  FILLER                   PIC X(51) VALUE SPACES.
*
 01  RPT-TRAN-DETAIL.
     05  RPT-TRAN-LABEL           PIC X(10) VALUE SPACES.
     05  RPT-TRAN-CUST-ID         PIC 9(9).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  RPT-TRAN-NAME            PIC X(40) VALUE SPACES.
     05  RPT-TRAN-RESULT          PIC X(50) VALUE SPACES.
     05  FILLER                   PIC X(19) VALUE SPACES.
*
 01  RPT-SEARCH-HIT.
     05  FILLER                   PIC X(10)
                  VALUE '  MATCH: '.
     05  RPT-HIT-CUST-ID          PIC 9(9).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  RPT-HIT-NAME             PIC X(40) VALUE SPACES.
     05  RPT-HIT-EMAIL            PIC X(40) VALUE SPACES.
     05  FILLER                   PIC X(29) VALUE SPACES.
*
 01  RPT-STATS-HDR1.
     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
     05  FILLER PIC X(106) VALUE SPACES.
 01  RPT-STATS-HDR2.
     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.
     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'.
     05  FILLER PIC X(78) VALUE SPACES.
 01  RPT-STATS-HDR3.
     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.
     05  FILLER PIC X(28) VALUE '     PROCESSED      REJECTED'.
     05  FILLER PIC X(78) VALUE SPACES.
 01  RPT-STATS-HDR4.
     05  FILLER PIC X(26) VALUE '-----------   ------------'.
     05  FILLER PIC X(28) VALUE '   -----------   -----------'.
     05  FILLER PIC X(78) VALUE SPACES.
 01  RPT-STATS-DETAIL.
     05  RPT-TRAN                 PIC X(10).
     05  FILLER                   PIC X(4) VALUE SPACES.
     05  RPT-NUM-TRANS             PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                   PIC X(3) VALUE SPACES.
     05  RPT-NUM-TRAN-PROC         PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                   PIC X(3) VALUE SPACES.
     05  RPT-NUM-TRAN-REJ          PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                   PIC X(80) VALUE SPACES.
*
****************************************************************
 PROCEDURE DIVISION.
****************************************************************
*
 000-MAIN.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     ACCEPT CURRENT-TIME FROM TIME.
     DISPLAY 'CUSTMNT STARTED DATE = ' WS-RUN-DATE.
     IF CUSTMNT-TRACE-SWITCH
         DISPLAY 'CUSTMNT - TRACE SWITCH ON (UPSI-0)'
     END-IF.

     PERFORM 700-OPEN-FILES THRU 700-EXIT.
     PERFORM 750-LOAD-CUSTOMER-TABLE THRU 750-EXIT.
     PERFORM 800-INIT-REPORT THRU 800-EXIT.

     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
             UNTIL TRAN-AT-EOF.

     PERFORM 760-STORE-CUSTOMER-TABLE THRU 760-EXIT.
     PERFORM 850-REPORT-CUST-STATS THRU 850-EXIT.
     PERFORM 790-CLOSE-FILES THRU 790-EXIT.

     GOBACK.
*
 100-PROCESS-TRANSACTIONS.
     IF CUSTMNT-TRACE-SWITCH
         DISPLAY 'TRACE - FUNCTION=' TRAN-FUNCTION
                 ' CUST-ID=' TRAN-CUST-ID
     END-IF.
     EVALUATE TRUE
         WHEN TRAN-IS-ADD
             ADD 1 TO NUM-ADD-REQUESTS
             PERFORM 200-ADD-CUSTOMER THRU 200-EXIT
         WHEN TRAN-IS-UPDATE
             ADD 1 TO NUM-UPDATE-REQUESTS
             PERFORM 300-UPDATE-CUSTOMER THRU 300-EXIT
         WHEN TRAN-IS-DELETE
             ADD 1 TO NUM-DELETE-REQUESTS
             PERFORM 400-DELETE-CUSTOMER THRU 400-EXIT
         WHEN TRAN-IS-LOOKUP
             ADD 1 TO NUM-LOOKUP-REQUESTS
             PERFORM 500-LOOKUP-CUSTOMER THRU 500-EXIT
         WHEN TRAN-IS-SEARCH
             ADD 1 TO NUM-SEARCH-REQUESTS
             PERFORM 600-SEARCH-CUSTOMER THRU 600-EXIT
         WHEN OTHER
             MOVE 'UNKNOWN FN' TO RPT-TRAN-LABEL
             MOVE TRAN-CUST-ID TO RPT-TRAN-CUST-ID
             MOVE 'TRANSACTION FUNCTION NOT RECOGNIZED'
                 TO RPT-TRAN-RESULT
             WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL
     END-EVALUATE.

     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
 100-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    ADD - A NEW CUSTOMER IS ALWAYS ACCEPTED. THE NEXT
*    CUST-ID IS ASSIGNED FROM MAX-CUST-ID + 1, REGARDLESS OF
*    WHAT CUST-ID (IF ANY) THE TRANSACTION CARRIED.
*    ------------------------------------------------------
 200-ADD-CUSTOMER.
     IF CUST-TABLE-IS-FULL
         MOVE 'ADD       ' TO RPT-TRAN-LABEL
         MOVE TRAN-CUST-ID TO RPT-TRAN-CUST-ID
         MOVE 'REJECTED - CUSTOMER TABLE FULL'
             TO RPT-TRAN-RESULT
         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL
         GO TO 200-EXIT
     END-IF.

     ADD 1 TO MAX-CUST-ID.
     ADD 1 TO CUST-TABLE-COUNT.
     MOVE MAX-CUST-ID        TO TBL-CUST-ID(CUST-TABLE-COUNT).
     MOVE TRAN-CUST-NAME     TO TBL-CUST-NAME(CUST-TABLE-COUNT).
     MOVE TRAN-CUST-EMAIL    TO TBL-CUST-EMAIL(CUST-TABLE-COUNT).
     MOVE 'A' TO TBL-CUST-REC-STATUS(CUST-TABLE-COUNT).

     MOVE 'ADD       '       TO RPT-TRAN-LABEL.
     MOVE MAX-CUST-ID        TO RPT-TRAN-CUST-ID.
     MOVE TRAN-CUST-NAME     TO RPT-TRAN-NAME.
     MOVE 'CUSTOMER ADDED'   TO RPT-TRAN-RESULT.
     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
     ADD 1 TO NUM-ADD-PROCESSED.
 200-EXIT.
     EXIT.
*
 300-UPDATE-CUSTOMER.
     PERFORM 670-FIND-CUST-BY-ID THRU 670-EXIT.
     IF NOT CUST-WAS-FOUND
         MOVE 'UPDATE    '   TO RPT-TRAN-LABEL
         MOVE TRAN-CUST-ID   TO RPT-TRAN-CUST-ID
         MOVE 'REJECTED - CUSTOMER NOT FOUND'
             TO RPT-TRAN-RESULT
         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL
         GO TO 300-EXIT
     END-IF.

     MOVE TRAN-CUST-NAME  TO TBL-CUST-NAME(CUST-IDX).
     MOVE TRAN-CUST-EMAIL TO TBL-CUST-EMAIL(CUST-IDX).

     MOVE 'UPDATE    '    TO RPT-TRAN-LABEL.
     MOVE TRAN-CUST-ID    TO RPT-TRAN-CUST-ID.
     MOVE TRAN-CUST-NAME  TO RPT-TRAN-NAME.
     MOVE 'CUSTOMER UPDATED' TO RPT-TRAN-RESULT.
     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
     ADD 1 TO NUM-UPDATE-PROCESSED.
 300-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    DELETE IS A LOGICAL DELETE - SEE CUSTCPY CHANGE LOG
*    ENTRY FOR 2003-07-22.  THE CUST-ID IS NEVER REISSUED.
*    ------------------------------------------------------
 400-DELETE-CUSTOMER.
     PERFORM 670-FIND-CUST-BY-ID THRU 670-EXIT.
     IF NOT CUST-WAS-FOUND
         MOVE 'DELETE    '  TO RPT-TRAN-LABEL
         MOVE TRAN-CUST-ID  TO RPT-TRAN-CUST-ID
         MOVE 'REJECTED - CUSTOMER NOT FOUND'
             TO RPT-TRAN-RESULT
         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL
         GO TO 400-EXIT
     END-IF.

     MOVE 'D' TO TBL-CUST-REC-STATUS(CUST-IDX).

     MOVE 'DELETE    '   TO RPT-TRAN-LABEL.
     MOVE TRAN-CUST-ID   TO RPT-TRAN-CUST-ID.
     MOVE TBL-CUST-NAME(CUST-IDX) TO RPT-TRAN-NAME.
     MOVE 'CUSTOMER DELETED' TO RPT-TRAN-RESULT.
     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
     ADD 1 TO NUM-DELETE-PROCESSED.
 400-EXIT.
     EXIT.
*
 500-LOOKUP-CUSTOMER.
     PERFORM 670-FIND-CUST-BY-ID THRU 670-EXIT.
     IF NOT CUST-WAS-FOUND
         MOVE 'LOOKUP    ' TO RPT-TRAN-LABEL
         MOVE TRAN-CUST-ID TO RPT-TRAN-CUST-ID
         MOVE 'REJECTED - CUSTOMER NOT FOUND'
             TO RPT-TRAN-RESULT
         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL
         GO TO 500-EXIT
     END-IF.

     MOVE 'LOOKUP    ' TO RPT-TRAN-LABEL.
     MOVE TRAN-CUST-ID TO RPT-TRAN-CUST-ID.
     MOVE TBL-CUST-NAME(CUST-IDX) TO RPT-TRAN-NAME.
     MOVE 'CUSTOMER FOUND' TO RPT-TRAN-RESULT.
     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
     ADD 1 TO NUM-LOOKUP-PROCESSED.
 500-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    SEARCH - CASE-SENSITIVE SUBSTRING MATCH OF THE KEYWORD
*    AGAINST CUST-NAME, AS IN A SQL LIKE '%KEYWORD%'.  THE
*    KEYWORD FIELD IS TRIMMED TO ITS OCCUPIED LENGTH FIRST SO
*    TRAILING SPACES IN THE TRANSACTION DO NOT DEFEAT THE
*    INSPECT.
*    ------------------------------------------------------
 600-SEARCH-CUSTOMER.
     PERFORM 680-COMPUTE-KEYWORD-LEN THRU 680-EXIT.
     IF WS-KEYWORD-LEN = 0
         MOVE 'SEARCH    ' TO RPT-TRAN-LABEL
         MOVE 'REJECTED - BLANK SEARCH KEYWORD'
             TO RPT-TRAN-RESULT
         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL
         GO TO 600-EXIT
     END-IF.

     PERFORM 690-CHECK-ONE-NAME THRU 690-EXIT
             VARYING CUST-IDX FROM 1 BY 1
             UNTIL CUST-IDX > CUST-TABLE-COUNT.
 600-EXIT.
     EXIT.
*
 690-CHECK-ONE-NAME.
     IF TBL-CUST-ACTIVE(CUST-IDX)
         MOVE 0 TO WS-MATCH-COUNT
         INSPECT TBL-CUST-NAME(CUST-IDX) TALLYING
                 WS-MATCH-COUNT FOR ALL
                 TRAN-SEARCH-KEYWORD(1:WS-KEYWORD-LEN)
         IF WS-MATCH-COUNT > 0
             MOVE TBL-CUST-ID(CUST-IDX)    TO RPT-HIT-CUST-ID
             MOVE TBL-CUST-NAME(CUST-IDX)  TO RPT-HIT-NAME
             MOVE TBL-CUST-EMAIL(CUST-IDX) TO RPT-HIT-EMAIL
             WRITE REPORT-RECORD FROM RPT-SEARCH-HIT
             ADD 1 TO NUM-SEARCH-HITS
         END-IF
     END-IF.
 690-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    COMMON LOOKASIDE PARAGRAPHS
*    ------------------------------------------------------
 670-FIND-CUST-BY-ID.
     MOVE 'N' TO WS-FOUND-SW.
     PERFORM 672-CHECK-CUST-ENTRY THRU 672-EXIT
             VARYING CUST-IDX FROM 1 BY 1
             UNTIL CUST-IDX > CUST-TABLE-COUNT
             OR CUST-WAS-FOUND.
 670-EXIT.
     EXIT.
*
 672-CHECK-CUST-ENTRY.
     IF TBL-CUST-ID(CUST-IDX) = TRAN-CUST-ID
       AND TBL-CUST-ACTIVE(CUST-IDX)
         MOVE 'Y' TO WS-FOUND-SW
     END-IF.
 672-EXIT.
     EXIT.
*
 680-COMPUTE-KEYWORD-LEN.
     MOVE 40 TO WS-KEYWORD-LEN.
     PERFORM 685-TRIM-KEYWORD THRU 685-EXIT
             UNTIL WS-KEYWORD-LEN = 0
             OR TRAN-SEARCH-KEYWORD(WS-KEYWORD-LEN:1) NOT = SPACE.
 680-EXIT.
     EXIT.
*
 685-TRIM-KEYWORD.
     SUBTRACT 1 FROM WS-KEYWORD-LEN.
 685-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    FILE HANDLING PARAGRAPHS
*    ------------------------------------------------------
 700-OPEN-FILES.
     OPEN INPUT  CUST-TRAN-FILE
                 CUST-OLD-MASTER
          OUTPUT CUST-NEW-MASTER
                 CUST-RPT-FILE.
     IF WS-CUSTTRAN-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '
                 WS-CUSTTRAN-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-TRAN-EOF
     END-IF.
     IF WS-CUSTOLD-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING OLD MASTER FILE. RC: '
                 WS-CUSTOLD-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-TRAN-EOF
     END-IF.
 700-EXIT.
     EXIT.
*
 710-READ-TRAN-FILE.
     READ CUST-TRAN-FILE
         AT END
             MOVE 'Y' TO WS-TRAN-EOF
     END-READ.
 710-EXIT.
     EXIT.
*
 750-LOAD-CUSTOMER-TABLE.
     MOVE 0 TO CUST-TABLE-COUNT.
     MOVE 0 TO MAX-CUST-ID.
     READ CUST-OLD-MASTER
         AT END
             MOVE HIGH-VALUES TO OLD-CUST-KEY-ALPHA
     END-READ.
     PERFORM 755-LOAD-ONE-CUSTOMER THRU 755-EXIT
             UNTIL OLD-CUST-KEY-ALPHA = HIGH-VALUES.
 750-EXIT.
     EXIT.
*
 755-LOAD-ONE-CUSTOMER.
     IF CUST-TABLE-COUNT >= 5000
         MOVE 'Y' TO WS-TABLE-FULL-SW
         DISPLAY 'CUSTMNT - CUSTOMER TABLE FULL AT LOAD TIME'
         MOVE HIGH-VALUES TO OLD-CUST-KEY-ALPHA
         GO TO 755-EXIT
     END-IF.

     ADD 1 TO CUST-TABLE-COUNT.
     MOVE OLD-CUST-ID          TO TBL-CUST-ID(CUST-TABLE-COUNT).
     MOVE OLD-CUST-NAME        TO TBL-CUST-NAME(CUST-TABLE-COUNT).
     MOVE OLD-CUST-EMAIL TO TBL-CUST-EMAIL(CUST-TABLE-COUNT).
     MOVE OLD-CUST-REC-STATUS TO
         TBL-CUST-REC-STATUS(CUST-TABLE-COUNT).
     IF OLD-CUST-ID > MAX-CUST-ID
         MOVE OLD-CUST-ID TO MAX-CUST-ID
     END-IF.

     READ CUST-OLD-MASTER
         AT END
             MOVE HIGH-VALUES TO OLD-CUST-KEY-ALPHA
     END-READ.
 755-EXIT.
     EXIT.
*
 760-STORE-CUSTOMER-TABLE.
     PERFORM 765-WRITE-ONE-CUSTOMER THRU 765-EXIT
             VARYING CUST-IDX FROM 1 BY 1
             UNTIL CUST-IDX > CUST-TABLE-COUNT.
 760-EXIT.
     EXIT.
*
 765-WRITE-ONE-CUSTOMER.
     MOVE TBL-CUST-ID(CUST-IDX)         TO NEW-CUST-ID.
     MOVE TBL-CUST-NAME(CUST-IDX)       TO NEW-CUST-NAME.
     MOVE TBL-CUST-EMAIL(CUST-IDX)      TO NEW-CUST-EMAIL.
     MOVE TBL-CUST-REC-STATUS(CUST-IDX) TO NEW-CUST-REC-STATUS.
     WRITE NEW-CUST-RECORD.
 765-EXIT.
     EXIT.
*
 790-CLOSE-FILES.
     CLOSE CUST-TRAN-FILE
           CUST-OLD-MASTER
           CUST-NEW-MASTER
           CUST-RPT-FILE.
 790-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    REPORT PARAGRAPHS
*    ------------------------------------------------------
 800-INIT-REPORT.
     MOVE WS-RUN-CCYY TO RPT-CCYY.
     MOVE WS-RUN-MM   TO RPT-MM.
     MOVE WS-RUN-DD   TO RPT-DD.
     MOVE CURRENT-HOUR   TO RPT-HH.
     MOVE CURRENT-MINUTE TO RPT-MIN.
     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
 800-EXIT.
     EXIT.
*
 850-REPORT-CUST-STATS.
     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.

     MOVE 'ADD       '        TO RPT-TRAN.
     MOVE NUM-ADD-REQUESTS    TO RPT-NUM-TRANS.
     MOVE NUM-ADD-PROCESSED   TO RPT-NUM-TRAN-PROC.
     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =
                NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.

     MOVE 'UPDATE    '        TO RPT-TRAN.
     MOVE NUM-UPDATE-REQUESTS TO RPT-NUM-TRANS.
     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.
     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =
                NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.

     MOVE 'DELETE    '        TO RPT-TRAN.
     MOVE NUM-DELETE-REQUESTS TO RPT-NUM-TRANS.
     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.
     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =
                NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.

     MOVE 'LOOKUP    '        TO RPT-TRAN.
     MOVE NUM-LOOKUP-REQUESTS TO RPT-NUM-TRANS.
     MOVE NUM-LOOKUP-PROCESSED TO RPT-NUM-TRAN-PROC.
     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =
                NUM-LOOKUP-REQUESTS - NUM-LOOKUP-PROCESSED.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.

     MOVE 'SEARCH    '        TO RPT-TRAN.
     MOVE NUM-SEARCH-REQUESTS TO RPT-NUM-TRANS.
     MOVE NUM-SEARCH-HITS     TO RPT-NUM-TRAN-PROC.
     MOVE ZEROS                TO RPT-NUM-TRAN-REJ.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
 850-EXIT.
     EXIT.
