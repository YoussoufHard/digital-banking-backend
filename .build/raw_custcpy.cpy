****************************************************************
* CUSTCPY    -  CUSTOMER MASTER RECORD LAYOUT                   *
****************************************************************
* INSTALLATION:  CONSOLIDATED TRUST BANK - DP OPERATIONS
* COPYBOOK  :    CUSTCPY
* AUTHOR    :    D. STOUT
*
* DESCRIBES ONE RECORD OF THE CUSTOMER MASTER FILE (CUSTFILE /
* CUSTOUT).  ONE RECORD PER BANK CUSTOMER.  RECORD IS FIXED
* LENGTH, KEYED ON CUST-ID, MAINTAINED BY PROGRAM CUSTMNT.
*
* THIS COPYBOOK IS COPY-REPLACED SO THE SAME LAYOUT CAN BE
* GIVEN A DIFFERENT 01-LEVEL NAME AND GROUP PREFIX IN EACH
* CALLING PROGRAM - SEE THE :TAG: PLACEHOLDERS BELOW.  THIS IS
* THE SAME TRICK USED FOR THE OLD/NEW CUSTOMER MASTER COPIES IN
* CUSTMNT (CURRENT MASTER VS. NEW MASTER VS. WORKING COPY ALL
* SHARE ONE LAYOUT, BUT NEED DISTINCT DATA-NAMES SO THE MOVE
* STATEMENTS BETWEEN THEM READ SENSIBLY).
*
* COLUMN MAP OF THE RECORD AS IT SITS ON DISK -
*     0    1    1    2    2    3    3    4    4    5    5    6
* ....5....0....5....0....5....0....5....0....5....0....5....0
* KKKKKKKKKNNNNNNNNNNNNNNNNNNNNNNNNNNNNNNNNNNEEEEEEEEEEEEEEEEEE
*   (K = CUST-ID, N = CUST-NAME, E = CUST-EMAIL, CONTINUED ...)
*
* FIELD NOTES -
*   CUST-ID        SURROGATE KEY, ASSIGNED BY CUSTMNT ON AN ADD
*                  TRANSACTION FROM A RUNNING HIGH-KEY COUNTER.
*                  NEVER REUSED, EVEN IF A CUSTOMER IS DELETED.
*   CUST-NAME      FREE TEXT, CUSTOMER'S FULL NAME AS GIVEN AT
*                  ACCOUNT OPENING. SEARCHED BY SUBSTRING ON A
*                  SEARCH TRANSACTION - SEE CUSTMNT 600-SEARCH.
*   CUST-EMAIL     FREE TEXT, USED FOR STATEMENT MAILING LIST
*                  EXTRACT (A SEPARATE RUN, NOT PART OF THIS
*                  SYSTEM).
*   CUST-REC-STATUS 'A' = ACTIVE, 'D' = LOGICALLY DELETED. A
*                  DELETE TRANSACTION SETS THIS TO 'D' RATHER
*                  THAN PHYSICALLY REMOVING THE RECORD FROM THE
*                  OLD-MASTER/NEW-MASTER REWRITE, SO THE CUST-ID
*                  CANNOT BE REISSUED AND THE AUDIT TRAIL HOLDS.
*
*--------------------------------------------------------------*
* CHANGE LOG
*--------------------------------------------------------------*
* 1988-04-11  DS   ORIGINAL COPYBOOK - CUST-ID/NAME/BALANCE
* 1991-09-02  DS   ADDED CUST-EMAIL FOR STATEMENT MAILING DRIVE
* 1994-02-17  RLH  DROPPED CUST-ACCT-BALANCE - BALANCES NOW
*                  CARRIED ON THE BANK-ACCOUNT MASTER (ACCTCPY),
*                  ONE CUSTOMER CAN NOW OWN SEVERAL ACCOUNTS
* 1999-01-06  KMB  Y2K - CONFIRMED NO 2-DIGIT YEAR FIELDS REMAIN
*                  IN THIS COPYBOOK (NONE EVER CARRIED A DATE)
* 2003-07-22  PNS  ADDED CUST-REC-STATUS 88-LEVELS FOR LOGICAL
*                  DELETE SUPPORT ON CUST MAINTENANCE DELETE REQ
*                  (REQ AMS-1190) - SEE CUSTMNT 400-DELETE
*--------------------------------------------------------------*
*
 01  :TAG:-RECORD.
*    -----------------------------------------------------
*    CUST-KEY IS THE FULL RECORD KEY - CUST-ID ALONE.  THE
*    ALPHANUMERIC REDEFINITION BELOW LETS THE SEARCH AND
*    MATCH PARAGRAPHS IN CUSTMNT COMPARE KEYS AS STRINGS
*    WITHOUT WORRYING ABOUT SIGN OR USAGE.
*    -----------------------------------------------------
     05  :TAG:-KEY.
         10  :TAG:-ID              PIC 9(9).
     05  :TAG:-KEY-ALPHA REDEFINES :TAG:-KEY
                                    PIC X(9).
     05  :TAG:-NAME                 PIC X(40).
     05  :TAG:-EMAIL                PIC X(40).
     05  :TAG:-REC-STATUS           PIC X(01) VALUE 'A'.
         88  :TAG:-REC-ACTIVE               VALUE 'A'.
         88  :TAG:-REC-LOG-DELETED          VALUE 'D'.
     05  FILLER                     PIC X(09) VALUE SPACES.
