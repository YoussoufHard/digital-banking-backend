****************************************************************
* ACCTCPY    -  BANK ACCOUNT MASTER RECORD LAYOUT                *
****************************************************************
* INSTALLATION:  CONSOLIDATED TRUST BANK - DP OPERATIONS
* COPYBOOK  :    ACCTCPY
* AUTHOR    :    D. STOUT
*
* DESCRIBES ONE RECORD OF THE BANK ACCOUNT MASTER FILE
* (ACCTFILE).  ONE PHYSICAL RECORD LAYOUT COVERS BOTH ACCOUNT
* KINDS THE BANK OFFERS - ACCT-TYPE TELLS WHICH ONE IT IS.
* "CURR" ACCOUNTS CARRY AN OVERDRAFT LIMIT IN ACCT-OVERDRAFT,
* "SAVN" ACCOUNTS CARRY A RATE IN ACCT-INT-RATE - THE OTHER OF
* THE TWO FIELDS SITS UNUSED (ZERO) ON ANY GIVEN RECORD.
*
* KEYED ON ACCT-ID (A 36-BYTE ALPHANUMERIC KEY - THE OWNING
* APPLICATION HANDS US ITS OWN GENERATED KEY STRINGS, NOT A
* DENSE SEQUENCE NUMBER, SO THE FIELD IS CARRIED AS X(36)
* RATHER THAN A COMP-3 OR ZONED NUMERIC KEY).  ACCTOPN BUILDS
* THE KEY STRING AT ACCOUNT-OPEN TIME - SEE ITS PARAGRAPH
* 900-GENERATE-ACCT-ID.
*
* FIELD NOTES -
*   ACCT-BALANCE   CURRENT LEDGER BALANCE.  MAY BE NEGATIVE ON
*                  A CURRENT ACCOUNT (DOWN TO -ACCT-OVERDRAFT),
*                  NEVER NEGATIVE ON A SAVINGS ACCOUNT.
*   ACCT-CREATED-DATE  RUN DATE THE ACCOUNT WAS OPENED, CCYYMMDD.
*   ACCT-STATUS    LIFE-CYCLE FLAG.  NEW ACCOUNTS COME UP
*                  'CREATED' FROM ACCTOPN.  ACTIVATION AND
*                  SUSPENSION ARE HANDLED BY A BRANCH-OPS
*                  MAINTENANCE RUN OUTSIDE THIS SYSTEM AND ARE
*                  CARRIED HERE ONLY AS A STORED STATUS VALUE.
*   ACCT-CUST-ID   OWNING CUSTOMER - FOREIGN KEY TO CUSTCPY'S
*                  CUST-ID.  ACCTOPN VALIDATES THIS EXISTS ON
*                  THE CUSTOMER MASTER BEFORE THE ACCOUNT IS
*                  EVER WRITTEN (A CUSTOMER MAY OWN MANY
*                  ACCOUNTS, AN ACCOUNT BELONGS TO EXACTLY ONE).
*
* NOTE ON ACCT-STATUS WIDTH - THE FIELD IS ONLY SEVEN BYTES
* WIDE BUT TWO OF THE THREE STATUS WORDS RUN LONGER THAN THAT.
* BY SHOP CONVENTION WE LET THE MOVE STATEMENT TRUNCATE THE
* LITERAL (STANDARD COBOL ALPHANUMERIC MOVE RULES, LEFTMOST
* BYTES KEPT) RATHER THAN WIDEN THE FIELD - ACCT-STATUS WAS
* FIXED AT SEVEN BYTES BY BOR-0447 AND BRANCH OPS DID NOT WANT
* THE MASTER RECORD RESIZED A SECOND TIME.  THE 88-LEVELS BELOW
* CARRY THE TRUNCATED FORM SO A TEST OF ACCT-STATUS-ACTIVATED
* STILL WORKS CORRECTLY AGAINST WHAT WAS ACTUALLY STORED.
*
*--------------------------------------------------------------*
* CHANGE LOG
*--------------------------------------------------------------*
* 1989-11-30  DS   ORIGINAL LAYOUT - CURRENT ACCOUNTS ONLY
* 1992-05-14  RLH  ADDED ACCT-TYPE AND ACCT-INT-RATE TO SUPPORT
*                  THE NEW SAVINGS PRODUCT LINE
* 1996-08-09  KMB  ADDED ACCT-STATUS (CREATED/ACTIVATED/
*                  SUSPENDED) PER BRANCH OPS REQUEST BOR-0447
* 1999-01-06  KMB  Y2K - ACCT-CREATED-DATE CARRIED CCYYMMDD
*                  FROM THE START, NO CONVERSION REQUIRED
* 2004-03-02  PNS  WIDENED ACCT-ID FROM 12 TO 36 BYTES FOR THE
*                  NEW ACCOUNT-NUMBERING SCHEME (REQ AMS-2201)
*--------------------------------------------------------------*
*
 01  :TAG:-RECORD.
     05  :TAG:-ID                   PIC X(36).
     05  :TAG:-TYPE                 PIC X(04).
         88  :TAG:-TYPE-CURRENT           VALUE 'CURR'.
         88  :TAG:-TYPE-SAVINGS           VALUE 'SAVN'.
     05  :TAG:-BALANCE              PIC S9(9)V99 COMP-3.
     05  :TAG:-CREATED-DATE         PIC 9(08).
     05  :TAG:-CREATED-DATE-G REDEFINES :TAG:-CREATED-DATE.
         10  :TAG:-CREATED-CCYY     PIC 9(04).
         10  :TAG:-CREATED-MM       PIC 9(02).
         10  :TAG:-CREATED-DD       PIC 9(02).
     05  :TAG:-STATUS               PIC X(07).
         88  :TAG:-STATUS-CREATED          VALUE 'CREATED'.
         88  :TAG:-STATUS-ACTIVATED        VALUE 'ACTIVAT'.
         88  :TAG:-STATUS-SUSPENDED        VALUE 'SUSPEND'.
     05  :TAG:-CUST-ID              PIC 9(09).
     05  :TAG:-TYPE-FIELDS.
         10  :TAG:-OVERDRAFT        PIC S9(9)V99 COMP-3.
         10  :TAG:-INT-RATE         PIC S9(3)V99 COMP-3.
     05  FILLER                     PIC X(12) VALUE SPACES.
