****************************************************************
* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK
* ALL RIGHTS RESERVED
****************************************************************
* PROGRAM:  ACCTLIST
*
* AUTHOR :  RLH
* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS
* DATE-WRITTEN: 06/02/93
* DATE-COMPILED:
* SECURITY: CONFIDENTIAL - BANK CUSTOMER/ACCOUNT DATA, RESTRICTED
*
* READ-ONLY LISTING PROGRAM FOR THE CUSTOMER SERVICE DESK.  ONE
* PARAMETER CARD TELLS THE RUN WHICH OF THREE LISTINGS TO
* PRODUCE -
*   C  LIST EVERY CUSTOMER ON THE CUSTOMER MASTER
*   A  LIST EVERY ACCOUNT ON THE BANK ACCOUNT MASTER
*   H  LIST EVERY OPERATION LOG RECORD FOR ONE ACCOUNT, IN THE
*      ORDER THE LOG WAS WRITTEN (NO SORTING - SEE ACCTSTMT FOR
*      THE PAGED, MOST-RECENT-FIRST VERSION OF THIS LISTING)
*
* NOTHING IS EVER ADDED TO, CHANGED ON, OR REMOVED FROM ANY OF
* THE THREE FILES THIS PROGRAM TOUCHES - IT IS STRICTLY A
* REPORTING RUN.
*
*--------------------------------------------------------------*
* CHANGE LOG
*--------------------------------------------------------------*
* 1993-06-02  RLH  ORIGINAL PROGRAM - CUSTOMER AND ACCOUNT
*                  LISTINGS ONLY, FOR THE NEW CUSTOMER SERVICE
*                  DESK (REQ AMS-1190)
* 1996-03-12  KMB  CONVERTED CUSTOMER LISTING FROM A MATCHED
*                  SEQUENTIAL PASS TO AN IN-MEMORY TABLE LOAD,
*                  SAME CONVENTION AS CUSTMNT
* 1999-01-09  KMB  Y2K - VERIFIED NO DATE ARITHMETIC IN THIS
*                  PROGRAM NEEDS CENTURY WINDOWING
* 2004-03-08  PNS  ADDED THE 'H' ACCOUNT HISTORY LISTING AGAINST
*                  THE OPERATION LOG (REQ AMS-2201)
* 2009-01-20  PNS  ADDED UPSI-0 TEST TRACE SWITCH, SAME AS
*                  CUSTMNT/ACCTOPN/ACCTPOST (TICKET HD-6602)
*--------------------------------------------------------------*
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. ACCTLIST.
 AUTHOR. RLH.
 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.
 DATE-WRITTEN. 06/02/93.
 DATE-COMPILED.
 SECURITY. CONFIDENTIAL - BANK CUSTOMER/ACCOUNT DATA, RESTRICTED.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 IS ACCTLIST-TRACE-SWITCH
     CLASS NUMERIC-KEY-CLASS IS '0' THRU '9'.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CUST-MASTER-FILE ASSIGN TO CUSTOLD
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-CUSTMAST-STATUS.

     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTOLD
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-ACCTMAST-STATUS.

     SELECT OPER-LOG-FILE    ASSIGN TO OPERLOG
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-OPERLOG-STATUS.

     SELECT LIST-RPT-FILE    ASSIGN TO ACCTLRPT
         FILE STATUS IS WS-LISTRPT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  CUST-MASTER-FILE
     RECORDING MODE IS F.
 COPY CUSTCPY REPLACING ==:TAG:== BY ==CM-CUST==.
*
 FD  ACCT-MASTER-FILE
     RECORDING MODE IS F.
 COPY ACCTCPY REPLACING ==:TAG:== BY ==CM-ACCT==.
*
 FD  OPER-LOG-FILE
     RECORDING MODE IS F.
 COPY OPRCPY  REPLACING ==:TAG:== BY ==CM-OPR==.
*
 FD  LIST-RPT-FILE
     RECORDING MODE IS F.
 01  REPORT-RECORD               PIC X(132).
*
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
*
 01  SYSTEM-DATE-AND-TIME.
     05  WS-RUN-DATE.
         10  WS-RUN-CCYY          PIC 9(4).
         10  WS-RUN-MM            PIC 9(2).
         10  WS-RUN-DD            PIC 9(2).
     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
                                  PIC 9(8).
     05  CURRENT-TIME.
         10  CURRENT-HOUR         PIC 9(2).
         10  CURRENT-MINUTE       PIC 9(2).
         10  CURRENT-SECOND       PIC 9(2).
         10  CURRENT-HNDSEC       PIC 9(2).
*
*    ------------------------------------------------------
*    PARAMETER CARD - TELLS THE RUN WHICH LISTING TO BUILD.
*    FOR AN 'H' (HISTORY) REQUEST, LIST-PARM-ACCT-ID CARRIES
*    THE ACCOUNT TO LIST.
*    ------------------------------------------------------
 01  LIST-PARM-CARD.
     05  LIST-REQUEST-TYPE        PIC X(01).
         88  LIST-IS-CUSTOMERS        VALUE 'C'.
         88  LIST-IS-ACCOUNTS         VALUE 'A'.
         88  LIST-IS-HISTORY          VALUE 'H'.
     05  LIST-PARM-ACCT-ID        PIC X(36).
     05  FILLER                   PIC X(43) VALUE SPACES.
*
 01  WS-FIELDS.
     05  WS-CUSTMAST-STATUS       PIC X(2) VALUE SPACES.
     05  WS-ACCTMAST-STATUS       PIC X(2) VALUE SPACES.
     05  WS-OPERLOG-STATUS        PIC X(2) VALUE SPACES.
     05  WS-LISTRPT-STATUS        PIC X(2) VALUE SPACES.
     05  WS-OPER-EOF-SW           PIC X    VALUE 'N'.
         88  OPER-AT-EOF               VALUE 'Y'.
     05  WS-TABLE-FULL-SW         PIC X    VALUE 'N'.
         88  LIST-TABLE-IS-FULL        VALUE 'Y'.
*
 01  REPORT-TOTALS.
     05  NUM-CUSTOMERS-LISTED     PIC S9(9) COMP-3 VALUE +0.
     05  NUM-ACCOUNTS-LISTED      PIC S9(9) COMP-3 VALUE +0.
     05  NUM-HISTORY-LINES        PIC S9(9) COMP-3 VALUE +0.
*
*    ------------------------------------------------------
*    THE CUSTOMER TABLE - SAME SHAPE AND LOAD DISCIPLINE AS
*    CUSTMNT'S.  READ-ONLY HERE.
*    ------------------------------------------------------
 01  CUSTOMER-TABLE.
     05  CUST-TABLE-COUNT         PIC S9(5) COMP VALUE 0.
     05  CUST-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
             DEPENDING ON CUST-TABLE-COUNT
             INDEXED BY CUST-IDX.
         10  TBL-CUST-ID          PIC 9(9).
         10  TBL-CUST-NAME        PIC X(40).
         10  TBL-CUST-EMAIL       PIC X(40).
         10  TBL-CUST-REC-STATUS  PIC X(01).
             88  TBL-CUST-ACTIVE       VALUE 'A'.
             88  TBL-CUST-LOG-DELETED  VALUE 'D'.
*
*    ------------------------------------------------------
*    THE ACCOUNT TABLE - SAME SHAPE AND LOAD DISCIPLINE AS
*    ACCTOPN'S/ACCTPOST'S.  READ-ONLY HERE.
*    ------------------------------------------------------
 01  ACCOUNT-TABLE.
     05  ACCT-TABLE-COUNT         PIC S9(5) COMP VALUE 0.
     05  ACCT-TABLE-ENTRY OCCURS 1 TO 8000 TIMES
             DEPENDING ON ACCT-TABLE-COUNT
             INDEXED BY ACCT-IDX.
         10  TBL-ACCT-ID            PIC X(36).
         10  TBL-ACCT-TYPE          PIC X(04).
         10  TBL-ACCT-BALANCE       PIC S9(9)V99 COMP-3.
         10  TBL-ACCT-CREATED-DATE  PIC 9(08).
         10  TBL-ACCT-STATUS        PIC X(07).
         10  TBL-ACCT-CUST-ID       PIC 9(09).
         10  TBL-ACCT-OVERDRAFT     PIC S9(9)V99 COMP-3.
         10  TBL-ACCT-INT-RATE      PIC S9(3)V99 COMP-3.
*
*    ------------------------------------------------------
*    REPORT LINES
*    ------------------------------------------------------
 01  RPT-HEADER1.
     05  FILLER                   PIC X(40)
                  VALUE 'ACCOUNT/CUSTOMER LISTING RUN   DATE: '.
     05  RPT-MM                   PIC 99.
     05  FILLER                   PIC X VALUE '/'.
     05  RPT-DD                   PIC 99.
     05  FILLER                   PIC X VALUE '/'.
     05  RPT-CCYY                 PIC 9999.
     05  FILLER                   PIC X(20)
                  VALUE '   (mm/dd/ccyy)   T:'.
     05  RPT-HH                   PIC 99.
     05  FILLER                   PIC X VALUE ':'.
     05  RPT-MIN                  PIC 99.
     05  FILLER                   PIC X(51) VALUE SPACES.
*
 01  RPT-CUST-LINE.
     05  FILLER                   PIC X(08) VALUE 'CUST ID '.
     05  RPT-CUST-ID              PIC 9(9).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  RPT-CUST-NAME            PIC X(40) VALUE SPACES.
     05  RPT-CUST-EMAIL           PIC X(40) VALUE SPACES.
     05  RPT-CUST-STATUS          PIC X(01) VALUE SPACES.
     05  FILLER                   PIC X(30) VALUE SPACES.
*
 01  RPT-ACCT-LINE.
     05  FILLER                   PIC X(08) VALUE 'ACCT ID '.
     05  RPT-ACCT-ID              PIC X(36) VALUE SPACES.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-ACCT-TYPE            PIC X(04) VALUE SPACES.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-ACCT-BALANCE         PIC -(9)9.99.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-ACCT-STATUS          PIC X(07) VALUE SPACES.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-ACCT-CUST-ID         PIC 9(09).
     05  FILLER                   PIC X(22) VALUE SPACES.
*
 01  RPT-HIST-LINE.
     05  FILLER                   PIC X(08) VALUE '  OP ID '.
     05  RPT-HIST-OP-ID           PIC 9(09).
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-HIST-OP-DATE         PIC 9(08).
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-HIST-OP-TYPE         PIC X(06) VALUE SPACES.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-HIST-OP-AMOUNT       PIC -(9)9.99.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-HIST-OP-DESC         PIC X(30) VALUE SPACES.
     05  FILLER                   PIC X(28) VALUE SPACES.
*
 01  RPT-STATS-LINE.
     05  FILLER                   PIC X(20)
                  VALUE 'LIST RUN TOTALS - '.
     05  RPT-STATS-CUST           PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                   PIC X(12) VALUE ' CUSTOMERS, '.
     05  RPT-STATS-ACCT           PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                   PIC X(10) VALUE ' ACCOUNTS,'.
     05  RPT-STATS-HIST           PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                   PIC X(9) VALUE ' HIST LNS'.
     05  FILLER                   PIC X(43) VALUE SPACES.
*
****************************************************************
 PROCEDURE DIVISION.
****************************************************************
*
 000-MAIN.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     ACCEPT CURRENT-TIME FROM TIME.
     DISPLAY 'ACCTLIST STARTED DATE = ' WS-RUN-DATE.
     IF ACCTLIST-TRACE-SWITCH
         DISPLAY 'ACCTLIST - TRACE SWITCH ON (UPSI-0)'
     END-IF.

     PERFORM 700-GET-PARAMETERS THRU 700-PARM-EXIT.
     PERFORM 700-OPEN-FILES THRU 700-EXIT.
     PERFORM 800-INIT-REPORT THRU 800-EXIT.

     EVALUATE TRUE
         WHEN LIST-IS-CUSTOMERS
             PERFORM 100-LIST-CUSTOMERS THRU 100-EXIT
         WHEN LIST-IS-ACCOUNTS
             PERFORM 200-LIST-ACCOUNTS THRU 200-EXIT
         WHEN LIST-IS-HISTORY
             PERFORM 300-LIST-ACCOUNT-HISTORY THRU 300-EXIT
         WHEN OTHER
             DISPLAY 'ACCTLIST - UNRECOGNIZED REQUEST TYPE: '
                     LIST-REQUEST-TYPE
             MOVE 16 TO RETURN-CODE
     END-EVALUATE.

     PERFORM 850-REPORT-LIST-STATS THRU 850-EXIT.
     PERFORM 790-CLOSE-FILES THRU 790-EXIT.

     GOBACK.
*
*    ------------------------------------------------------
*    700-GET-PARAMETERS - READS THE ONE-CARD REQUEST FROM
*    SYSIN (PARM-STYLE CARD, SAME IDEA AS THE OLD BATCH
*    ACCEPT-A-PARAMETER-RECORD JOBS THIS SHOP HAS RUN FOR
*    YEARS).
*    ------------------------------------------------------
 700-GET-PARAMETERS.
     ACCEPT LIST-PARM-CARD.
     IF ACCTLIST-TRACE-SWITCH
         DISPLAY 'TRACE - REQUEST TYPE=' LIST-REQUEST-TYPE
                 ' ACCT-ID=' LIST-PARM-ACCT-ID
     END-IF.
 700-PARM-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    100-LIST-CUSTOMERS - EMITS EVERY CUSTOMER RECORD.
*    ------------------------------------------------------
 100-LIST-CUSTOMERS.
     PERFORM 750-LOAD-CUSTOMER-TABLE THRU 750-EXIT.
     PERFORM 820-PRINT-ONE-CUSTOMER THRU 820-EXIT
             VARYING CUST-IDX FROM 1 BY 1
             UNTIL CUST-IDX > CUST-TABLE-COUNT.
 100-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    200-LIST-ACCOUNTS - EMITS EVERY BANK-ACCOUNT RECORD.
*    ------------------------------------------------------
 200-LIST-ACCOUNTS.
     PERFORM 755-LOAD-ACCOUNT-TABLE THRU 755-EXIT.
     PERFORM 830-PRINT-ONE-ACCOUNT THRU 830-EXIT
             VARYING ACCT-IDX FROM 1 BY 1
             UNTIL ACCT-IDX > ACCT-TABLE-COUNT.
 200-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    300-LIST-ACCOUNT-HISTORY - SEQUENTIAL SCAN OF THE
*    OPERATION LOG, FILE ORDER, NO SORTING.  EVERY RECORD
*    WHOSE OP-ACCT-ID MATCHES THE PARAMETER CARD'S ACCOUNT
*    IS PRINTED AS IT IS ENCOUNTERED.
*    ------------------------------------------------------
 300-LIST-ACCOUNT-HISTORY.
     PERFORM 310-READ-ONE-OPERATION THRU 310-EXIT
             UNTIL OPER-AT-EOF.
 300-EXIT.
     EXIT.
*
 310-READ-ONE-OPERATION.
     READ OPER-LOG-FILE
         AT END
             MOVE 'Y' TO WS-OPER-EOF-SW
             GO TO 310-EXIT
     END-READ.
     IF CM-OPR-ACCT-ID = LIST-PARM-ACCT-ID
         PERFORM 840-PRINT-ONE-HISTORY-LINE THRU 840-EXIT
     END-IF.
 310-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    700-SERIES FILE HANDLING
*    ------------------------------------------------------
 700-OPEN-FILES.
     OPEN INPUT  CUST-MASTER-FILE
                 ACCT-MASTER-FILE
                 OPER-LOG-FILE
          OUTPUT LIST-RPT-FILE.
     IF WS-CUSTMAST-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC: '
                 WS-CUSTMAST-STATUS
         MOVE 16 TO RETURN-CODE
     END-IF.
     IF WS-ACCTMAST-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '
                 WS-ACCTMAST-STATUS
         MOVE 16 TO RETURN-CODE
     END-IF.
     IF WS-OPERLOG-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING OPERATION LOG. RC: '
                 WS-OPERLOG-STATUS
         MOVE 16 TO RETURN-CODE
     END-IF.
 700-EXIT.
     EXIT.
*
 750-LOAD-CUSTOMER-TABLE.
     MOVE 0 TO CUST-TABLE-COUNT.
     READ CUST-MASTER-FILE
         AT END
             MOVE HIGH-VALUES TO CM-CUST-KEY-ALPHA
     END-READ.
     PERFORM 755-LOAD-ONE-CUSTOMER THRU 755-CUST-EXIT
             UNTIL CM-CUST-KEY-ALPHA = HIGH-VALUES.
 750-EXIT.
     EXIT.
*
 755-LOAD-ONE-CUSTOMER.
     IF CUST-TABLE-COUNT >= 5000
         MOVE 'Y' TO WS-TABLE-FULL-SW
         DISPLAY 'ACCTLIST - CUSTOMER TABLE FULL AT LOAD TIME'
         MOVE HIGH-VALUES TO CM-CUST-KEY-ALPHA
         GO TO 755-CUST-EXIT
     END-IF.

     ADD 1 TO CUST-TABLE-COUNT.
     MOVE CM-CUST-ID          TO TBL-CUST-ID(CUST-TABLE-COUNT).
     MOVE CM-CUST-NAME        TO TBL-CUST-NAME(CUST-TABLE-COUNT).
     MOVE CM-CUST-EMAIL       TO TBL-CUST-EMAIL(CUST-TABLE-COUNT).
     MOVE CM-CUST-REC-STATUS  TO
         TBL-CUST-REC-STATUS(CUST-TABLE-COUNT).

     READ CUST-MASTER-FILE
         AT END
             MOVE HIGH-VALUES TO CM-CUST-KEY-ALPHA
     END-READ.
 755-CUST-EXIT.
     EXIT.
*
 755-LOAD-ACCOUNT-TABLE.
     MOVE 0 TO ACCT-TABLE-COUNT.
     READ ACCT-MASTER-FILE
         AT END
             MOVE HIGH-VALUES TO CM-ACCT-ID
     END-READ.
     PERFORM 757-LOAD-ONE-ACCOUNT THRU 757-EXIT
             UNTIL CM-ACCT-ID = HIGH-VALUES.
 755-EXIT.
     EXIT.
*
 757-LOAD-ONE-ACCOUNT.
     IF ACCT-TABLE-COUNT >= 8000
         MOVE 'Y' TO WS-TABLE-FULL-SW
         DISPLAY 'ACCTLIST - ACCOUNT TABLE FULL AT LOAD TIME'
         MOVE HIGH-VALUES TO CM-ACCT-ID
         GO TO 757-EXIT
     END-IF.

     ADD 1 TO ACCT-TABLE-COUNT.
     SET ACCT-IDX TO ACCT-TABLE-COUNT.
     MOVE CM-ACCT-ID            TO TBL-ACCT-ID(ACCT-IDX).
     MOVE CM-ACCT-TYPE          TO TBL-ACCT-TYPE(ACCT-IDX).
     MOVE CM-ACCT-BALANCE       TO TBL-ACCT-BALANCE(ACCT-IDX).
     MOVE CM-ACCT-CREATED-DATE  TO
             TBL-ACCT-CREATED-DATE(ACCT-IDX).
     MOVE CM-ACCT-STATUS        TO TBL-ACCT-STATUS(ACCT-IDX).
     MOVE CM-ACCT-CUST-ID       TO TBL-ACCT-CUST-ID(ACCT-IDX).
     MOVE CM-ACCT-OVERDRAFT     TO TBL-ACCT-OVERDRAFT(ACCT-IDX).
     MOVE CM-ACCT-INT-RATE      TO TBL-ACCT-INT-RATE(ACCT-IDX).

     READ ACCT-MASTER-FILE
         AT END
             MOVE HIGH-VALUES TO CM-ACCT-ID
     END-READ.
 757-EXIT.
     EXIT.
*
 790-CLOSE-FILES.
     CLOSE CUST-MASTER-FILE
           ACCT-MASTER-FILE
           OPER-LOG-FILE
           LIST-RPT-FILE.
 790-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    REPORT PARAGRAPHS
*    ------------------------------------------------------
 800-INIT-REPORT.
     MOVE WS-RUN-CCYY TO RPT-CCYY.
     MOVE WS-RUN-MM   TO RPT-MM.
     MOVE WS-RUN-DD   TO RPT-DD.
     MOVE CURRENT-HOUR   TO RPT-HH.
     MOVE CURRENT-MINUTE TO RPT-MIN.
     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
 800-EXIT.
     EXIT.
*
 820-PRINT-ONE-CUSTOMER.
     MOVE TBL-CUST-ID(CUST-IDX)   TO RPT-CUST-ID.
     MOVE TBL-CUST-NAME(CUST-IDX) TO RPT-CUST-NAME.
     MOVE TBL-CUST-EMAIL(CUST-IDX) TO RPT-CUST-EMAIL.
     MOVE TBL-CUST-REC-STATUS(CUST-IDX) TO RPT-CUST-STATUS.
     WRITE REPORT-RECORD FROM RPT-CUST-LINE.
     ADD 1 TO NUM-CUSTOMERS-LISTED.
 820-EXIT.
     EXIT.
*
 830-PRINT-ONE-ACCOUNT.
     MOVE TBL-ACCT-ID(ACCT-IDX)      TO RPT-ACCT-ID.
     MOVE TBL-ACCT-TYPE(ACCT-IDX)    TO RPT-ACCT-TYPE.
     MOVE TBL-ACCT-BALANCE(ACCT-IDX) TO RPT-ACCT-BALANCE.
     MOVE TBL-ACCT-STATUS(ACCT-IDX)  TO RPT-ACCT-STATUS.
     MOVE TBL-ACCT-CUST-ID(ACCT-IDX) TO RPT-ACCT-CUST-ID.
     WRITE REPORT-RECORD FROM RPT-ACCT-LINE.
     ADD 1 TO NUM-ACCOUNTS-LISTED.
 830-EXIT.
     EXIT.
*
 840-PRINT-ONE-HISTORY-LINE.
     MOVE CM-OPR-ID          TO RPT-HIST-OP-ID.
     MOVE CM-OPR-DATE        TO RPT-HIST-OP-DATE.
     MOVE CM-OPR-TYPE        TO RPT-HIST-OP-TYPE.
     MOVE CM-OPR-AMOUNT      TO RPT-HIST-OP-AMOUNT.
     MOVE CM-OPR-DESCRIPTION TO RPT-HIST-OP-DESC.
     WRITE REPORT-RECORD FROM RPT-HIST-LINE.
     ADD 1 TO NUM-HISTORY-LINES.
 840-EXIT.
     EXIT.
*
 850-REPORT-LIST-STATS.
     MOVE NUM-CUSTOMERS-LISTED TO RPT-STATS-CUST.
     MOVE NUM-ACCOUNTS-LISTED  TO RPT-STATS-ACCT.
     MOVE NUM-HISTORY-LINES    TO RPT-STATS-HIST.
     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 2.
 850-EXIT.
     EXIT.
