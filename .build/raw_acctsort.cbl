****************************************************************
* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK
* ALL RIGHTS RESERVED
****************************************************************
* PROGRAM:  ACCTSORT
*
* AUTHOR :  KMB
* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS
* DATE-WRITTEN: 07/11/96
* DATE-COMPILED:
* SECURITY: CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS
*
* CALLED SUBPROGRAM - SORTS A CALLER-SUPPLIED TABLE OF ACCOUNT
* OPERATION LOG ENTRIES INTO OP-DATE DESCENDING ORDER (MOST
* RECENT OPERATION FIRST) SO ACCTSTMT CAN SLICE OFF A STATEMENT
* PAGE WITHOUT RESORTING TO A SORT VERB FOR WHAT IS A SMALL,
* ALREADY-IN-MEMORY TABLE.  AN INSERTION SORT WAS PICKED BECAUSE
* A SINGLE ACCOUNT'S OPERATION HISTORY NEVER RUNS LARGE ENOUGH
* TO MAKE THE QUADRATIC COST MATTER.
*
* THE ALGORITHM IS THE SAME SHAPE AS THE OLD ARRAY-SORT ROUTINE
* THIS SHOP HAS CARRIED FOR YEARS ON OTHER PROJECTS - WALK THE
* TABLE FROM THE SECOND ENTRY, LIFT EACH ENTRY OUT, SLIDE THE
* ALREADY-SORTED ENTRIES AHEAD OF IT DOWN ONE SLOT UNTIL THE
* RIGHT HOME IS FOUND, THEN DROP THE LIFTED ENTRY IN.
*
*--------------------------------------------------------------*
* CHANGE LOG
*--------------------------------------------------------------*
* 1996-07-11  KMB  ORIGINAL PROGRAM - WRITTEN FOR ACCTSTMT'S
*                  STATEMENT PAGING (REQ AMS-1190)
* 1999-01-11  KMB  Y2K - CONFIRMED OP-DATE-SRT CCYYMMDD COMPARE
*                  NEEDS NO CENTURY WINDOWING, NO CODE CHANGE
* 2004-03-05  PNS  WIDENED SRT-OP-ACCT-ID TO 36 BYTES TO MATCH
*                  THE NEW ACCOUNT KEY FORMAT (REQ AMS-2201)
*--------------------------------------------------------------*
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. ACCTSORT.
 AUTHOR. KMB.
 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.
 DATE-WRITTEN. 07/11/96.
 DATE-COMPILED.
 SECURITY. CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 IS ACCTSORT-TRACE-SWITCH.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*
*    ------------------------------------------------------
*    WORK-VARIABLES HOLDS THE ONE ENTRY CURRENTLY BEING
*    LIFTED OUT OF THE TABLE AND RE-HOMED.
*    ------------------------------------------------------
 01  WORK-VARIABLES.
     05  WS-INSERT-ENTRY.
         10  WS-INSERT-OP-ID            PIC 9(09).
         10  WS-INSERT-OP-ACCT-ID       PIC X(36).
         10  WS-INSERT-OP-DATE          PIC 9(08).
         10  WS-INSERT-OP-DATE-G
                 REDEFINES WS-INSERT-OP-DATE.
             15  WS-INSERT-OP-CCYY      PIC 9(04).
             15  WS-INSERT-OP-MM        PIC 9(02).
             15  WS-INSERT-OP-DD        PIC 9(02).
         10  WS-INSERT-OP-AMOUNT        PIC S9(9)V99 COMP-3.
         10  WS-INSERT-OP-TYPE          PIC X(06).
         10  WS-INSERT-OP-DESCRIPTION   PIC X(30).
         10  FILLER                     PIC X(08).
     05  WS-INSERT-ENTRY-X
             REDEFINES WS-INSERT-ENTRY  PIC X(103).
 01  ARRAY-SUBSCRIPTS.
     05  WS-OUTER-IDX               PIC S9(8) COMP SYNC.
     05  WS-INSERT-TO               PIC S9(8) COMP SYNC.
 01  ACCTSORT-TRACE-FIELDS.
     05  WS-TRACE-COUNT             PIC S9(8) COMP SYNC VALUE 0.
*
*    ------------------------------------------------------
*    LINKAGE SECTION - THE TABLE ITSELF LIVES IN THE
*    CALLER'S WORKING-STORAGE (ACCTSTMT'S OPERATION TABLE)
*    AND IS SORTED IN PLACE.  SRT-TABLE-SIZE COMES IN AND
*    GOES BACK UNCHANGED - THE SORT NEVER ADDS OR DROPS
*    ENTRIES, ONLY REORDERS THEM.
*    ------------------------------------------------------
 LINKAGE SECTION.
 01  SRT-TABLE-SIZE                 PIC S9(8) COMP.
 01  SRT-OPERATION-TABLE.
     05  SRT-OPERATION-ENTRY OCCURS 0 TO 400 TIMES
             DEPENDING ON SRT-TABLE-SIZE
             INDEXED BY SRT-IDX.
         10  SRT-OP-ID               PIC 9(09).
         10  SRT-OP-ACCT-ID          PIC X(36).
         10  SRT-OP-DATE             PIC 9(08).
         10  SRT-OP-DATE-G REDEFINES SRT-OP-DATE.
             15  SRT-OP-CCYY         PIC 9(04).
             15  SRT-OP-MM           PIC 9(02).
             15  SRT-OP-DD           PIC 9(02).
         10  SRT-OP-AMOUNT           PIC S9(9)V99 COMP-3.
         10  SRT-OP-TYPE             PIC X(06).
         10  SRT-OP-DESCRIPTION      PIC X(30).
         10  FILLER                  PIC X(08).
 PROCEDURE DIVISION USING SRT-TABLE-SIZE, SRT-OPERATION-TABLE.
*
*    ------------------------------------------------------
*    000-MAIN - WALKS THE TABLE FROM THE SECOND ENTRY ON,
*    SLOTTING EACH ONE INTO ITS SORTED HOME AMONG THE
*    ENTRIES ALREADY PLACED AHEAD OF IT.
*    ------------------------------------------------------
 000-MAIN.
     IF ACCTSORT-TRACE-SWITCH
         DISPLAY 'ACCTSORT TRACE SWITCH ON (UPSI-0) - TABLE '
                 'SIZE = ' SRT-TABLE-SIZE
     END-IF.
     IF SRT-TABLE-SIZE < 2
         GOBACK
     END-IF.
     PERFORM 100-PLACE-ONE-ENTRY THRU 100-EXIT
             VARYING WS-OUTER-IDX FROM 2 BY 1
             UNTIL WS-OUTER-IDX > SRT-TABLE-SIZE.
     GOBACK.
*
*    ------------------------------------------------------
*    100-PLACE-ONE-ENTRY - LIFTS SRT-OPERATION-ENTRY
*    (WS-OUTER-IDX) OUT INTO WS-INSERT-ENTRY, THEN SLIDES
*    EVERY ALREADY-SORTED ENTRY WITH AN EARLIER OP-DATE
*    DOWN ONE SLOT UNTIL THE LIFTED ENTRY'S HOME IS FOUND.
*    ------------------------------------------------------
 100-PLACE-ONE-ENTRY.
     SET SRT-IDX TO WS-OUTER-IDX.
     MOVE SRT-OPERATION-ENTRY(SRT-IDX) TO WS-INSERT-ENTRY.
     SET WS-INSERT-TO TO WS-OUTER-IDX.
     SUBTRACT 1 FROM WS-INSERT-TO.
     PERFORM 110-SHIFT-ONE-DOWN THRU 110-EXIT
         UNTIL WS-INSERT-TO <= 0
         OR SRT-OP-DATE(WS-INSERT-TO) >= WS-INSERT-OP-DATE.
     ADD 1 TO WS-INSERT-TO.
     SET SRT-IDX TO WS-INSERT-TO.
     MOVE WS-INSERT-ENTRY TO SRT-OPERATION-ENTRY(SRT-IDX).
     IF ACCTSORT-TRACE-SWITCH
         ADD 1 TO WS-TRACE-COUNT
     END-IF.
 100-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    110-SHIFT-ONE-DOWN - SLIDES ONE ALREADY-SORTED ENTRY
*    DOWN A SLOT TO OPEN ROOM FOR THE ENTRY BEING PLACED.
*    ------------------------------------------------------
 110-SHIFT-ONE-DOWN.
     SET SRT-IDX TO WS-INSERT-TO.
     MOVE SRT-OPERATION-ENTRY(SRT-IDX) TO
             SRT-OPERATION-ENTRY(SRT-IDX + 1).
     SUBTRACT 1 FROM WS-INSERT-TO.
 110-EXIT.
     EXIT.
