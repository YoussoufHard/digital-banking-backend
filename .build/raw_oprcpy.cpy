****************************************************************
* OPRCPY     -  ACCOUNT OPERATION LOG RECORD LAYOUT              *
****************************************************************
* INSTALLATION:  CONSOLIDATED TRUST BANK - DP OPERATIONS
* COPYBOOK  :    OPRCPY
* AUTHOR    :    D. STOUT
*
* DESCRIBES ONE RECORD OF THE ACCOUNT OPERATION LOG (OPERFILE).
* THE LOG IS APPEND-ONLY - ACCTPOST WRITES A RECORD EVERY TIME
* IT POSTS A CREDIT OR A DEBIT, AND NOTHING EVER REWRITES OR
* DELETES ONE.  THE LOG CARRIES NO KEY OF ITS OWN; ACCTLIST AND
* ACCTSTMT BOTH READ IT FRONT TO BACK AND SELECT THE RECORDS
* THAT MATCH THE ACCOUNT THEY CARE ABOUT.
*
* FIELD NOTES -
*   OP-ID          ASSIGNED BY ACCTPOST FROM A RUNNING COUNTER
*                  CARRIED IN ITS OWN WORKING-STORAGE (NOT ON
*                  THIS RECORD) - SEE MAX-OP-ID IN ACCTPOST'S
*                  WS-FIELDS.  NEVER REUSED.
*   OP-ACCT-ID     THE ACCOUNT THE OPERATION WAS POSTED AGAINST.
*                  ON A TRANSFER, TWO RECORDS ARE WRITTEN - ONE
*                  DEBIT AGAINST THE SOURCE, ONE CREDIT AGAINST
*                  THE DESTINATION - EACH CARRYING ITS OWN
*                  ACCOUNT ID HERE.
*   OP-DATE        RUN DATE THE OPERATION WAS POSTED, CCYYMMDD.
*                  ACCTSTMT SORTS ON THIS FIELD, MOST RECENT
*                  FIRST, WHEN BUILDING A STATEMENT PAGE.
*   OP-AMOUNT      ALWAYS CARRIED POSITIVE.  OP-TYPE SAYS
*                  WHETHER IT ADDS TO OR SUBTRACTS FROM THE
*                  ACCOUNT BALANCE - THE SIGN ITSELF NEVER
*                  CHANGES.
*   OP-DESCRIPTION FREE-TEXT NARRATIVE.  ACCTPOST BUILDS THE
*                  TRANSFER NARRATIVE ("TRANSFER TO/FROM
*                  <ACCT-ID>") ITSELF; ON A PLAIN CREDIT OR
*                  DEBIT THE CALLING TRANSACTION SUPPLIES IT.
*
*--------------------------------------------------------------*
* CHANGE LOG
*--------------------------------------------------------------*
* 1990-02-19  DS   ORIGINAL LAYOUT FOR THE OVERNIGHT POSTING RUN
* 1992-05-14  RLH  WIDENED OP-DESCRIPTION FOR TRANSFER NARRATIVE
*                  TEXT ("TRANSFER TO/FROM <ACCOUNT>")
* 1999-01-06  KMB  Y2K - OP-DATE CARRIED CCYYMMDD FROM THE START
* 2004-03-02  PNS  WIDENED OP-ACCT-ID TO MATCH THE NEW 36-BYTE
*                  ACCOUNT NUMBERING SCHEME (REQ AMS-2201)
*--------------------------------------------------------------*
*
 01  :TAG:-RECORD.
     05  :TAG:-ID                   PIC 9(09).
     05  :TAG:-ACCT-ID              PIC X(36).
     05  :TAG:-DATE                 PIC 9(08).
     05  :TAG:-DATE-G REDEFINES :TAG:-DATE.
         10  :TAG:-DATE-CCYY        PIC 9(04).
         10  :TAG:-DATE-MM          PIC 9(02).
         10  :TAG:-DATE-DD          PIC 9(02).
     05  :TAG:-AMOUNT               PIC S9(9)V99 COMP-3.
     05  :TAG:-TYPE                 PIC X(06).
         88  :TAG:-TYPE-CREDIT            VALUE 'CREDIT'.
         88  :TAG:-TYPE-DEBIT             VALUE 'DEBIT '.
     05  :TAG:-DESCRIPTION          PIC X(30).
     05  FILLER                     PIC X(08) VALUE SPACES.
