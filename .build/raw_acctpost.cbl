****************************************************************
* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK
* ALL RIGHTS RESERVED
****************************************************************
* PROGRAM:  ACCTPOST
*
* AUTHOR :  D. STOUT
* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS
* DATE-WRITTEN: 02/19/90
* DATE-COMPILED:
* SECURITY: CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS
*
* THE OVERNIGHT POSTING RUN.  READS A SEQUENTIAL POSTING
* TRANSACTION FILE AND APPLIES CREDIT, DEBIT, AND TRANSFER
* REQUESTS AGAINST THE BANK ACCOUNT MASTER, WRITING AN
* ACCOUNT-OPERATION LOG RECORD FOR EVERY POSTING THAT ACTUALLY
* TAKES.
*
* THE ACCOUNT MASTER IS LOADED ENTIRE INTO A WORKING-STORAGE
* TABLE AT THE START OF THE RUN (SAME TECHNIQUE AS ACCTOPN),
* UPDATED IN PLACE AS POSTINGS ARE APPLIED, AND REWRITTEN
* WHOLESALE TO THE NEW ACCOUNT MASTER AT END OF RUN.
*
* A DEBIT (PLAIN OR AS THE FIRST LEG OF A TRANSFER) IS REJECTED
* WITHOUT TOUCHING THE BALANCE WHEN THE ACCOUNT DOES NOT HOLD
* SUFFICIENT FUNDS - SEE 310/320 BELOW FOR THE SAVINGS/CURRENT
* RULE.  A CREDIT NEVER FAILS FOR INSUFFICIENT FUNDS.  ON A
* TRANSFER THE CREDIT LEG IS NEVER ATTEMPTED IF THE DEBIT LEG
* WAS REJECTED.
*
*--------------------------------------------------------------*
* CHANGE LOG
*--------------------------------------------------------------*
* 1990-02-19  DS   ORIGINAL PROGRAM - CREDIT AND DEBIT ONLY
* 1992-06-02  RLH  ADDED TRANSFER POSTING (DEBIT THEN CREDIT,
*                  ONE TRANSACTION RECORD DRIVES BOTH LEGS)
* 1994-09-27  RLH  SPLIT DEBIT SUFFICIENCY CHECK INTO SEPARATE
*                  SAVINGS/CURRENT PARAGRAPHS - CURRENT ACCOUNTS
*                  MAY OVERDRAW UP TO THE ACCOUNT'S LIMIT
* 1996-04-02  KMB  CONVERTED ACCOUNT MASTER ACCESS FROM MATCHED
*                  SEQUENTIAL PASS TO IN-MEMORY TABLE, SAME AS
*                  ACCTOPN - POSTING FILE NO LONGER NEEDS
*                  PRESORTING BY ACCOUNT
* 1999-01-12  KMB  Y2K - OP-DATE CONFIRMED CCYYMMDD, NO 2-DIGIT
*                  YEAR ARITHMETIC ANYWHERE IN THIS PROGRAM
* 2004-03-09  PNS  WIDENED POST-ACCT-ID/POST-TO-ACCT-ID TO MATCH
*                  THE NEW 36-BYTE ACCOUNT KEY (REQ AMS-2201)
* 2009-01-20  PNS  ADDED UPSI-0 TEST TRACE SWITCH, SAME AS
*                  CUSTMNT/ACCTOPN (TICKET HD-6602)
* 2011-06-08  KMB  770-FIND-MAX-OP-ID WAS A STUB THAT ALWAYS SET
*                  MAX-OP-ID TO ZERO - FIXED TO ACTUALLY OPEN
*                  THE LOG INPUT AND READ IT TO END BEFORE THE
*                  EXTEND OPEN, AS THE PARAGRAPH HEADER ALWAYS
*                  SAID IT DID (TICKET AMS-2377)
*--------------------------------------------------------------*
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. ACCTPOST.
 AUTHOR. D. STOUT.
 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.
 DATE-WRITTEN. 02/19/90.
 DATE-COMPILED.
 SECURITY. CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 IS ACCTPOST-TRACE-SWITCH
     CLASS NUMERIC-KEY-CLASS IS '0' THRU '9'.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT POST-TRAN-FILE  ASSIGN TO POSTTRAN
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-POSTTRAN-STATUS.

     SELECT ACCT-OLD-MASTER ASSIGN TO ACCTOLD
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-ACCTOLD-STATUS.

     SELECT ACCT-NEW-MASTER ASSIGN TO ACCTNEW
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-ACCTNEW-STATUS.

     SELECT OPER-LOG-FILE   ASSIGN TO OPERFILE
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-OPERFILE-STATUS.

     SELECT POST-RPT-FILE   ASSIGN TO POSTRPT
         FILE STATUS IS WS-POSTRPT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  POST-TRAN-FILE
     RECORDING MODE IS F.
 01  POST-TRAN-REC.
     05  POST-TRAN-TYPE            PIC X(08).
         88  POST-IS-CREDIT             VALUE 'CREDIT  '.
         88  POST-IS-DEBIT              VALUE 'DEBIT   '.
         88  POST-IS-TRANSFER           VALUE 'TRANSFER'.
     05  POST-ACCT-ID              PIC X(36).
     05  POST-TO-ACCT-ID           PIC X(36).
     05  POST-AMOUNT               PIC S9(7)V99.
     05  POST-DESCRIPTION          PIC X(30).
     05  FILLER                    PIC X(06).
*
 FD  ACCT-OLD-MASTER
     RECORDING MODE IS F.
 COPY ACCTCPY REPLACING ==:TAG:== BY ==OLD-ACCT==.
*
 FD  ACCT-NEW-MASTER
     RECORDING MODE IS F.
 COPY ACCTCPY REPLACING ==:TAG:== BY ==NEW-ACCT==.
*
 FD  OPER-LOG-FILE
     RECORDING MODE IS F.
 COPY OPRCPY REPLACING ==:TAG:== BY ==LOG-OPR==.
*
 FD  POST-RPT-FILE
     RECORDING MODE IS F.
 01  REPORT-RECORD                PIC X(132).
*
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
*
 01  SYSTEM-DATE-AND-TIME.
     05  WS-RUN-DATE.
         10  WS-RUN-CCYY           PIC 9(4).
         10  WS-RUN-MM             PIC 9(2).
         10  WS-RUN-DD             PIC 9(2).
     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
                                   PIC 9(8).
     05  CURRENT-TIME.
         10  CURRENT-HOUR          PIC 9(2).
         10  CURRENT-MINUTE        PIC 9(2).
         10  CURRENT-SECOND        PIC 9(2).
         10  CURRENT-HNDSEC        PIC 9(2).
*
 01  WS-FIELDS.
     05  WS-POSTTRAN-STATUS        PIC X(2) VALUE SPACES.
     05  WS-ACCTOLD-STATUS         PIC X(2) VALUE SPACES.
     05  WS-ACCTNEW-STATUS         PIC X(2) VALUE SPACES.
     05  WS-OPERFILE-STATUS        PIC X(2) VALUE SPACES.
     05  WS-POSTRPT-STATUS         PIC X(2) VALUE SPACES.
     05  WS-POST-EOF               PIC X    VALUE 'N'.
         88  POST-AT-EOF                VALUE 'Y'.
     05  WS-FOUND-SW               PIC X    VALUE 'N'.
         88  ACCT-WAS-FOUND             VALUE 'Y'.
     05  WS-DEBIT-OK-SW            PIC X    VALUE 'N'.
         88  DEBIT-LEG-OK                VALUE 'Y'.
     05  WS-OPERLOG-EOF-SW         PIC X    VALUE 'N'.
         88  OPERLOG-AT-EOF              VALUE 'Y'.
     05  MAX-OP-ID                 PIC 9(9)  COMP-3 VALUE 0.
     05  WS-POST-ACCT-IDX          PIC S9(5) COMP   VALUE 0.
     05  WS-TO-ACCT-IDX            PIC S9(5) COMP   VALUE 0.
     05  WS-TRANSFER-SOURCE-ID     PIC X(36) VALUE SPACES.
*
 01  REPORT-TOTALS.
     05  NUM-CREDIT-REQUESTS       PIC S9(9) COMP-3 VALUE +0.
     05  NUM-CREDIT-PROCESSED      PIC S9(9) COMP-3 VALUE +0.
     05  NUM-DEBIT-REQUESTS        PIC S9(9) COMP-3 VALUE +0.
     05  NUM-DEBIT-PROCESSED       PIC S9(9) COMP-3 VALUE +0.
     05  NUM-TRANSFER-REQUESTS     PIC S9(9) COMP-3 VALUE +0.
     05  NUM-TRANSFER-PROCESSED    PIC S9(9) COMP-3 VALUE +0.
*
*    ------------------------------------------------------
*    THE ACCOUNT TABLE - SAME SHAPE AS ACCTOPN'S, REPEATED
*    HERE BECAUSE WORKING-STORAGE IS NOT SHARED BETWEEN LOAD
*    MODULES IN THIS SHOP (NO COMMON COPYBOOK FOR A TABLE
*    LAYOUT - SEE ACCTCPY'S OWN HEADER FOR WHY THE FILE RECORD
*    ITSELF IS SHARED BUT THE IN-MEMORY SHAPE IS NOT).
*    ------------------------------------------------------
 01  ACCOUNT-TABLE.
     05  ACCT-TABLE-COUNT          PIC S9(5) COMP VALUE 0.
     05  ACCT-TABLE-ENTRY OCCURS 1 TO 8000 TIMES
             DEPENDING ON ACCT-TABLE-COUNT
             INDEXED BY ACCT-IDX.
         10  TBL-ACCT-ID           PIC X(36).
         10  TBL-ACCT-TYPE         PIC X(04).
             88  TBL-ACCT-TYPE-CURRENT  VALUE 'CURR'.
             88  TBL-ACCT-TYPE-SAVINGS  VALUE 'SAVN'.
         10  TBL-ACCT-BALANCE      PIC S9(9)V99 COMP-3.
         10  TBL-ACCT-CREATED-DATE PIC 9(08).
         10  TBL-ACCT-STATUS       PIC X(07).
         10  TBL-ACCT-CUST-ID      PIC 9(09).
         10  TBL-ACCT-OVERDRAFT    PIC S9(9)V99 COMP-3.
         10  TBL-ACCT-INT-RATE     PIC S9(3)V99 COMP-3.
*
*    ------------------------------------------------------
*    REPORT LINES
*    ------------------------------------------------------
 01  RPT-HEADER1.
     05  FILLER                    PIC X(40)
              VALUE 'OVERNIGHT POSTING RUN          DATE: '.
     05  RPT-MM                    PIC 99.
     05  FILLER                    PIC X VALUE '/'.
     05  RPT-DD                    PIC 99.
     05  FILLER                    PIC X VALUE '/'.
     05  RPT-CCYY                  PIC 9999.
     05  FILLER                    PIC X(20)
              VALUE '   (mm/dd/ccyy)   T:'.
     05  RPT-HH                    PIC 99.
     05  FILLER                    PIC X VALUE ':'.
     05  RPT-MIN                   PIC 99.
     05  FILLER                    PIC X(51) VALUE SPACES.
*
 01  RPT-DETAIL.
     05  RPT-TRAN-TYPE             PIC X(08).
     05  FILLER                    PIC X(02) VALUE SPACES.
     05  RPT-ACCT-ID               PIC X(36).
     05  FILLER                    PIC X(02) VALUE SPACES.
     05  RPT-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                    PIC X(02) VALUE SPACES.
     05  RPT-RESULT                PIC X(40) VALUE SPACES.
*
 01  RPT-STATS-HDR1.
     05  FILLER PIC X(26) VALUE 'POSTING TOTALS:           '.
     05  FILLER PIC X(106) VALUE SPACES.
 01  RPT-STATS-HDR2.
     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.
     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'.
     05  FILLER PIC X(78) VALUE SPACES.
 01  RPT-STATS-HDR3.
     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.
     05  FILLER PIC X(28) VALUE '     PROCESSED      REJECTED'.
     05  FILLER PIC X(78) VALUE SPACES.
 01  RPT-STATS-DETAIL.
     05  RPT-TRAN                  PIC X(10).
     05  FILLER                    PIC X(4) VALUE SPACES.
     05  RPT-NUM-TRANS             PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                    PIC X(3) VALUE SPACES.
     05  RPT-NUM-TRAN-PROC         PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                    PIC X(3) VALUE SPACES.
     05  RPT-NUM-TRAN-REJ          PIC ZZZ,ZZZ,ZZ9.
     05  FILLER                    PIC X(80) VALUE SPACES.
*
****************************************************************
 PROCEDURE DIVISION.
****************************************************************
*
 000-MAIN.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     ACCEPT CURRENT-TIME FROM TIME.
     DISPLAY 'ACCTPOST STARTED DATE = ' WS-RUN-DATE.
     IF ACCTPOST-TRACE-SWITCH
         DISPLAY 'ACCTPOST - TRACE SWITCH ON (UPSI-0)'
     END-IF.

     PERFORM 700-OPEN-FILES THRU 700-EXIT.
     PERFORM 750-LOAD-ACCOUNT-TABLE THRU 750-EXIT.
     PERFORM 770-FIND-MAX-OP-ID THRU 770-EXIT.
     PERFORM 800-INIT-REPORT THRU 800-EXIT.

     PERFORM 710-READ-POST-FILE THRU 710-EXIT.
     PERFORM 100-PROCESS-POSTING-TRANS THRU 100-EXIT
             UNTIL POST-AT-EOF.

     PERFORM 760-STORE-ACCOUNT-TABLE THRU 760-EXIT.
     PERFORM 850-REPORT-POST-STATS THRU 850-EXIT.
     PERFORM 790-CLOSE-FILES THRU 790-EXIT.

     GOBACK.
*
 100-PROCESS-POSTING-TRANS.
     IF ACCTPOST-TRACE-SWITCH
         DISPLAY 'TRACE - TYPE=' POST-TRAN-TYPE
                 ' ACCT=' POST-ACCT-ID
     END-IF.
     EVALUATE TRUE
         WHEN POST-IS-CREDIT
             ADD 1 TO NUM-CREDIT-REQUESTS
             PERFORM 200-POST-CREDIT THRU 200-EXIT
         WHEN POST-IS-DEBIT
             ADD 1 TO NUM-DEBIT-REQUESTS
             PERFORM 300-POST-DEBIT THRU 300-EXIT
         WHEN POST-IS-TRANSFER
             ADD 1 TO NUM-TRANSFER-REQUESTS
             PERFORM 400-POST-TRANSFER THRU 400-EXIT
         WHEN OTHER
             MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE
             MOVE POST-ACCT-ID   TO RPT-ACCT-ID
             MOVE 'TRANSACTION TYPE NOT RECOGNIZED'
                 TO RPT-RESULT
             WRITE REPORT-RECORD FROM RPT-DETAIL
     END-EVALUATE.

     PERFORM 710-READ-POST-FILE THRU 710-EXIT.
 100-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    CREDIT ALWAYS SUCCEEDS ONCE THE ACCOUNT IS FOUND.
*    ------------------------------------------------------
 200-POST-CREDIT.
     PERFORM 650-FIND-ACCT-BY-ID THRU 650-EXIT.
     IF NOT ACCT-WAS-FOUND
         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE
         MOVE POST-ACCT-ID   TO RPT-ACCT-ID
         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO RPT-RESULT
         WRITE REPORT-RECORD FROM RPT-DETAIL
         GO TO 200-EXIT
     END-IF.

     ADD POST-AMOUNT TO TBL-ACCT-BALANCE(WS-POST-ACCT-IDX).
     MOVE 'CREDIT' TO LOG-OPR-TYPE.
     PERFORM 450-WRITE-OPERATION-RECORD THRU 450-EXIT.

     MOVE POST-TRAN-TYPE  TO RPT-TRAN-TYPE.
     MOVE POST-ACCT-ID    TO RPT-ACCT-ID.
     MOVE POST-AMOUNT     TO RPT-AMOUNT.
     MOVE 'POSTED' TO RPT-RESULT.
     WRITE REPORT-RECORD FROM RPT-DETAIL.
     ADD 1 TO NUM-CREDIT-PROCESSED.
 200-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    DEBIT IS REJECTED WITHOUT TOUCHING THE BALANCE WHEN
*    THE ACCOUNT DOES NOT HOLD SUFFICIENT FUNDS.  310/320
*    CARRY THE SAVINGS-VS-CURRENT SUFFICIENCY RULE.
*    ------------------------------------------------------
 300-POST-DEBIT.
     MOVE 'N' TO WS-DEBIT-OK-SW.
     PERFORM 650-FIND-ACCT-BY-ID THRU 650-EXIT.
     IF NOT ACCT-WAS-FOUND
         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE
         MOVE POST-ACCT-ID   TO RPT-ACCT-ID
         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO RPT-RESULT
         WRITE REPORT-RECORD FROM RPT-DETAIL
         GO TO 300-EXIT
     END-IF.

     IF TBL-ACCT-TYPE-SAVINGS(WS-POST-ACCT-IDX)
         PERFORM 310-CHECK-SAVINGS-FUNDS THRU 310-EXIT
     ELSE
         PERFORM 320-CHECK-CURRENT-FUNDS THRU 320-EXIT
     END-IF.

     IF NOT DEBIT-LEG-OK
         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE
         MOVE POST-ACCT-ID   TO RPT-ACCT-ID
         MOVE POST-AMOUNT    TO RPT-AMOUNT
         MOVE 'REJECTED - INSUFFICIENT FUNDS' TO RPT-RESULT
         WRITE REPORT-RECORD FROM RPT-DETAIL
         GO TO 300-EXIT
     END-IF.

     SUBTRACT POST-AMOUNT FROM TBL-ACCT-BALANCE(WS-POST-ACCT-IDX).
     MOVE 'DEBIT ' TO LOG-OPR-TYPE.
     PERFORM 450-WRITE-OPERATION-RECORD THRU 450-EXIT.

     MOVE POST-TRAN-TYPE  TO RPT-TRAN-TYPE.
     MOVE POST-ACCT-ID    TO RPT-ACCT-ID.
     MOVE POST-AMOUNT     TO RPT-AMOUNT.
     MOVE 'POSTED' TO RPT-RESULT.
     WRITE REPORT-RECORD FROM RPT-DETAIL.
     ADD 1 TO NUM-DEBIT-PROCESSED.
 300-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    A SAVINGS ACCOUNT MAY NEVER GO NEGATIVE - THE BALANCE
*    ALONE MUST COVER THE DEBIT.
*    ------------------------------------------------------
 310-CHECK-SAVINGS-FUNDS.
     IF TBL-ACCT-BALANCE(WS-POST-ACCT-IDX) >= POST-AMOUNT
         MOVE 'Y' TO WS-DEBIT-OK-SW
     ELSE
         MOVE 'N' TO WS-DEBIT-OK-SW
     END-IF.
 310-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    A CURRENT ACCOUNT MAY GO NEGATIVE DOWN TO THE ACCOUNT'S
*    OVERDRAFT LIMIT - BALANCE PLUS OVERDRAFT MUST COVER THE
*    DEBIT.
*    ------------------------------------------------------
 320-CHECK-CURRENT-FUNDS.
     IF TBL-ACCT-BALANCE(WS-POST-ACCT-IDX) +
        TBL-ACCT-OVERDRAFT(WS-POST-ACCT-IDX) >= POST-AMOUNT
         MOVE 'Y' TO WS-DEBIT-OK-SW
     ELSE
         MOVE 'N' TO WS-DEBIT-OK-SW
     END-IF.
 320-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    TRANSFER = DEBIT THE SOURCE THEN CREDIT THE DESTINATION.
*    THE CREDIT LEG IS NEVER ATTEMPTED IF THE DEBIT LEG WAS
*    REJECTED (NOT FOUND OR INSUFFICIENT FUNDS).  NUM-DEBIT/
*    NUM-CREDIT COUNTERS ARE NOT TOUCHED BY A TRANSFER - IT
*    KEEPS ITS OWN NUM-TRANSFER-* TOTALS.
*    ------------------------------------------------------
 400-POST-TRANSFER.
     MOVE 'N' TO WS-DEBIT-OK-SW.
     PERFORM 650-FIND-ACCT-BY-ID THRU 650-EXIT.
     IF NOT ACCT-WAS-FOUND
         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE
         MOVE POST-ACCT-ID   TO RPT-ACCT-ID
         MOVE 'REJECTED - SOURCE ACCOUNT NOT FOUND'
             TO RPT-RESULT
         WRITE REPORT-RECORD FROM RPT-DETAIL
         GO TO 400-EXIT
     END-IF.

     IF TBL-ACCT-TYPE-SAVINGS(WS-POST-ACCT-IDX)
         PERFORM 310-CHECK-SAVINGS-FUNDS THRU 310-EXIT
     ELSE
         PERFORM 320-CHECK-CURRENT-FUNDS THRU 320-EXIT
     END-IF.

     IF NOT DEBIT-LEG-OK
         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE
         MOVE POST-ACCT-ID   TO RPT-ACCT-ID
         MOVE POST-AMOUNT    TO RPT-AMOUNT
         MOVE 'REJECTED - INSUFFICIENT FUNDS' TO RPT-RESULT
         WRITE REPORT-RECORD FROM RPT-DETAIL
         GO TO 400-EXIT
     END-IF.

     MOVE POST-ACCT-ID    TO WS-TRANSFER-SOURCE-ID.
     SUBTRACT POST-AMOUNT FROM
             TBL-ACCT-BALANCE(WS-POST-ACCT-IDX).
     STRING 'TRANSFER TO ' DELIMITED BY SIZE
            POST-TO-ACCT-ID DELIMITED BY SIZE
            INTO LOG-OPR-DESCRIPTION.
     MOVE 'DEBIT ' TO LOG-OPR-TYPE.
     PERFORM 450-WRITE-OPERATION-RECORD THRU 450-EXIT.

*    NOW LOCATE THE DESTINATION AND APPLY THE CREDIT LEG.
     MOVE POST-TO-ACCT-ID TO POST-ACCT-ID.
     PERFORM 650-FIND-ACCT-BY-ID THRU 650-EXIT.
     IF NOT ACCT-WAS-FOUND
         MOVE POST-TRAN-TYPE TO RPT-TRAN-TYPE
         MOVE POST-ACCT-ID   TO RPT-ACCT-ID
         MOVE 'REJECTED - DESTINATION ACCOUNT NOT FOUND'
             TO RPT-RESULT
         WRITE REPORT-RECORD FROM RPT-DETAIL
         GO TO 400-EXIT
     END-IF.

     ADD POST-AMOUNT TO TBL-ACCT-BALANCE(WS-POST-ACCT-IDX).
     STRING 'TRANSFER FROM ' DELIMITED BY SIZE
            WS-TRANSFER-SOURCE-ID DELIMITED BY SIZE
            INTO LOG-OPR-DESCRIPTION.
     MOVE 'CREDIT' TO LOG-OPR-TYPE.
     PERFORM 450-WRITE-OPERATION-RECORD THRU 450-EXIT.

     MOVE POST-TRAN-TYPE  TO RPT-TRAN-TYPE.
     MOVE POST-ACCT-ID    TO RPT-ACCT-ID.
     MOVE POST-AMOUNT     TO RPT-AMOUNT.
     MOVE 'TRANSFER POSTED' TO RPT-RESULT.
     WRITE REPORT-RECORD FROM RPT-DETAIL.
     ADD 1 TO NUM-TRANSFER-PROCESSED.
 400-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    COMMON LOOKASIDE / LOG-WRITE PARAGRAPHS
*    ------------------------------------------------------
 450-WRITE-OPERATION-RECORD.
     ADD 1 TO MAX-OP-ID.
     MOVE MAX-OP-ID      TO LOG-OPR-ID.
     MOVE POST-ACCT-ID   TO LOG-OPR-ACCT-ID.
     MOVE WS-RUN-DATE-N  TO LOG-OPR-DATE.
     MOVE POST-AMOUNT    TO LOG-OPR-AMOUNT.
     IF NOT POST-IS-TRANSFER
         IF POST-DESCRIPTION = SPACES
             MOVE 'POSTED BY ACCTPOST' TO LOG-OPR-DESCRIPTION
         ELSE
             MOVE POST-DESCRIPTION TO LOG-OPR-DESCRIPTION
         END-IF
     END-IF.
     WRITE LOG-OPR-RECORD.
 450-EXIT.
     EXIT.
*
 650-FIND-ACCT-BY-ID.
     MOVE 'N' TO WS-FOUND-SW.
     MOVE 0   TO WS-POST-ACCT-IDX.
     PERFORM 655-CHECK-ACCT-ENTRY THRU 655-EXIT
             VARYING ACCT-IDX FROM 1 BY 1
             UNTIL ACCT-IDX > ACCT-TABLE-COUNT
             OR ACCT-WAS-FOUND.
 650-EXIT.
     EXIT.
*
 655-CHECK-ACCT-ENTRY.
     IF TBL-ACCT-ID(ACCT-IDX) = POST-ACCT-ID
         MOVE 'Y' TO WS-FOUND-SW
         MOVE ACCT-IDX TO WS-POST-ACCT-IDX
     END-IF.
 655-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    700-SERIES FILE HANDLING
*    ------------------------------------------------------
 700-OPEN-FILES.
     OPEN INPUT  POST-TRAN-FILE
                 ACCT-OLD-MASTER
          OUTPUT ACCT-NEW-MASTER
                 POST-RPT-FILE.
     IF WS-POSTTRAN-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING POSTING TRAN FILE. RC: '
                 WS-POSTTRAN-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-POST-EOF
     END-IF.
     IF WS-ACCTOLD-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '
                 WS-ACCTOLD-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-POST-EOF
     END-IF.
 700-EXIT.
     EXIT.
*
 710-READ-POST-FILE.
     READ POST-TRAN-FILE
         AT END
             MOVE 'Y' TO WS-POST-EOF
     END-READ.
 710-EXIT.
     EXIT.
*
 750-LOAD-ACCOUNT-TABLE.
     MOVE 0 TO ACCT-TABLE-COUNT.
     READ ACCT-OLD-MASTER
         AT END
             MOVE HIGH-VALUES TO OLD-ACCT-ID
     END-READ.
     PERFORM 755-LOAD-ONE-ACCOUNT THRU 755-EXIT
             UNTIL OLD-ACCT-ID = HIGH-VALUES.
 750-EXIT.
     EXIT.
*
 755-LOAD-ONE-ACCOUNT.
     ADD 1 TO ACCT-TABLE-COUNT.
     SET ACCT-IDX TO ACCT-TABLE-COUNT.
     MOVE OLD-ACCT-ID           TO TBL-ACCT-ID(ACCT-IDX).
     MOVE OLD-ACCT-TYPE         TO TBL-ACCT-TYPE(ACCT-IDX).
     MOVE OLD-ACCT-BALANCE      TO TBL-ACCT-BALANCE(ACCT-IDX).
     MOVE OLD-ACCT-CREATED-DATE TO
             TBL-ACCT-CREATED-DATE(ACCT-IDX).
     MOVE OLD-ACCT-STATUS       TO TBL-ACCT-STATUS(ACCT-IDX).
     MOVE OLD-ACCT-CUST-ID      TO TBL-ACCT-CUST-ID(ACCT-IDX).
     MOVE OLD-ACCT-OVERDRAFT    TO TBL-ACCT-OVERDRAFT(ACCT-IDX).
     MOVE OLD-ACCT-INT-RATE     TO TBL-ACCT-INT-RATE(ACCT-IDX).

     READ ACCT-OLD-MASTER
         AT END
             MOVE HIGH-VALUES TO OLD-ACCT-ID
     END-READ.
 755-EXIT.
     EXIT.
*
 760-STORE-ACCOUNT-TABLE.
     PERFORM 765-WRITE-ONE-ACCOUNT THRU 765-EXIT
             VARYING ACCT-IDX FROM 1 BY 1
             UNTIL ACCT-IDX > ACCT-TABLE-COUNT.
 760-EXIT.
     EXIT.
*
 765-WRITE-ONE-ACCOUNT.
     MOVE TBL-ACCT-ID(ACCT-IDX)      TO NEW-ACCT-ID
     MOVE TBL-ACCT-TYPE(ACCT-IDX)    TO NEW-ACCT-TYPE
     MOVE TBL-ACCT-BALANCE(ACCT-IDX) TO NEW-ACCT-BALANCE
     MOVE TBL-ACCT-CREATED-DATE(ACCT-IDX) TO
             NEW-ACCT-CREATED-DATE
     MOVE TBL-ACCT-STATUS(ACCT-IDX)  TO NEW-ACCT-STATUS
     MOVE TBL-ACCT-CUST-ID(ACCT-IDX) TO NEW-ACCT-CUST-ID
     MOVE TBL-ACCT-OVERDRAFT(ACCT-IDX) TO NEW-ACCT-OVERDRAFT
     MOVE TBL-ACCT-INT-RATE(ACCT-IDX) TO NEW-ACCT-INT-RATE
     WRITE NEW-ACCT-RECORD.
 765-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    THE OPERATION LOG IS APPEND-ONLY - WE HAVE TO OPEN IT
*    INPUT AND READ IT ONCE, TO END, BEFORE WE CAN EXTEND IT,
*    SO MAX-OP-ID IS NEVER REISSUED ACROSS RUNS.  STATUS 35
*    (FILE NOT FOUND) IS TREATED AS AN EMPTY LOG - THE VERY
*    FIRST RUN AGAINST A NEW INSTALLATION HAS NO LOG YET.
*    ------------------------------------------------------
 770-FIND-MAX-OP-ID.
     MOVE 0 TO MAX-OP-ID.
     OPEN INPUT OPER-LOG-FILE.
     IF WS-OPERFILE-STATUS = '00'
         MOVE 'N' TO WS-OPERLOG-EOF-SW
         PERFORM 775-READ-ONE-OPERATION THRU 775-EXIT
                 UNTIL OPERLOG-AT-EOF
         CLOSE OPER-LOG-FILE
     ELSE
         IF WS-OPERFILE-STATUS NOT = '35'
             DISPLAY 'ERROR OPENING OPERATION LOG FOR MAX-ID '
                     'SCAN. RC: ' WS-OPERFILE-STATUS
             MOVE 16 TO RETURN-CODE
         END-IF
     END-IF.
     OPEN EXTEND OPER-LOG-FILE.
     IF WS-OPERFILE-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING OPERATION LOG FOR EXTEND. RC: '
                 WS-OPERFILE-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-POST-EOF
     END-IF.
 770-EXIT.
     EXIT.
*
 775-READ-ONE-OPERATION.
     READ OPER-LOG-FILE
         AT END
             MOVE 'Y' TO WS-OPERLOG-EOF-SW
     END-READ.
     IF NOT OPERLOG-AT-EOF
         IF LOG-OPR-ID > MAX-OP-ID
             MOVE LOG-OPR-ID TO MAX-OP-ID
         END-IF
     END-IF.
 775-EXIT.
     EXIT.
*
 790-CLOSE-FILES.
     CLOSE POST-TRAN-FILE
           ACCT-OLD-MASTER
           ACCT-NEW-MASTER
           OPER-LOG-FILE
           POST-RPT-FILE.
 790-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    REPORT PARAGRAPHS
*    ------------------------------------------------------
 800-INIT-REPORT.
     MOVE WS-RUN-CCYY TO RPT-CCYY.
     MOVE WS-RUN-MM   TO RPT-MM.
     MOVE WS-RUN-DD   TO RPT-DD.
     MOVE CURRENT-HOUR   TO RPT-HH.
     MOVE CURRENT-MINUTE TO RPT-MIN.
     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
 800-EXIT.
     EXIT.
*
 850-REPORT-POST-STATS.
     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.

     MOVE 'CREDIT    '         TO RPT-TRAN.
     MOVE NUM-CREDIT-REQUESTS  TO RPT-NUM-TRANS.
     MOVE NUM-CREDIT-PROCESSED TO RPT-NUM-TRAN-PROC.
     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =
                NUM-CREDIT-REQUESTS - NUM-CREDIT-PROCESSED.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.

     MOVE 'DEBIT     '         TO RPT-TRAN.
     MOVE NUM-DEBIT-REQUESTS   TO RPT-NUM-TRANS.
     MOVE NUM-DEBIT-PROCESSED  TO RPT-NUM-TRAN-PROC.
     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =
                NUM-DEBIT-REQUESTS - NUM-DEBIT-PROCESSED.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.

     MOVE 'TRANSFER  '         TO RPT-TRAN.
     MOVE NUM-TRANSFER-REQUESTS TO RPT-NUM-TRANS.
     MOVE NUM-TRANSFER-PROCESSED TO RPT-NUM-TRAN-PROC.
     COMPUTE RPT-NUM-TRAN-REJ ROUNDED =
                NUM-TRANSFER-REQUESTS - NUM-TRANSFER-PROCESSED.
     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
 850-EXIT.
     EXIT.
