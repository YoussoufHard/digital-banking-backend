****************************************************************
* LICENSED MATERIALS - PROPERTY OF CONSOLIDATED TRUST BANK
* ALL RIGHTS RESERVED
****************************************************************
* PROGRAM:  ACCTSTMT
*
* AUTHOR :  PNS
* INSTALLATION: CONSOLIDATED TRUST BANK - DP OPERATIONS
* DATE-WRITTEN: 03/11/04
* DATE-COMPILED:
* SECURITY: CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS
*
* BUILDS ONE PAGE OF AN ACCOUNT STATEMENT ON REQUEST.  THE
* PARAMETER CARD CARRIES THE ACCOUNT ID, THE PAGE NUMBER
* WANTED (0-ORIGIN - PAGE ZERO IS THE MOST RECENT PAGE), AND
* THE PAGE SIZE (HOW MANY OPERATIONS PER PAGE).
*
* THE ACCOUNT MASTER IS SEARCHED SEQUENTIALLY FOR THE REQUESTED
* ACCT-ID (NO ISAM AVAILABLE FOR THIS MASTER - SEE ACCTOPN'S
* HEADER) - THE REQUEST IS REJECTED IF THE ACCOUNT IS NOT FOUND.
* EVERY OPERATION LOG RECORD FOR THAT ACCOUNT IS THEN PULLED
* INTO A WORKING-STORAGE TABLE, SORTED MOST-RECENT-FIRST BY THE
* CALLED SUBPROGRAM ACCTSORT, AND THE REQUESTED PAGE IS SLICED
* OFF AND PRINTED.  NOTHING ON EITHER FILE IS EVER CHANGED -
* THIS IS A READ-ONLY REPORTING RUN, LIKE ACCTLIST.
*
*--------------------------------------------------------------*
* CHANGE LOG
*--------------------------------------------------------------*
* 2004-03-11  PNS  ORIGINAL PROGRAM - PAGED STATEMENT BUILDER
*                  FOR THE NEW TELLER-DESK STATEMENT SCREEN
*                  (REQ AMS-2201)
* 2009-01-22  PNS  ADDED UPSI-0 TEST TRACE SWITCH, SAME AS
*                  CUSTMNT/ACCTOPN/ACCTPOST/ACCTLIST
*                  (TICKET HD-6602)
*--------------------------------------------------------------*
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. ACCTSTMT.
 AUTHOR. PNS.
 INSTALLATION. CONSOLIDATED TRUST BANK - DP OPERATIONS.
 DATE-WRITTEN. 03/11/04.
 DATE-COMPILED.
 SECURITY. CONFIDENTIAL - BANK ACCOUNT DATA, RESTRICTED ACCESS.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 IS ACCTSTMT-TRACE-SWITCH
     CLASS NUMERIC-KEY-CLASS IS '0' THRU '9'.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT ACCT-MASTER-FILE ASSIGN TO ACCTOLD
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-ACCTMAST-STATUS.

     SELECT OPER-LOG-FILE    ASSIGN TO OPERLOG
         ACCESS IS SEQUENTIAL
         FILE STATUS IS WS-OPERLOG-STATUS.

     SELECT STMT-RPT-FILE    ASSIGN TO ACCTSRPT
         FILE STATUS IS WS-STMTRPT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  ACCT-MASTER-FILE
     RECORDING MODE IS F.
 COPY ACCTCPY REPLACING ==:TAG:== BY ==CM-ACCT==.
*
 FD  OPER-LOG-FILE
     RECORDING MODE IS F.
 COPY OPRCPY  REPLACING ==:TAG:== BY ==CM-OPR==.
*
 FD  STMT-RPT-FILE
     RECORDING MODE IS F.
 01  REPORT-RECORD               PIC X(132).
*
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
*
 01  SYSTEM-DATE-AND-TIME.
     05  WS-RUN-DATE.
         10  WS-RUN-CCYY          PIC 9(4).
         10  WS-RUN-MM            PIC 9(2).
         10  WS-RUN-DD            PIC 9(2).
     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
                                  PIC 9(8).
     05  CURRENT-TIME.
         10  CURRENT-HOUR         PIC 9(2).
         10  CURRENT-MINUTE       PIC 9(2).
         10  CURRENT-SECOND       PIC 9(2).
         10  CURRENT-HNDSEC       PIC 9(2).
*
*    ------------------------------------------------------
*    PARAMETER CARD - ACCOUNT ID, PAGE WANTED (0-ORIGIN),
*    AND PAGE SIZE.
*    ------------------------------------------------------
 01  STMT-PARM-CARD.
     05  STMT-PARM-ACCT-ID        PIC X(36).
     05  STMT-PARM-PAGE-NUMBER    PIC 9(05).
     05  STMT-PARM-PAGE-SIZE      PIC 9(05).
     05  FILLER                   PIC X(34) VALUE SPACES.
*
 01  WS-FIELDS.
     05  WS-ACCTMAST-STATUS       PIC X(2) VALUE SPACES.
     05  WS-OPERLOG-STATUS        PIC X(2) VALUE SPACES.
     05  WS-STMTRPT-STATUS        PIC X(2) VALUE SPACES.
     05  WS-ACCTMAST-EOF-SW       PIC X    VALUE 'N'.
         88  ACCTMAST-AT-EOF          VALUE 'Y'.
     05  WS-OPER-EOF-SW           PIC X    VALUE 'N'.
         88  OPER-AT-EOF               VALUE 'Y'.
     05  WS-ACCT-FOUND-SW         PIC X    VALUE 'N'.
         88  STMT-ACCT-WAS-FOUND      VALUE 'Y'.
     05  WS-TABLE-FULL-SW         PIC X    VALUE 'N'.
         88  OP-TABLE-IS-FULL         VALUE 'Y'.
*
*    ------------------------------------------------------
*    THE ACCOUNT RECORD FOUND FOR THE REQUESTED ACCT-ID -
*    HELD HERE SO 800-PRINT-STATEMENT DOES NOT NEED TO
*    RE-READ THE MASTER.
*    ------------------------------------------------------
 01  FOUND-ACCOUNT.
     05  FA-ACCT-ID                PIC X(36).
     05  FA-ACCT-BALANCE           PIC S9(9)V99 COMP-3.
*
*    ------------------------------------------------------
*    PAGING FIELDS - SEE 400-COMPUTE-PAGING.
*    ------------------------------------------------------
 01  PAGING-FIELDS.
     05  TOTAL-PAGES               PIC S9(5) COMP VALUE 0.
     05  WS-START-IDX              PIC S9(8) COMP VALUE 0.
     05  WS-END-IDX                PIC S9(8) COMP VALUE 0.
*
*    ------------------------------------------------------
*    THE OPERATION TABLE - SAME ENTRY LAYOUT ACCTSORT
*    EXPECTS (SEE ITS LINKAGE SECTION).  LOADED BY
*    200-SELECT-OPERATIONS, RE-ORDERED IN PLACE BY THE CALL
*    TO ACCTSORT, THEN SLICED BY 500-SLICE-PAGE.
*    ------------------------------------------------------
 01  OPERATION-TABLE.
     05  OP-TABLE-COUNT            PIC S9(8) COMP VALUE 0.
     05  OP-TABLE-ENTRY OCCURS 0 TO 400 TIMES
             DEPENDING ON OP-TABLE-COUNT
             INDEXED BY OP-IDX.
         10  TBL-OP-ID             PIC 9(09).
         10  TBL-OP-ACCT-ID        PIC X(36).
         10  TBL-OP-DATE           PIC 9(08).
         10  TBL-OP-DATE-G REDEFINES TBL-OP-DATE.
             15  TBL-OP-CCYY       PIC 9(04).
             15  TBL-OP-MM         PIC 9(02).
             15  TBL-OP-DD         PIC 9(02).
         10  TBL-OP-AMOUNT         PIC S9(9)V99 COMP-3.
         10  TBL-OP-TYPE           PIC X(06).
         10  TBL-OP-DESCRIPTION    PIC X(30).
         10  FILLER                PIC X(08).
*
*    ------------------------------------------------------
*    REPORT LINES
*    ------------------------------------------------------
 01  RPT-HEADER1.
     05  FILLER                   PIC X(40)
                  VALUE 'ACCOUNT STATEMENT RUN          DATE: '.
     05  RPT-MM                   PIC 99.
     05  FILLER                   PIC X VALUE '/'.
     05  RPT-DD                   PIC 99.
     05  FILLER                   PIC X VALUE '/'.
     05  RPT-CCYY                 PIC 9999.
     05  FILLER                   PIC X(20)
                  VALUE '   (mm/dd/ccyy)   T:'.
     05  RPT-HH                   PIC 99.
     05  FILLER                   PIC X VALUE ':'.
     05  RPT-MIN                  PIC 99.
     05  FILLER                   PIC X(51) VALUE SPACES.
*
 01  RPT-STMT-HEADER2.
     05  FILLER                   PIC X(11) VALUE 'ACCOUNT:  '.
     05  RPT-STMT-ACCT-ID         PIC X(36) VALUE SPACES.
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  FILLER                   PIC X(09) VALUE 'BALANCE:'.
     05  RPT-STMT-BALANCE         PIC -(9)9.99.
     05  FILLER                   PIC X(55) VALUE SPACES.
*
 01  RPT-STMT-HEADER3.
     05  FILLER                   PIC X(06) VALUE 'PAGE: '.
     05  RPT-STMT-PAGE-NUM        PIC ZZZZ9.
     05  FILLER                   PIC X(03) VALUE ' OF'.
     05  RPT-STMT-TOT-PAGES       PIC ZZZZ9.
     05  FILLER                   PIC X(12) VALUE '  PAGE SIZE:'.
     05  RPT-STMT-PAGE-SIZE       PIC ZZZZ9.
     05  FILLER                   PIC X(96) VALUE SPACES.
*
 01  RPT-HIST-LINE.
     05  FILLER                   PIC X(08) VALUE '  OP ID '.
     05  RPT-HIST-OP-ID           PIC 9(09).
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-HIST-OP-DATE         PIC 9(08).
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-HIST-OP-TYPE         PIC X(06) VALUE SPACES.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-HIST-OP-AMOUNT       PIC -(9)9.99.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  RPT-HIST-OP-DESC         PIC X(30) VALUE SPACES.
     05  FILLER                   PIC X(28) VALUE SPACES.
*
 01  RPT-REJECT-LINE.
     05  FILLER                   PIC X(30)
                  VALUE 'REQUEST REJECTED - ACCT-ID '.
     05  RPT-REJECT-ACCT-ID       PIC X(36) VALUE SPACES.
     05  FILLER                   PIC X(22)
                  VALUE ' NOT ON FILE'.
     05  FILLER                   PIC X(44) VALUE SPACES.
*
****************************************************************
 PROCEDURE DIVISION.
****************************************************************
*
 000-MAIN.
     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
     ACCEPT CURRENT-TIME FROM TIME.
     DISPLAY 'ACCTSTMT STARTED DATE = ' WS-RUN-DATE.
     IF ACCTSTMT-TRACE-SWITCH
         DISPLAY 'ACCTSTMT - TRACE SWITCH ON (UPSI-0)'
     END-IF.

     PERFORM 700-GET-PARAMETERS THRU 700-PARM-EXIT.
     PERFORM 700-OPEN-FILES THRU 700-EXIT.
     PERFORM 800-INIT-REPORT THRU 800-EXIT.

     PERFORM 100-READ-ACCOUNT THRU 100-EXIT.

     IF STMT-ACCT-WAS-FOUND
         PERFORM 200-SELECT-OPERATIONS THRU 200-EXIT
         PERFORM 300-SORT-OPERATIONS THRU 300-EXIT
         PERFORM 400-COMPUTE-PAGING THRU 400-EXIT
         PERFORM 500-SLICE-PAGE THRU 500-EXIT
         PERFORM 800-PRINT-STATEMENT THRU 800-STMT-EXIT
     ELSE
         MOVE STMT-PARM-ACCT-ID TO RPT-REJECT-ACCT-ID
         WRITE REPORT-RECORD FROM RPT-REJECT-LINE
         MOVE 8 TO RETURN-CODE
     END-IF.

     PERFORM 790-CLOSE-FILES THRU 790-EXIT.

     GOBACK.
*
*    ------------------------------------------------------
*    700-GET-PARAMETERS - READS THE ONE-CARD STATEMENT
*    REQUEST FROM SYSIN.
*    ------------------------------------------------------
 700-GET-PARAMETERS.
     ACCEPT STMT-PARM-CARD.
     IF ACCTSTMT-TRACE-SWITCH
         DISPLAY 'TRACE - ACCT-ID=' STMT-PARM-ACCT-ID
                 ' PAGE=' STMT-PARM-PAGE-NUMBER
                 ' SIZE=' STMT-PARM-PAGE-SIZE
     END-IF.
 700-PARM-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    100-READ-ACCOUNT - SEQUENTIAL SEARCH OF THE ACCOUNT
*    MASTER FOR THE REQUESTED ACCT-ID.  NOT-FOUND RULE -
*    THE REQUEST IS REJECTED, NO FILE IS TOUCHED.
*    ------------------------------------------------------
 100-READ-ACCOUNT.
     PERFORM 110-READ-ONE-ACCOUNT THRU 110-EXIT
         UNTIL ACCTMAST-AT-EOF
         OR STMT-ACCT-WAS-FOUND.
 100-EXIT.
     EXIT.
*
 110-READ-ONE-ACCOUNT.
     READ ACCT-MASTER-FILE
         AT END
             MOVE 'Y' TO WS-ACCTMAST-EOF-SW
             GO TO 110-EXIT
     END-READ.
     IF CM-ACCT-ID = STMT-PARM-ACCT-ID
         MOVE 'Y' TO WS-ACCT-FOUND-SW
         MOVE CM-ACCT-ID      TO FA-ACCT-ID
         MOVE CM-ACCT-BALANCE TO FA-ACCT-BALANCE
     END-IF.
 110-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    200-SELECT-OPERATIONS - PULLS EVERY OPERATION LOG
*    RECORD FOR THE FOUND ACCOUNT INTO THE WORKING TABLE,
*    UNSORTED (FILE ORDER) - 300-SORT-OPERATIONS PUTS THEM
*    IN OP-DATE DESCENDING ORDER AFTERWARD.
*    ------------------------------------------------------
 200-SELECT-OPERATIONS.
     PERFORM 210-READ-ONE-OPERATION THRU 210-EXIT
             UNTIL OPER-AT-EOF.
 200-EXIT.
     EXIT.
*
 210-READ-ONE-OPERATION.
     READ OPER-LOG-FILE
         AT END
             MOVE 'Y' TO WS-OPER-EOF-SW
             GO TO 210-EXIT
     END-READ.
     IF CM-OPR-ACCT-ID NOT = FA-ACCT-ID
         GO TO 210-EXIT
     END-IF.
     IF OP-TABLE-COUNT >= 400
         MOVE 'Y' TO WS-TABLE-FULL-SW
         DISPLAY 'ACCTSTMT - OPERATION TABLE FULL AT LOAD TIME'
         GO TO 210-EXIT
     END-IF.
     ADD 1 TO OP-TABLE-COUNT.
     SET OP-IDX TO OP-TABLE-COUNT.
     MOVE CM-OPR-ID          TO TBL-OP-ID(OP-IDX).
     MOVE CM-OPR-ACCT-ID     TO TBL-OP-ACCT-ID(OP-IDX).
     MOVE CM-OPR-DATE        TO TBL-OP-DATE(OP-IDX).
     MOVE CM-OPR-AMOUNT      TO TBL-OP-AMOUNT(OP-IDX).
     MOVE CM-OPR-TYPE        TO TBL-OP-TYPE(OP-IDX).
     MOVE CM-OPR-DESCRIPTION TO TBL-OP-DESCRIPTION(OP-IDX).
 210-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    300-SORT-OPERATIONS - HANDS THE TABLE TO THE CALLED
*    SUBPROGRAM ACCTSORT, WHICH REORDERS IT IN PLACE BY
*    OP-DATE DESCENDING.
*    ------------------------------------------------------
 300-SORT-OPERATIONS.
     CALL 'ACCTSORT' USING OP-TABLE-COUNT, OPERATION-TABLE.
 300-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    400-COMPUTE-PAGING - TOTAL-PAGES IS THE CEILING OF
*    MATCHING-OPERATION-COUNT / PAGE-SIZE.  THE
*    (COUNT + SIZE - 1) / SIZE FORM GIVES AN EXACT INTEGER
*    CEILING WITHOUT AN INTRINSIC FUNCTION.
*    ------------------------------------------------------
 400-COMPUTE-PAGING.
     IF STMT-PARM-PAGE-SIZE = 0
         MOVE 1 TO STMT-PARM-PAGE-SIZE
     END-IF.
     COMPUTE TOTAL-PAGES ROUNDED =
             (OP-TABLE-COUNT + STMT-PARM-PAGE-SIZE - 1)
             / STMT-PARM-PAGE-SIZE.
 400-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    500-SLICE-PAGE - PICKS OFF ENTRIES
*    [PAGE*SIZE, PAGE*SIZE+SIZE) FROM THE SORTED TABLE.
*    WS-START-IDX/WS-END-IDX ARE 1-ORIGIN TABLE SUBSCRIPTS.
*    ------------------------------------------------------
 500-SLICE-PAGE.
     COMPUTE WS-START-IDX =
             (STMT-PARM-PAGE-NUMBER * STMT-PARM-PAGE-SIZE) + 1.
     COMPUTE WS-END-IDX =
             WS-START-IDX + STMT-PARM-PAGE-SIZE - 1.
     IF WS-END-IDX > OP-TABLE-COUNT
         MOVE OP-TABLE-COUNT TO WS-END-IDX
     END-IF.
 500-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    700-SERIES FILE HANDLING
*    ------------------------------------------------------
 700-OPEN-FILES.
     OPEN INPUT  ACCT-MASTER-FILE
                 OPER-LOG-FILE
          OUTPUT STMT-RPT-FILE.
     IF WS-ACCTMAST-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '
                 WS-ACCTMAST-STATUS
         MOVE 16 TO RETURN-CODE
     END-IF.
     IF WS-OPERLOG-STATUS NOT = '00'
         DISPLAY 'ERROR OPENING OPERATION LOG. RC: '
                 WS-OPERLOG-STATUS
         MOVE 16 TO RETURN-CODE
     END-IF.
 700-EXIT.
     EXIT.
*
 790-CLOSE-FILES.
     CLOSE ACCT-MASTER-FILE
           OPER-LOG-FILE
           STMT-RPT-FILE.
 790-EXIT.
     EXIT.
*
*    ------------------------------------------------------
*    REPORT PARAGRAPHS
*    ------------------------------------------------------
 800-INIT-REPORT.
     MOVE WS-RUN-CCYY TO RPT-CCYY.
     MOVE WS-RUN-MM   TO RPT-MM.
     MOVE WS-RUN-DD   TO RPT-DD.
     MOVE CURRENT-HOUR   TO RPT-HH.
     MOVE CURRENT-MINUTE TO RPT-MIN.
     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
 800-EXIT.
     EXIT.
*
 800-PRINT-STATEMENT.
     MOVE FA-ACCT-ID              TO RPT-STMT-ACCT-ID.
     MOVE FA-ACCT-BALANCE         TO RPT-STMT-BALANCE.
     WRITE REPORT-RECORD FROM RPT-STMT-HEADER2 AFTER 2.

     MOVE STMT-PARM-PAGE-NUMBER   TO RPT-STMT-PAGE-NUM.
     MOVE TOTAL-PAGES             TO RPT-STMT-TOT-PAGES.
     MOVE STMT-PARM-PAGE-SIZE     TO RPT-STMT-PAGE-SIZE.
     WRITE REPORT-RECORD FROM RPT-STMT-HEADER3 AFTER 1.

     IF OP-TABLE-COUNT > 0
         PERFORM 850-PRINT-ONE-DETAIL THRU 850-EXIT
                 VARYING OP-IDX FROM WS-START-IDX BY 1
                 UNTIL OP-IDX > WS-END-IDX
     END-IF.
 800-STMT-EXIT.
     EXIT.
*
 850-PRINT-ONE-DETAIL.
     MOVE TBL-OP-ID(OP-IDX)          TO RPT-HIST-OP-ID.
     MOVE TBL-OP-DATE(OP-IDX)        TO RPT-HIST-OP-DATE.
     MOVE TBL-OP-TYPE(OP-IDX)        TO RPT-HIST-OP-TYPE.
     MOVE TBL-OP-AMOUNT(OP-IDX)      TO RPT-HIST-OP-AMOUNT.
     MOVE TBL-OP-DESCRIPTION(OP-IDX) TO RPT-HIST-OP-DESC.
     WRITE REPORT-RECORD FROM RPT-HIST-LINE.
 850-EXIT.
     EXIT.
